000100*--------------------------------------------------------------*
000200* AIBTABS.CPY  -  STATIC REFERENCE TABLES
000300* THESE FOUR TABLES ARE MAINTAINED BY SOURCE CHANGE ONLY - THEY
000400* ARE NOT DATABASE FILES.  BUILT AS FILLER/VALUE PAIRS THEN
000500* REDEFINED AS A SEARCHABLE TABLE, HOUSE STYLE FOR SMALL CODE
000600* TABLES (SEE THE MONTH TABLE IN AIBXDTE.CBL FOR ANOTHER).
000700*--------------------------------------------------------------*
000800*
000900*   TABLE 1 - GSTIN STATE-CODE TO STATE-NAME  (37 ENTRIES)
001000*
001100 01  AIBT-GSTIN-STATE-LITERALS.
001200     05  FILLER  PIC X(30) VALUE "01JAMMU AND KASHMIR           ".
001300     05  FILLER  PIC X(30) VALUE "02HIMACHAL PRADESH            ".
001400     05  FILLER  PIC X(30) VALUE "03PUNJAB                      ".
001500     05  FILLER  PIC X(30) VALUE "04CHANDIGARH                  ".
001600     05  FILLER  PIC X(30) VALUE "05UTTARAKHAND                 ".
001700     05  FILLER  PIC X(30) VALUE "06HARYANA                     ".
001800     05  FILLER  PIC X(30) VALUE "07DELHI                       ".
001900     05  FILLER  PIC X(30) VALUE "08RAJASTHAN                   ".
002000     05  FILLER  PIC X(30) VALUE "09UTTAR PRADESH               ".
002100     05  FILLER  PIC X(30) VALUE "10BIHAR                       ".
002200     05  FILLER  PIC X(30) VALUE "11SIKKIM                      ".
002300     05  FILLER  PIC X(30) VALUE "12ARUNACHAL PRADESH           ".
002400     05  FILLER  PIC X(30) VALUE "13NAGALAND                    ".
002500     05  FILLER  PIC X(30) VALUE "14MANIPUR                     ".
002600     05  FILLER  PIC X(30) VALUE "15MIZORAM                     ".
002700     05  FILLER  PIC X(30) VALUE "16TRIPURA                     ".
002800     05  FILLER  PIC X(30) VALUE "17MEGHALAYA                   ".
002900     05  FILLER  PIC X(30) VALUE "18ASSAM                       ".
003000     05  FILLER  PIC X(30) VALUE "19WEST BENGAL                 ".
003100     05  FILLER  PIC X(30) VALUE "20JHARKHAND                   ".
003200     05  FILLER  PIC X(30) VALUE "21ODISHA                      ".
003300     05  FILLER  PIC X(30) VALUE "22CHATTISGARH                 ".
003400     05  FILLER  PIC X(30) VALUE "23MADHYA PRADESH              ".
003500     05  FILLER  PIC X(30) VALUE "24GUJARAT                     ".
003600     05  FILLER  PIC X(30) VALUE "26DADRA AND NAGAR HAVELI      ".
003700     05  FILLER  PIC X(30) VALUE "27MAHARASHTRA                 ".
003800     05  FILLER  PIC X(30) VALUE "28ANDHRA PRADESH              ".
003900     05  FILLER  PIC X(30) VALUE "29KARNATAKA                   ".
004000     05  FILLER  PIC X(30) VALUE "30GOA                         ".
004100     05  FILLER  PIC X(30) VALUE "31LAKSHADWEEP                 ".
004200     05  FILLER  PIC X(30) VALUE "32KERALA                      ".
004300     05  FILLER  PIC X(30) VALUE "33TAMIL NADU                  ".
004400     05  FILLER  PIC X(30) VALUE "34PUDUCHERRY                  ".
004500     05  FILLER  PIC X(30) VALUE "35ANDAMAN AND NICOBAR ISLANDS ".
004600     05  FILLER  PIC X(30) VALUE "36TELANGANA                   ".
004700     05  FILLER  PIC X(30) VALUE "37ANDHRA PRADESH (NEW)        ".
004800     05  FILLER  PIC X(30) VALUE "38LADAKH                      ".
004900 01  AIBT-GSTIN-STATE-TABLE REDEFINES AIBT-GSTIN-STATE-LITERALS.
005000     05  AIBT-GST-ENTRY OCCURS 37 TIMES
005100                 INDEXED BY AIBT-GST-IX.
005200         10  AIBT-GST-CODE       PIC X(02).
005300         10  AIBT-GST-NAME       PIC X(28).
005400*
005500*   TABLE 2 - CUSTOMER GSTIN TO BRANCH NAME  (5 ENTRIES)
005600*
005700 01  AIBT-CUST-BRANCH-LITERALS.
005800     05  FILLER  PIC X(25) VALUE "27AACCN5739J1Z4HO        ".
005900     05  FILLER  PIC X(25) VALUE "06AACCN5739J1Z8HARYANA   ".
006000     05  FILLER  PIC X(25) VALUE "33AACCN5739J1ZBCHENNAI   ".
006100     05  FILLER  PIC X(25) VALUE "24AACCN5739J1ZAGUJARAT   ".
006200     05  FILLER  PIC X(25) VALUE "27AACCN5739J2Z3ISD       ".
006300 01  AIBT-CUST-BRANCH-TABLE REDEFINES AIBT-CUST-BRANCH-LITERALS.
006400     05  AIBT-CBR-ENTRY OCCURS 5 TIMES
006500                 INDEXED BY AIBT-CBR-IX.
006600         10  AIBT-CBR-GSTIN      PIC X(15).
006700         10  AIBT-CBR-BRANCH     PIC X(10).
006800*
006900*   TABLE 3 - VENDOR GSTIN TO ORGANIZATION-BRANCH NAME (15)
007000*
007100 01  AIBT-VEND-BRANCH-LITERALS.
007200     05  FILLER  PIC X(27) VALUE "27ABECS9580P1ZCMUMBAI      ".
007300     05  FILLER  PIC X(27) VALUE "24AABCI2726B1Z8VADODRA     ".
007400     05  FILLER  PIC X(27) VALUE "27AABCI2726B1Z2SANTACRUZ   ".
007500     05  FILLER  PIC X(27) VALUE "32AABCI2726B1ZBCOCHIN      ".
007600     05  FILLER  PIC X(27) VALUE "05AABCI2726B1Z8UTTARAKHAND ".
007700     05  FILLER  PIC X(27) VALUE "03AABCI2726B1ZCPUNJAB      ".
007800     05  FILLER  PIC X(27) VALUE "07AABCI2726B1Z4NEW DELHI   ".
007900     05  FILLER  PIC X(27) VALUE "08AABCI2726B1Z2RAJASTHAN   ".
008000     05  FILLER  PIC X(27) VALUE "30AABCI2726B1ZFGOA         ".
008100     05  FILLER  PIC X(27) VALUE "36AABCI2726B1Z3TELANGANA   ".
008200     05  FILLER  PIC X(27) VALUE "07AACCN6194P2ZQNEW DELHI   ".
008300     05  FILLER  PIC X(27) VALUE "27AACCN6194P1ZPMUMBAI      ".
008400     05  FILLER  PIC X(27) VALUE "24AACCN6194P1ZVGUJARAT     ".
008500     05  FILLER  PIC X(27) VALUE "03AACCN6194P1ZZPUNJAB      ".
008600     05  FILLER  PIC X(27) VALUE "27AABCA0522B1ZKMUMBAI      ".
008700 01  AIBT-VEND-BRANCH-TABLE REDEFINES AIBT-VEND-BRANCH-LITERALS.
008800     05  AIBT-VBR-ENTRY OCCURS 15 TIMES
008900                 INDEXED BY AIBT-VBR-IX.
009000         10  AIBT-VBR-GSTIN      PIC X(15).
009100         10  AIBT-VBR-BRANCH     PIC X(12).
009200*
009300*   TABLE 4 - CANONICAL AIRLINE NAME TO ORGANIZATION NAME (5)
009400*
009500 01  AIBT-ORG-NAME-LITERALS.
009600     05  FILLER  PIC X(60) VALUE
009700 "AIR INDIA EXPRESS   AIR INDIA EXPRESS LIMITED               ".
009800     05  FILLER  PIC X(60) VALUE
009900 "AIR INDIA           AIR INDIA LTD                           ".
010000     05  FILLER  PIC X(60) VALUE
010100 "INDIGO              InterGlobe Aviation Limited             ".
010200     05  FILLER  PIC X(60) VALUE
010300 "AKASA AIR           SNV Aviation Private Limited            ".
010400     05  FILLER  PIC X(60) VALUE
010500 "GULF AIR            Gulf Air B.S.C. (c)                     ".
010600 01  AIBT-ORG-NAME-TABLE REDEFINES AIBT-ORG-NAME-LITERALS.
010700     05  AIBT-ORG-ENTRY OCCURS 5 TIMES
010800                 INDEXED BY AIBT-ORG-IX.
010900         10  AIBT-ORG-AIRLINE    PIC X(20).
011000         10  AIBT-ORG-NAME       PIC X(40).
