000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBVGUL.
000500 AUTHOR.         N VASUDEV.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   14 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DERIVE THE TAXABLE VALUE AND
001200*               TAX BREAKUP FOR A GULF AIR INVOICE.  TAXABLE,
001300*               NON-TAXABLE AND TOTAL ARE READ FROM THE LABELLED
001400*               SUMMARY LINES AS PRINTED; IGST RATE AND AMOUNT
001500*               ARE ALSO AS PRINTED (TYPICALLY 18 PERCENT FOR
001600*               INTERNATIONAL CARRIAGE).  NO CGST/SGST SPLIT
001700*               APPLIES TO A FOREIGN CARRIER INVOICE.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION
002100*=================================================================
002200* 14FEB95 - NVASUDEV - ORIGINAL - WRITTEN FOR GULF AIR SUMMARY    ORIGINAL
002300*           LINE EXTRACTION PER GST0136 REQUEST.
002400* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002500*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
002600* 30OCT02 - PSUBRAM - GST0188 - PNR NOW TRUNCATED TO SIX           GST0188
002700*           CHARACTERS ON THE INPUT SIDE, NOT BY THIS ROUTINE.
002800* 14JUN08 - N VASUDEV - GST0231 - TOTAL NOW MOVED FROM THE         GST0231
002900*           TOTAL-AMOUNT-RAW FIELD RATHER THAN RECOMPUTED FROM
003000*           TAXABLE PLUS IGST.
003100*-----------------------------------------------------------------
003200*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    CLASS AIBV-NUMERIC-CLASS IS "0" THRU "9"
004100                   UPSI-0 ON STATUS IS AIBV-TRACE-ON.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM AIBVGUL **".
005000*
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200     COPY AIBCOMW.
005300 01  WK-N-VGUL-COUNTERS.
005400     05  WK-N-VGUL-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
005500     05  FILLER                  PIC X(05) VALUE SPACES.
005600*
005700* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
005800* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
005900*
006000 01  WK-N-VGUL-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006100 01  WK-C-VGUL-CALL-CNT-VIEW REDEFINES WK-N-VGUL-CALL-CNT-D.
006200     05  WK-C-VGUL-CALL-CNT-TXT  PIC X(07).
006300*
006400* LABELLED TABLE VIEW OF THE THREE TRANSCRIBED SUMMARY-LINE
006500* FIGURES, FOR THE TRACE LOOP IN Z000 BELOW WHEN UPSI-0 IS ON -
006600* SAME TECHNIQUE AS THE MONTH TABLE IN AIBXDTE.  FLAT ALPHA VIEW
006700* BELOW IT GIVES A ONE-LINE DUMP FOR THE SUMMARY TRACE LINE.
006800 01  WK-C-VGUL-TRACE-LITERALS.
006900     05  FILLER  PIC X(12) VALUE "TAXABLE VAL ".
007000     05  FILLER  PIC X(12) VALUE "NON-TAX VAL ".
007100     05  FILLER  PIC X(12) VALUE "IGST AMOUNT ".
007200 01  WK-C-VGUL-TRACE-TABLE REDEFINES WK-C-VGUL-TRACE-LITERALS.
007300     05  WK-C-VGUL-TRACE-ENTRY OCCURS 3 TIMES
007400                 INDEXED BY WK-C-VGUL-TRACE-IX.
007500         10  WK-C-VGUL-TRACE-LBL  PIC X(12).
007600 01  WK-C-VGUL-TRACE-FULL REDEFINES WK-C-VGUL-TRACE-LITERALS
007700             PIC X(36).
007800*
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200 COPY VTAX.
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-C-VTAX-RECORD.
008600********************************************
008700 MAIN-MODULE.
008800     ADD 1 TO WK-N-VGUL-CALL-CNT.
008900     PERFORM A000-DERIVE-GULF-AIR-TAX
009000        THRU A099-DERIVE-GULF-AIR-TAX-EX.
009100     PERFORM Z000-END-PROGRAM-ROUTINE
009200        THRU Z999-END-PROGRAM-ROUTINE-EX.
009300     EXIT PROGRAM.
009400*
009500*---------------------------------------------------------------*
009600* ALL FIVE FIGURES ARE TRANSCRIBED FROM THE SUMMARY LINES AS
009700* PRINTED - NO INFERENCE AND NO CGST/SGST SPLIT.
009800*---------------------------------------------------------------*
009900 A000-DERIVE-GULF-AIR-TAX.
010000     MOVE    ZEROES                  TO WK-C-VTAX-OUTPUT.
010100     MOVE    WK-VTAX-I-TAXABLE-RAW    TO WK-VTAX-O-TAXABLE-VALUE.
010200     MOVE    WK-VTAX-I-NON-TAX-RAW    TO WK-VTAX-O-NON-TAX-VALUE.
010300     MOVE    WK-VTAX-I-IGST-RATE-RAW  TO WK-VTAX-O-IGST-RATE.
010400     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
010500     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
010600*
010700 A099-DERIVE-GULF-AIR-TAX-EX.
010800     EXIT.
010900*---------------------------------------------------------------*
011000*                   PROGRAM SUBROUTINE                         *
011100*---------------------------------------------------------------*
011200 Z000-END-PROGRAM-ROUTINE.
011300     IF      AIBV-TRACE-ON
011400         MOVE    WK-N-VGUL-CALL-CNT   TO WK-N-VGUL-CALL-CNT-D
011500         DISPLAY "AIBVGUL CALLS TO DATE - " WK-C-VGUL-CALL-CNT-TXT
011600         DISPLAY "AIBVGUL TRACE COLUMNS  - " WK-C-VGUL-TRACE-FULL
011700         SET     WK-C-VGUL-TRACE-IX   TO 1
011800         PERFORM Z100-DISPLAY-TRACE-TABLE
011900            THRU Z199-DISPLAY-TRACE-TABLE-EX
012000            3 TIMES
012100     END-IF.
012200*
012300 Z999-END-PROGRAM-ROUTINE-EX.
012400     EXIT.
012500*
012600*---------------------------------------------------------------*
012700* DISPLAYS ONE COLUMN LABEL AND ITS CURRENT VALUE, STEPS INDEX.
012800*---------------------------------------------------------------*
012900 Z100-DISPLAY-TRACE-TABLE.
013000     EVALUATE WK-C-VGUL-TRACE-IX
013100         WHEN 1
013200             DISPLAY "  " WK-C-VGUL-TRACE-LBL (1)
013300                     WK-VTAX-O-TAXABLE-VALUE
013400         WHEN 2
013500             DISPLAY "  " WK-C-VGUL-TRACE-LBL (2)
013600                     WK-VTAX-O-NON-TAX-VALUE
013700         WHEN 3
013800             DISPLAY "  " WK-C-VGUL-TRACE-LBL (3)
013900                     WK-VTAX-O-IGST-AMOUNT
014000     END-EVALUATE.
014100     SET     WK-C-VGUL-TRACE-IX UP BY 1.
014200*
014300 Z199-DISPLAY-TRACE-TABLE-EX.
014400     EXIT.
014500*
014600******************************************************************
014700************** END OF PROGRAM SOURCE -  AIBVGUL *****************
014800******************************************************************
