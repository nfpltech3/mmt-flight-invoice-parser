000100*--------------------------------------------------------------*
000200* AIBUPLR.CPY  -  LOGISYS UPLOAD ROW WORK RECORD  (41 COLUMNS)
000300* BUILT ONE ROW AT A TIME BY AIBCSVG BEFORE BEING EDITED OUT,
000400* COMMA DELIMITED, TO THE AIBUPL OUTPUT FILE.
000500*--------------------------------------------------------------*
000600 01  AIBU-UPLOAD-ROW.
000700     05  AIBU-ENTRY-DATE         PIC X(11).
000800     05  AIBU-POSTING-DATE       PIC X(11).
000900     05  AIBU-ORGANIZATION       PIC X(40).
001000     05  AIBU-ORG-BRANCH         PIC X(20).
001100     05  AIBU-VENDOR-INV-NO      PIC X(20).
001200     05  AIBU-VENDOR-INV-DATE    PIC X(11).
001300     05  AIBU-CURRENCY           PIC X(03).
001400     05  AIBU-EXCH-RATE          PIC X(01).
001500     05  AIBU-NARRATION          PIC X(80).
001600     05  AIBU-DUE-DATE           PIC X(11).
001700     05  AIBU-CHARGE-GL          PIC X(20).
001800     05  AIBU-CHARGE-GL-NAME     PIC X(20).
001900     05  AIBU-CHARGE-GL-AMOUNT   PIC S9(09)V99.
002000     05  AIBU-DR-OR-CR           PIC X(02).
002100     05  AIBU-COST-CENTER        PIC X(01).
002200     05  AIBU-BRANCH             PIC X(20).
002300     05  AIBU-CHARGE-NARRATION   PIC X(01).
002400     05  AIBU-TAX-GROUP          PIC X(05).
002500     05  AIBU-TAX-TYPE           PIC X(11).
002600     05  AIBU-SAC-OR-HSN         PIC X(06).
002700     05  AIBU-TAXCODE1           PIC X(04).
002800     05  AIBU-TAXAMT1            PIC S9(09)V99.
002900     05  AIBU-TAXCODE2           PIC X(04).
003000     05  AIBU-TAXAMT2            PIC S9(09)V99.
003100     05  AIBU-TAXCODE3           PIC X(04).
003200     05  AIBU-TAXAMT3            PIC S9(09)V99.
003300     05  AIBU-TAXCODE4           PIC X(04).
003400     05  AIBU-TAXAMT4            PIC S9(09)V99.
003500     05  AIBU-AVAIL-TAX-CREDIT   PIC X(03).
003600     05  AIBU-LOB                PIC X(01).
003700     05  AIBU-REF-TYPE           PIC X(01).
003800     05  AIBU-REF-NO             PIC X(01).
003900     05  AIBU-AMOUNT             PIC S9(09)V99.
004000     05  AIBU-START-DATE         PIC X(01).
004100     05  AIBU-END-DATE           PIC X(01).
004200     05  AIBU-WHT-CODE           PIC X(01).
004300     05  AIBU-WHT-PERCENTAGE     PIC X(01).
004400     05  AIBU-WHT-TAXABLE        PIC X(01).
004500     05  AIBU-WHT-AMOUNT         PIC X(01).
004600     05  AIBU-ROUND-OFF          PIC X(03).
004700     05  AIBU-CC-CODE            PIC X(01).
