000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBVAIN.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DERIVE THE TAXABLE VALUE AND
001200*               THE CGST/SGST/IGST RATE AND AMOUNT BREAKUP FOR
001300*               AN AIR INDIA INVOICE.  RATES ARE NOT PRINTED ON
001400*               THE AIR INDIA TAX TABLE ROW SO THEY ARE INFERRED
001500*               FROM WHICH AMOUNT COLUMNS ARE NON-ZERO.  NON-
001600*               TAXABLE VALUE IS THE SUM OF THE "NON-TAXABLE
001700*               FARE DETAILS" LINES, ALREADY TOTALLED BY
001800*               EXTRACTION ONTO THE INPUT ROW - SEE GST0254.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION
002200*=================================================================
002300* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR AIR INDIA TAX TABLE  ORIGINAL
002400*           RATE INFERENCE PER GST0091 REQUEST.
002500* 19SEP93 - RKALIAP - GST0114 - NON-TAXABLE FALLBACK ADDED WHEN    GST0114
002600*           TABLE ROW NON-TAXABLE COLUMN PRINTS ZERO.
002700* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002800*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
002900* 30OCT02 - PSUBRAM - GST0188 - CGST/SGST RATE CONSTANT MOVED TO   GST0188
003000*           WORKING-STORAGE 88-LEVELS INSTEAD OF LITERALS.
003100* 14JUN08 - N VASUDEV - GST0231 - IGST RATE INFERENCE CORRECTED,   GST0231
003200*           WAS DEFAULTING TO 5.0 EVEN WHEN AMOUNT WAS ZERO.
003300* 24MAY13 - N VASUDEV - GST0254 - NON-TAXABLE FALLBACK WAS         GST0254
003400*           READING THE DISCOUNT COLUMN, NOT THE NON-TAXABLE
003500*           FARE DETAIL TOTAL - DISCOUNT HAS NO BEARING ON IT.
003600*           EXTRACTION ALREADY SUMS THE FARE DETAIL LINES INTO
003700*           THE INPUT ROW SO THE FALLBACK IS REMOVED OUTRIGHT.
003800*-----------------------------------------------------------------
003900*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    CLASS AIBV-NUMERIC-CLASS IS "0" THRU "9"
004800                   UPSI-0 ON STATUS IS AIBV-TRACE-ON.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM AIBVAIN **".
005700*
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900     COPY AIBCOMW.
006000 01  WK-N-VAIN-COUNTERS.
006100     05  WK-N-VAIN-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
006200     05  WK-N-VAIN-RATE-IX       PIC 9(02) COMP VALUE ZERO.
006300     05  FILLER                  PIC X(05) VALUE SPACES.
006400 01  WK-C-VAIN-RATE-CONSTANTS.
006500     05  WK-C-VAIN-CGST-RATE     PIC S9(03)V9 VALUE +2.5.
006600     05  WK-C-VAIN-SGST-RATE     PIC S9(03)V9 VALUE +2.5.
006700     05  WK-C-VAIN-IGST-RATE     PIC S9(03)V9 VALUE +5.0.
006800     05  FILLER                  PIC X(05) VALUE SPACES.
006900 01  WK-C-VAIN-RATE-ALPHA REDEFINES WK-C-VAIN-RATE-CONSTANTS
007000             PIC X(17).
007100*
007200* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
007300* SAME TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
007400*
007500 01  WK-N-VAIN-CALL-CNT-D        PIC 9(07) VALUE ZERO.
007600 01  WK-C-VAIN-CALL-CNT-VIEW REDEFINES WK-N-VAIN-CALL-CNT-D.
007700     05  WK-C-VAIN-CALL-CNT-TXT  PIC X(07).
007800*
007900* LABELLED TABLE VIEW OF THE RATE LITERALS, FOR THE TRACE LOOP
008000* IN Z000 BELOW WHEN UPSI-0 IS ON - ONE FILLER VALUE PER RATE,
008100* CODE FIRST, SAME TECHNIQUE AS THE MONTH TABLE IN AIBXDTE.
008200 01  WK-C-VAIN-TRACE-LITERALS.
008300     05  FILLER  PIC X(09) VALUE "CGST02.5 ".
008400     05  FILLER  PIC X(09) VALUE "SGST02.5 ".
008500     05  FILLER  PIC X(09) VALUE "IGST05.0 ".
008600 01  WK-C-VAIN-TRACE-TABLE REDEFINES WK-C-VAIN-TRACE-LITERALS.
008700     05  WK-C-VAIN-TRACE-ENTRY OCCURS 3 TIMES
008800                 INDEXED BY WK-C-VAIN-TRACE-IX.
008900         10  WK-C-VAIN-TRACE-LBL  PIC X(04).
009000         10  WK-C-VAIN-TRACE-RATE PIC X(05).
009100*
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 COPY VTAX.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-VTAX-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     ADD 1 TO WK-N-VAIN-CALL-CNT.
010200     PERFORM A000-DERIVE-AIR-INDIA-TAX
010300        THRU A099-DERIVE-AIR-INDIA-TAX-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700*
010800*---------------------------------------------------------------*
010900* TAXABLE, CGST, SGST, IGST AMOUNTS AND TOTAL ARE READ AS
011000* PRINTED FROM THE TAX TABLE ROW.  RATES ARE NOT ON THE ROW SO
011100* THEY ARE INFERRED - CGST/SGST 2.5 WHEN THEIR AMOUNT COLUMN IS
011200* GREATER THAN ZERO, IGST 5.0 WHEN ITS AMOUNT IS GREATER THAN
011300* ZERO, ELSE THE RATE STAYS AT ZERO.
011400*---------------------------------------------------------------*
011500 A000-DERIVE-AIR-INDIA-TAX.
011600     MOVE    ZEROES                  TO WK-C-VTAX-OUTPUT.
011700     MOVE    WK-VTAX-I-TAXABLE-RAW    TO WK-VTAX-O-TAXABLE-VALUE.
011800     MOVE    WK-VTAX-I-NON-TAX-RAW    TO WK-VTAX-O-NON-TAX-VALUE.
011900     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
012000*
012100     MOVE    WK-VTAX-I-CGST-AMT-RAW   TO WK-VTAX-O-CGST-AMOUNT.
012200     IF      WK-VTAX-O-CGST-AMOUNT > ZERO
012300         MOVE    WK-C-VAIN-CGST-RATE  TO WK-VTAX-O-CGST-RATE.
012400*
012500     MOVE    WK-VTAX-I-SGST-AMT-RAW   TO WK-VTAX-O-SGST-AMOUNT.
012600     IF      WK-VTAX-O-SGST-AMOUNT > ZERO
012700         MOVE    WK-C-VAIN-SGST-RATE  TO WK-VTAX-O-SGST-RATE.
012800*
012900     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
013000     IF      WK-VTAX-O-IGST-AMOUNT > ZERO
013100         MOVE    WK-C-VAIN-IGST-RATE  TO WK-VTAX-O-IGST-RATE.
013200*
013300 A099-DERIVE-AIR-INDIA-TAX-EX.
013400     EXIT.
013500*
013600*---------------------------------------------------------------*
013700*                   PROGRAM SUBROUTINE                         *
013800*---------------------------------------------------------------*
013900 Z000-END-PROGRAM-ROUTINE.
014000     IF      AIBV-TRACE-ON
014100         MOVE    WK-N-VAIN-CALL-CNT   TO WK-N-VAIN-CALL-CNT-D
014200         DISPLAY "AIBVAIN CALLS TO DATE - " WK-C-VAIN-CALL-CNT-TXT
014300         DISPLAY "AIBVAIN RATE CONSTANTS - " WK-C-VAIN-RATE-ALPHA
014400         SET     WK-C-VAIN-TRACE-IX   TO 1
014500         PERFORM Z100-DISPLAY-TRACE-TABLE
014600            THRU Z199-DISPLAY-TRACE-TABLE-EX
014700            3 TIMES
014800     END-IF.
014900*
015000 Z999-END-PROGRAM-ROUTINE-EX.
015100     EXIT.
015200*
015300*---------------------------------------------------------------*
015400* DISPLAYS ONE ROW OF THE RATE-TRACE TABLE AND STEPS THE INDEX.
015500*---------------------------------------------------------------*
015600 Z100-DISPLAY-TRACE-TABLE.
015700     DISPLAY "  " WK-C-VAIN-TRACE-LBL (WK-C-VAIN-TRACE-IX)
015800             "  " WK-C-VAIN-TRACE-RATE (WK-C-VAIN-TRACE-IX).
015900     SET     WK-C-VAIN-TRACE-IX UP BY 1.
016000*
016100 Z199-DISPLAY-TRACE-TABLE-EX.
016200     EXIT.
016300*
016400******************************************************************
016500************** END OF PROGRAM SOURCE -  AIBVAIN *****************
016600******************************************************************
