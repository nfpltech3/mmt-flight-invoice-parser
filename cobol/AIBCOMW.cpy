000100*--------------------------------------------------------------*
000200* AIBCOMW.CPY  -  AIB COMMON WORK AREA
000300* COPIED INTO EVERY AIB PROGRAM AND SUBROUTINE.  CARRIES THE
000400* SHARED FILE-STATUS CONDITION NAMES AND THE RUN-DATE FIELDS
000500* USED FOR ENTRY/POSTING/DUE DATE ON THE UPLOAD ROW.
000600*--------------------------------------------------------------*
000700 01  WK-C-COMMON.
000800     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
000900         88  WK-C-SUCCESSFUL             VALUE "00".
001000         88  WK-C-END-OF-FILE             VALUE "10".
001100         88  WK-C-RECORD-NOT-FOUND        VALUE "23".
001200     05  FILLER                  PIC X(10) VALUE SPACES.
001300*
001400* NUMERIC VIEW OF THE FILE-STATUS BYTES, USED WHEN A PARAGRAPH
001500* NEEDS TO RANGE-TEST THE STATUS RATHER THAN COMPARE IT LITERAL.
001600*
001700 01  WK-N-COMMON REDEFINES WK-C-COMMON.
001800     05  WK-N-FILE-STATUS        PIC 9(02).
001900     05  FILLER                  PIC X(10).
002000*
002100* RUN-DATE, HELD DD-MMM-YYYY FOR ENTRY/POSTING/DUE DATE AND
002200* FOR THE RUN/AUDIT REPORT HEADER.
002300*
002400 01  WK-C-RUN-DATE               PIC X(11) VALUE SPACES.
002500 01  WK-C-RUN-DATE-PARTS REDEFINES WK-C-RUN-DATE.
002600     05  WK-C-RUN-DD             PIC X(02).
002700     05  FILLER                  PIC X(01).
002800     05  WK-C-RUN-MON            PIC X(03).
002900     05  FILLER                  PIC X(01).
003000     05  WK-C-RUN-YYYY           PIC X(04).
003100 01  WK-N-RUN-DATE-YMD.
003200     05  WK-N-RUN-YY             PIC 9(04).
003300     05  WK-N-RUN-MM             PIC 9(02).
003400     05  WK-N-RUN-DD             PIC 9(02).
003500 01  WK-A-RUN-DATE-YMD REDEFINES WK-N-RUN-DATE-YMD PIC X(08).
