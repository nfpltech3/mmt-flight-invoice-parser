000100*--------------------------------------------------------------*
000200* XDTE.CPY  -  LINKAGE RECORD, DATE NORMALISER  (AIBXDTE PGM)
000300* CALLER PASSES THE RAW DATE TEXT AS FOUND ON THE INVOICE, IN
000400* WHATEVER OF THE SEVEN HOUSE-RECOGNISED LAYOUTS IT ARRIVED;
000500* AIBXDTE RETURNS IT NORMALISED AS DD-MMM-YYYY OR SPACES/ERROR.
000600*--------------------------------------------------------------*
000700 01  WK-C-XDTE-RECORD.
000800     05  WK-XDTE-I-RAW-DATE       PIC X(12).
000900     05  WK-XDTE-O-NORM-DATE      PIC X(11).
001000     05  WK-XDTE-O-STATUS         PIC X(01).
001100         88  WK-XDTE-O-VALID              VALUE "V".
001200         88  WK-XDTE-O-INVALID             VALUE "E".
