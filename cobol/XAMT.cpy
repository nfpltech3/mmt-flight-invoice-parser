000100*--------------------------------------------------------------*
000200* XAMT.CPY  -  LINKAGE RECORD, AMOUNT/RATE EDIT  (AIBXAMT PGM)
000300* CALLER PASSES A SIGNED PACKED AMOUNT AND A PICTURE-WIDTH
000400* SWITCH; AIBXAMT RETURNS THE EDITED DISPLAY TEXT USED ON THE
000500* UPLOAD ROW AND THE AUDIT REPORT, ZERO-SUPPRESSED, TWO DECIMALS.
000600*--------------------------------------------------------------*
000700 01  WK-C-XAMT-RECORD.
000800     05  WK-XAMT-I-AMOUNT         PIC S9(09)V99.
000900     05  WK-XAMT-I-WIDTH-SW       PIC X(01).
001000         88  WK-XAMT-I-WIDTH-AMT           VALUE "A".
001100         88  WK-XAMT-I-WIDTH-RATE          VALUE "R".
001200     05  WK-XAMT-O-EDITED         PIC X(15).
