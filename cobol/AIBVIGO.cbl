000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBVIGO.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   17 JUL 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DERIVE THE TAXABLE VALUE AND
001200*               TAX BREAKUP FOR AN INDIGO INVOICE.  NET TAXABLE
001300*               VALUE IS THE SAC-ROW GROSS REDUCED BY THE
001400*               DISCOUNT COLUMN.  EACH PRINTED RATE/AMOUNT PAIR
001500*               IS CLASSIFIED ON ITS RATE - 2.5, 6.0 OR 9.0
001600*               GOES TO CGST FIRST THEN SGST, ANY OTHER RATE
001700*               GOES TO IGST.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION
002100*=================================================================
002200* 17JUL93 - RKALIAP - ORIGINAL - WRITTEN FOR INDIGO SAC-ROW       ORIGINAL
002300*           RATE/AMOUNT PAIR CLASSIFICATION PER GST0119 REQUEST.
002400* 05MAY96 - S MURTHY - GST0141 - NET TAXABLE NOW GROSS LESS        GST0141
002500*           DISCOUNT, WAS TAKING GROSS ALONE IN ERROR.
002600* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002700*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
002800* 30OCT02 - PSUBRAM - GST0188 - RATE-BAND TEST MOVED TO 88-LEVEL   GST0188
002900*           CONDITION NAMES INSTEAD OF INLINE LITERALS.
003000* 14JUN08 - N VASUDEV - GST0231 - NON-TAXABLE NOW TAKEN FROM THE   GST0231
003100*           AIRPORT CHARGES COLUMN, WAS LEFT AT ZERO.
003200*-----------------------------------------------------------------
003300*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    CLASS AIBV-NUMERIC-CLASS IS "0" THRU "9"
004200                   UPSI-0 ON STATUS IS AIBV-TRACE-ON.
004300*
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM AIBVIGO **".
005100*
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300     COPY AIBCOMW.
005400 01  WK-N-VIGO-COUNTERS.
005500     05  WK-N-VIGO-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
005600     05  FILLER                  PIC X(05) VALUE SPACES.
005700 01  WK-C-VIGO-RATE-BAND         PIC S9(03)V9 VALUE ZERO.
005800     88  WK-C-VIGO-CGST-SGST-BAND    VALUE +2.5 +6.0 +9.0.
005900*
006000* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006100* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006200*
006300 01  WK-N-VIGO-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006400 01  WK-C-VIGO-CALL-CNT-VIEW REDEFINES WK-N-VIGO-CALL-CNT-D.
006500     05  WK-C-VIGO-CALL-CNT-TXT  PIC X(07).
006600*
006700* LABELLED TABLE VIEW OF THE THREE CLASSIFIED PAIR AMOUNTS, FOR
006800* THE TRACE LOOP IN Z000 BELOW WHEN UPSI-0 IS ON - SAME TECHNIQUE
006900* AS THE MONTH TABLE IN AIBXDTE.  FLAT ALPHA VIEW BELOW IT GIVES
007000* A ONE-LINE DUMP OF THE SAME AREA FOR THE SUMMARY TRACE LINE.
007100 01  WK-C-VIGO-TRACE-LITERALS.
007200     05  FILLER  PIC X(12) VALUE "CGST AMOUNT ".
007300     05  FILLER  PIC X(12) VALUE "SGST AMOUNT ".
007400     05  FILLER  PIC X(12) VALUE "IGST AMOUNT ".
007500 01  WK-C-VIGO-TRACE-TABLE REDEFINES WK-C-VIGO-TRACE-LITERALS.
007600     05  WK-C-VIGO-TRACE-ENTRY OCCURS 3 TIMES
007700                 INDEXED BY WK-C-VIGO-TRACE-IX.
007800         10  WK-C-VIGO-TRACE-LBL  PIC X(12).
007900 01  WK-C-VIGO-TRACE-FULL REDEFINES WK-C-VIGO-TRACE-LITERALS
008000             PIC X(36).
008100*
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY VTAX.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VTAX-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     ADD 1 TO WK-N-VIGO-CALL-CNT.
009200     PERFORM A000-DERIVE-INDIGO-TAX
009300        THRU A099-DERIVE-INDIGO-TAX-EX.
009400     PERFORM Z000-END-PROGRAM-ROUTINE
009500        THRU Z999-END-PROGRAM-ROUTINE-EX.
009600     EXIT PROGRAM.
009700*
009800*---------------------------------------------------------------*
009900* NET TAXABLE IS THE SAC-ROW GROSS LESS THE DISCOUNT COLUMN.
010000*---------------------------------------------------------------*
010100 A000-DERIVE-INDIGO-TAX.
010200     MOVE    ZEROES                  TO WK-C-VTAX-OUTPUT.
010300     COMPUTE WK-VTAX-O-TAXABLE-VALUE =
010400             WK-VTAX-I-TAXABLE-RAW - WK-VTAX-I-DISCOUNT-RAW.
010500     MOVE    WK-VTAX-I-NON-TAX-RAW    TO WK-VTAX-O-NON-TAX-VALUE.
010600     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
010700*
010800     PERFORM B000-CLASSIFY-CGST-PAIR
010900        THRU B099-CLASSIFY-CGST-PAIR-EX.
011000     PERFORM C000-CLASSIFY-SGST-PAIR
011100        THRU C099-CLASSIFY-SGST-PAIR-EX.
011200     PERFORM D000-CLASSIFY-IGST-PAIR
011300        THRU D099-CLASSIFY-IGST-PAIR-EX.
011400*
011500 A099-DERIVE-INDIGO-TAX-EX.
011600     EXIT.
011700*
011800*---------------------------------------------------------------*
011900* A CGST AMOUNT ON THE ROW IS A RATE/AMOUNT PAIR WHOSE RATE
012000* FELL IN THE 2.5/6.0/9.0 BAND AND WAS TAKEN FIRST FOR CGST.
012100*---------------------------------------------------------------*
012200 B000-CLASSIFY-CGST-PAIR.
012300     MOVE    WK-VTAX-I-CGST-AMT-RAW   TO WK-VTAX-O-CGST-AMOUNT.
012400     IF      WK-VTAX-O-CGST-AMOUNT > ZERO
012500         MOVE    WK-VTAX-I-IGST-RATE-RAW
012600                                      TO WK-C-VIGO-RATE-BAND
012700         IF      WK-C-VIGO-CGST-SGST-BAND
012800             MOVE WK-C-VIGO-RATE-BAND TO WK-VTAX-O-CGST-RATE
012900         ELSE
013000             MOVE +2.5                TO WK-VTAX-O-CGST-RATE.
013100*
013200 B099-CLASSIFY-CGST-PAIR-EX.
013300     EXIT.
013400*
013500*---------------------------------------------------------------*
013600* A SGST AMOUNT IS THE SECOND HALF OF AN INTRA-STATE PAIR -
013700* CLASSIFIED TO SGST ONLY WHEN CGST HAS ALREADY BEEN TAKEN.
013800*---------------------------------------------------------------*
013900 C000-CLASSIFY-SGST-PAIR.
014000     MOVE    WK-VTAX-I-SGST-AMT-RAW   TO WK-VTAX-O-SGST-AMOUNT.
014100     IF      WK-VTAX-O-SGST-AMOUNT > ZERO
014200         MOVE    WK-VTAX-O-CGST-RATE  TO WK-VTAX-O-SGST-RATE.
014300*
014400 C099-CLASSIFY-SGST-PAIR-EX.
014500     EXIT.
014600*
014700*---------------------------------------------------------------*
014800* ANY RATE OUTSIDE THE CGST/SGST BAND IS AN INTER-STATE PAIR
014900* AND GOES TO IGST AS PRINTED.
015000*---------------------------------------------------------------*
015100 D000-CLASSIFY-IGST-PAIR.
015200     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
015300     IF      WK-VTAX-O-IGST-AMOUNT > ZERO
015400         MOVE    WK-VTAX-I-IGST-RATE-RAW
015500                                      TO WK-VTAX-O-IGST-RATE.
015600*
015700 D099-CLASSIFY-IGST-PAIR-EX.
015800     EXIT.
015900*---------------------------------------------------------------*
016000*                   PROGRAM SUBROUTINE                         *
016100*---------------------------------------------------------------*
016200 Z000-END-PROGRAM-ROUTINE.
016300     IF      AIBV-TRACE-ON
016400         MOVE    WK-N-VIGO-CALL-CNT   TO WK-N-VIGO-CALL-CNT-D
016500         DISPLAY "AIBVIGO CALLS TO DATE - " WK-C-VIGO-CALL-CNT-TXT
016600         DISPLAY "AIBVIGO TRACE COLUMNS  - " WK-C-VIGO-TRACE-FULL
016700         SET     WK-C-VIGO-TRACE-IX   TO 1
016800         PERFORM Z100-DISPLAY-TRACE-TABLE
016900            THRU Z199-DISPLAY-TRACE-TABLE-EX
017000            3 TIMES
017100     END-IF.
017200*
017300 Z999-END-PROGRAM-ROUTINE-EX.
017400     EXIT.
017500*
017600*---------------------------------------------------------------*
017700* DISPLAYS ONE COLUMN LABEL AND ITS CURRENT VALUE, STEPS INDEX.
017800*---------------------------------------------------------------*
017900 Z100-DISPLAY-TRACE-TABLE.
018000     EVALUATE WK-C-VIGO-TRACE-IX
018100         WHEN 1
018200             DISPLAY "  " WK-C-VIGO-TRACE-LBL (1)
018300                     WK-VTAX-O-CGST-AMOUNT
018400         WHEN 2
018500             DISPLAY "  " WK-C-VIGO-TRACE-LBL (2)
018600                     WK-VTAX-O-SGST-AMOUNT
018700         WHEN 3
018800             DISPLAY "  " WK-C-VIGO-TRACE-LBL (3)
018900                     WK-VTAX-O-IGST-AMOUNT
019000     END-EVALUATE.
019100     SET     WK-C-VIGO-TRACE-IX UP BY 1.
019200*
019300 Z199-DISPLAY-TRACE-TABLE-EX.
019400     EXIT.
019500*
019600******************************************************************
019700************** END OF PROGRAM SOURCE -  AIBVIGO *****************
019800******************************************************************
