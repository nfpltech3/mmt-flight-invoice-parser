000100*--------------------------------------------------------------*
000200* XAIR.CPY  -  LINKAGE RECORD, AIRLINE/TYPE DETECTOR
000300* (AIBXAIR PGM).  CALLER PASSES THE DOCUMENT FILE NAME AND THE
000400* RAW AIRLINE-KEY TEXT; AIBXAIR RETURNS THE CANONICAL AIRLINE
000500* CODE, THE ORGANIZATION NAME (TABLE 4) AND THE INVOICE TYPE,
000600* AND SETS THE CREDIT-NOTE / NO-PARSER FLAGS USED TO REJECT
000700* THE INVOICE BEFORE ANY TAX RULE IS CALLED.
000800*--------------------------------------------------------------*
000900 01  WK-C-XAIR-RECORD.
001000     05  WK-XAIR-I-FILE-NAME      PIC X(40).
001100     05  WK-XAIR-I-AIRLINE-KEY    PIC X(20).
001200     05  WK-XAIR-O-AIRLINE        PIC X(20).
001300         88  WK-XAIR-O-AIR-INDIA        VALUE "AIR INDIA".
001400         88  WK-XAIR-O-AIR-INDIA-EXP    VALUE "AIR INDIA EXPRESS".
001500         88  WK-XAIR-O-INDIGO           VALUE "INDIGO".
001600         88  WK-XAIR-O-AKASA            VALUE "AKASA AIR".
001700         88  WK-XAIR-O-GULF-AIR           VALUE "GULF AIR".
001800     05  WK-XAIR-O-ORG-NAME       PIC X(40).
001900     05  WK-XAIR-O-INVOICE-TYPE   PIC X(11).
002000         88  WK-XAIR-O-TAX-INVOICE         VALUE "TAX_INVOICE".
002100         88  WK-XAIR-O-DEBIT-NOTE          VALUE "DEBIT".
002200         88  WK-XAIR-O-TYPE-UNKNOWN        VALUE "UNKNOWN".
002300     05  WK-XAIR-O-CREDIT-SW      PIC X(01).
002400         88  WK-XAIR-O-CREDIT-SET          VALUE "Y".
002500     05  WK-XAIR-O-NO-PARSER-SW   PIC X(01).
002600         88  WK-XAIR-O-NO-PARSER-SET       VALUE "Y".
