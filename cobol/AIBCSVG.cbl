000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBCSVG.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  SORTS THE NORMALISED INVOICE FILE PRODUCED BY
001200*               AIBEXTR INTO CUSTOMER GSTIN SEQUENCE, SPLITS
001300*               EACH INVOICE INTO ITS TAXABLE / NON-TAXABLE
001400*               UPLOAD ROWS, AND WRITES THE 41-COLUMN LOGISYS
001500*               UPLOAD FILE WITH A GROUP BREAK PER CUSTOMER
001600*               GSTIN.  APPENDS ITS OWN DETAIL, GROUP AND GRAND
001700*               TOTAL LINES TO THE SAME AUDIT REPORT OPENED BY
001800*               AIBEXTR.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION
002200*=================================================================
002300* 04MAR91 - RKALIAP - ORIGINAL - FILE-ORDER UPLOAD ROW WRITER,    ORIGINAL
002400*           NO GROUPING, AIR INDIA AND GULF AIR ONLY, PER
002500*           GST0091 REQUEST.
002600* 19SEP93 - RKALIAP - GST0114 - CUSTOMER GSTIN CONTROL BREAK       GST0114
002700*           ADDED (SORT USING/GIVING) - LOGISYS NOW WANTS THE
002800*           UPLOAD GROUPED BY CUSTOMER.  AIR INDIA EXPRESS AND
002900*           INDIGO PARSERS ADDED.
003000* 02FEB94 - RKALIAP - GST0119 - NON-TAXABLE ROW SPLIT ADDED        GST0119
003100*           FOR AIRPORT CHARGES, PREVIOUSLY LUMPED IN WITH THE
003200*           TAXABLE ROW.
003300* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
003400*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
003500* 30OCT02 - PSUBRAM - GST0188 - INVOICES WITH EXTRACTION ERRORS    GST0188
003600*           AND NO INVOICE NUMBER ARE NOW SKIPPED ENTIRELY
003700*           RATHER THAN UPLOADED WITH A BLANK KEY.
003800* 14JUN08 - N VASUDEV - GST0231 - AKASA AIR ORGANIZATION NAME      GST0231
003900*           ADDED TO TABLE 4; EDGE-CASE FALLBACK ROW ADDED FOR
004000*           AN INVOICE WITH NO TAXABLE AND NO NON-TAXABLE VALUE.
004100* 24MAY13 - N VASUDEV - GST0256 - TWO-ROW INVOICES (TAXABLE AND    GST0256
004200*           NON-TAXABLE BOTH WRITTEN) WERE DOUBLE-COUNTING THE
004300*           INVOICE TOTAL INTO THE GROUP/GRAND TOTALS - MOVED
004400*           THE ADD FROM C900 (ONCE PER ROW) TO C000 (ONCE PER
004500*           INVOICE).
004600*-----------------------------------------------------------------
004700*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    CLASS AIBC-ALPHA-CLASS IS "A" THRU "Z"
005600                   UPSI-0 ON STATUS IS AIBC-TRACE-ON
005700                       OFF STATUS IS AIBC-TRACE-OFF
005800                   UPSI-1 ON STATUS IS AIBC-DEBUG-ON
005900                       OFF STATUS IS AIBC-DEBUG-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT  AIBNRM   ASSIGN TO AIBNRM
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS  IS WK-C-FILE-STATUS.
006600*
006700     SELECT  AIBWRK   ASSIGN TO AIBWRK.
006800*
006900     SELECT  AIBSRT   ASSIGN TO AIBSRT
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS  IS WK-C-FILE-STATUS.
007200*
007300     SELECT  AIBUPL   ASSIGN TO AIBUPL
007400             ORGANIZATION IS SEQUENTIAL
007500             FILE STATUS  IS WK-C-FILE-STATUS.
007600*
007700     SELECT  AIBRPT   ASSIGN TO AIBRPT
007800             ORGANIZATION IS SEQUENTIAL
007900             FILE STATUS  IS WK-C-FILE-STATUS.
008000*
008100***************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*************
008500*---------------------------------------------------------------*
008600* AIBNRM IS THE SORT'S USING FILE - WRITTEN BY AIBEXTR.  THE
008700* SORT VERB OPENS, READS AND CLOSES IT ON ITS OWN, SO ITS FD
008800* RECORD NEED NOT CARRY NAMED FIELDS - ONLY THE RIGHT LENGTH.
008900* AIBN-NORM-RECORD (AIBNORM.CPY) IS 378 BYTES.
009000*---------------------------------------------------------------*
009100 FD  AIBNRM
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS AIBR-SORT-IN-REC.
009400 01  AIBR-SORT-IN-REC                PIC X(378).
009500*
009600*---------------------------------------------------------------*
009700* SORT WORK FILE.  KEY FIELD BROKEN OUT FOR THE ASCENDING KEY
009800* CLAUSE; THE REMAINDER OF THE 378-BYTE RECORD RIDES ALONG AS
009900* AN UNNAMED FILLER.
010000*---------------------------------------------------------------*
010100 SD  AIBWRK
010200     DATA RECORD IS AIBS-SORT-RECORD.
010300 01  AIBS-SORT-RECORD.
010400     05  AIBS-CUSTOMER-GSTIN         PIC X(15).
010500     05  FILLER                      PIC X(363).
010600*
010700*---------------------------------------------------------------*
010800* AIBSRT IS THE SORT'S GIVING FILE - THE SAME RECORDS, NOW IN
010900* CUSTOMER GSTIN SEQUENCE, RE-OPENED BY THIS PROGRAM FOR THE
011000* CONTROL-BREAK PASS, SO THE REAL AIBNORM FIELD NAMES ARE USED.
011100*---------------------------------------------------------------*
011200 FD  AIBSRT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS AIBN-NORM-RECORD.
011500     COPY AIBNORM.
011600*
011700 FD  AIBUPL
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS AIBU-CSV-LINE.
012000 01  AIBU-CSV-LINE                   PIC X(400).
012100*
012200 FD  AIBRPT
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS AIBR-REPORT-LINE.
012500 01  AIBR-REPORT-LINE                PIC X(132).
012600 01  AIBR-CSVG-DET-LINE REDEFINES AIBR-REPORT-LINE.
012700     05  AIBR-CDL-INVNO              PIC X(20).
012800     05  FILLER                      PIC X(02).
012900     05  AIBR-CDL-AIRLINE            PIC X(20).
013000     05  FILLER                      PIC X(02).
013100     05  AIBR-CDL-ROWS-LIT           PIC X(08).
013200     05  AIBR-CDL-ROWS               PIC Z9.
013300     05  FILLER                      PIC X(02).
013400     05  AIBR-CDL-TOT-LIT            PIC X(08).
013500     05  AIBR-CDL-TOTAL              PIC Z,ZZZ,ZZ9.99.
013600     05  FILLER                      PIC X(57).
013700 01  AIBR-GROUP-LINE REDEFINES AIBR-REPORT-LINE.
013800     05  AIBR-GRP-LABEL-1            PIC X(10).
013900     05  AIBR-GRP-GSTIN              PIC X(15).
014000     05  AIBR-GRP-LABEL-2            PIC X(10).
014100     05  AIBR-GRP-STATE              PIC X(30).
014200     05  AIBR-GRP-LABEL-3            PIC X(08).
014300     05  AIBR-GRP-INV-CNT            PIC ZZ9.
014400     05  AIBR-GRP-LABEL-4            PIC X(08).
014500     05  AIBR-GRP-ROW-CNT            PIC ZZ9.
014600     05  AIBR-GRP-LABEL-5            PIC X(08).
014700     05  AIBR-GRP-CHG-AMT            PIC Z,ZZZ,ZZ9.99.
014800     05  AIBR-GRP-LABEL-6            PIC X(08).
014900     05  AIBR-GRP-TOT-AMT            PIC Z,ZZZ,ZZ9.99.
015000     05  FILLER                      PIC X(07).
015100 01  AIBR-GRAND-LINE REDEFINES AIBR-REPORT-LINE.
015200     05  AIBR-GRD-LABEL-1            PIC X(14).
015300     05  AIBR-GRD-READ               PIC ZZZ,ZZ9.
015400     05  AIBR-GRD-LABEL-2            PIC X(08).
015500     05  AIBR-GRD-OK                 PIC ZZZ,ZZ9.
015600     05  AIBR-GRD-LABEL-3            PIC X(08).
015700     05  AIBR-GRD-REJ                PIC ZZZ,ZZ9.
015800     05  AIBR-GRD-LABEL-4            PIC X(08).
015900     05  AIBR-GRD-ERR                PIC ZZZ,ZZ9.
016000     05  AIBR-GRD-LABEL-5            PIC X(12).
016100     05  AIBR-GRD-ROWS               PIC ZZZ,ZZ9.
016200     05  AIBR-GRD-LABEL-6            PIC X(08).
016300     05  AIBR-GRD-TOTAL              PIC Z,ZZZ,ZZ9.99.
016400     05  FILLER                      PIC X(28).
016500*
016600 EJECT
016700***************************
016800 WORKING-STORAGE SECTION.
016900***************************
017000 01  FILLER                          PIC X(24)        VALUE
017100     "** PROGRAM AIBCSVG **".
017200*
017300* ------------------ PROGRAM WORKING STORAGE -------------------*
017400     COPY AIBCOMW.
017500 01  WK-N-CSVG-COUNTERS.
017600     05  WK-N-CSVG-READ-CNT      PIC 9(07) COMP VALUE ZERO.
017700     05  WK-N-CSVG-OK-CNT        PIC 9(07) COMP VALUE ZERO.
017800     05  WK-N-CSVG-REJECT-CNT    PIC 9(07) COMP VALUE ZERO.
017900     05  WK-N-CSVG-VAL-ERR-CNT   PIC 9(07) COMP VALUE ZERO.
018000     05  WK-N-CSVG-ROWS-CNT      PIC 9(07) COMP VALUE ZERO.
018100     05  WK-N-CSVG-GRP-INV-CNT   PIC 9(05) COMP VALUE ZERO.
018200     05  WK-N-CSVG-GRP-ROW-CNT   PIC 9(05) COMP VALUE ZERO.
018300     05  WK-N-CSVG-NARR-PTR      PIC 9(04) COMP VALUE 1.
018400     05  WK-N-CSVG-LINE-PTR      PIC 9(04) COMP VALUE 1.
018500     05  FILLER                  PIC X(05) VALUE SPACES.
018600 01  WK-A-CSVG-AMOUNTS.
018700     05  WK-A-CSVG-GRP-CHG-AMT   PIC S9(11)V99 VALUE ZERO.
018800     05  WK-A-CSVG-GRP-TOT-AMT   PIC S9(11)V99 VALUE ZERO.
018900     05  WK-A-CSVG-GRD-CHG-AMT   PIC S9(11)V99 VALUE ZERO.
019000     05  WK-A-CSVG-GRD-TOT-AMT   PIC S9(11)V99 VALUE ZERO.
019100     05  WK-A-CSVG-ROW-AMOUNT    PIC S9(09)V99 VALUE ZERO.
019200     05  FILLER                  PIC X(05) VALUE SPACES.
019300 01  WK-C-CSVG-SWITCHES.
019400     05  WK-C-CSVG-FIRST-TIME    PIC X(01) VALUE "Y".
019500         88  WK-C-CSVG-FIRST-TIME-YES    VALUE "Y".
019600     05  WK-C-CSVG-EOF-SW        PIC X(01) VALUE "N".
019700         88  WK-C-CSVG-EOF-YES           VALUE "Y".
019800     05  WK-C-CSVG-FIRST-GRP-SW  PIC X(01) VALUE "Y".
019900         88  WK-C-CSVG-FIRST-GRP-YES     VALUE "Y".
020000     05  WK-C-CSVG-ROW-EMIT-SW   PIC X(01) VALUE "N".
020100         88  WK-C-CSVG-ROW-EMIT-YES      VALUE "Y".
020200     05  WK-C-CSVG-SKIP-SW       PIC X(01) VALUE "N".
020300         88  WK-C-CSVG-SKIP-YES          VALUE "Y".
020400     05  FILLER                  PIC X(08) VALUE SPACES.
020500 01  WK-C-CSVG-PREV-GSTIN            PIC X(15) VALUE SPACES.
020600 01  WK-C-CSVG-GRP-STATE              PIC X(30) VALUE SPACES.
020700 01  WK-C-CSVG-ORG-NAME                PIC X(40) VALUE SPACES.
020800 01  WK-C-CSVG-CUST-BRANCH             PIC X(20) VALUE SPACES.
020900 01  WK-C-CSVG-VEND-BRANCH             PIC X(20) VALUE SPACES.
021000 01  WK-C-CSVG-NARRATION                PIC X(80) VALUE SPACES.
021100 01  WK-C-CSVG-EDIT-TEXT                PIC X(15) VALUE SPACES.
021200*
021300     COPY XDTE.
021400     COPY XGST.
021500     COPY XAMT.
021600*
021700     COPY AIBUPLR.
021800*
021900 EJECT
022000*****************************
022100 PROCEDURE DIVISION.
022200*****************************
022300 MAIN-MODULE.
022400     PERFORM A000-OPEN-FILES
022500        THRU A099-OPEN-FILES-EX.
022600     PERFORM A100-ESTABLISH-RUN-DATE
022700        THRU A199-ESTABLISH-RUN-DATE-EX.
022800     PERFORM A200-WRITE-REPORT-HEADER
022900        THRU A299-WRITE-REPORT-HEADER-EX.
023000     PERFORM A300-WRITE-UPLOAD-HEADER
023100        THRU A399-WRITE-UPLOAD-HEADER-EX.
023200     PERFORM B000-SORT-AND-OPEN-SORTED
023300        THRU B099-SORT-AND-OPEN-SORTED-EX.
023400     PERFORM C000-PROCESS-ONE-RECORD
023500        THRU C099-PROCESS-ONE-RECORD-EX
023600            UNTIL WK-C-CSVG-EOF-YES.
023700     PERFORM D900-WRITE-GRAND-TOTALS
023800        THRU D999-WRITE-GRAND-TOTALS-EX.
023900     PERFORM Z000-END-PROGRAM-ROUTINE
024000        THRU Z999-END-PROGRAM-ROUTINE-EX.
024100*
024200*---------------------------------------------------------------*
024300* AIBNRM AND AIBSRT ARE NOT OPENED HERE - THE SORT VERB OWNS
024400* AIBNRM (USING) ENTIRELY, AND AIBSRT (GIVING) IS OPENED BY
024500* THIS PROGRAM ONLY AFTER THE SORT HAS WRITTEN AND CLOSED IT,
024600* IN B000 BELOW.
024700*---------------------------------------------------------------*
024800 A000-OPEN-FILES.
024900     IF      WK-C-CSVG-FIRST-TIME-YES
025000         OPEN OUTPUT AIBUPL
025100         IF  NOT WK-C-SUCCESSFUL
025200             DISPLAY "AIBCSVG - AIBUPL OPEN ERROR "
025300                     WK-C-FILE-STATUS
025400             GO TO Z000-END-PROGRAM-ROUTINE
025500         END-IF
025600         OPEN EXTEND AIBRPT
025700         IF  NOT WK-C-SUCCESSFUL
025800             DISPLAY "AIBCSVG - AIBRPT OPEN ERROR "
025900                     WK-C-FILE-STATUS
026000             GO TO Z000-END-PROGRAM-ROUTINE
026100         END-IF
026200         MOVE "N" TO WK-C-CSVG-FIRST-TIME
026300     END-IF.
026400*
026500 A099-OPEN-FILES-EX.
026600     EXIT.
026700*
026800*---------------------------------------------------------------*
026900* RUN DATE - SAME ACCEPT/AIBXDTE IDIOM AS AIBEXTR.
027000*---------------------------------------------------------------*
027100 A100-ESTABLISH-RUN-DATE.
027200     ACCEPT  WK-N-RUN-DATE-YMD FROM DATE YYYYMMDD.
027300     MOVE    SPACES               TO WK-C-XDTE-RECORD.
027400     STRING  WK-N-RUN-YY "-" WK-N-RUN-MM "-" WK-N-RUN-DD
027500             DELIMITED BY SIZE    INTO WK-XDTE-I-RAW-DATE.
027600     CALL    "AIBXDTE" USING WK-C-XDTE-RECORD.
027700     MOVE    WK-XDTE-O-NORM-DATE  TO WK-C-RUN-DATE.
027800*
027900 A199-ESTABLISH-RUN-DATE-EX.
028000     EXIT.
028100*
028200*---------------------------------------------------------------*
028300* SECOND HEADER LINE ON THE SHARED AUDIT REPORT, MARKING WHERE
028400* UNIT 2'S OWN ENTRIES BEGIN.
028500*---------------------------------------------------------------*
028600 A200-WRITE-REPORT-HEADER.
028700     MOVE    SPACES               TO AIBR-REPORT-LINE.
028800     MOVE    "AIRLINE INVOICE CSV GENERATION - AIBCSVG"
028900                                  TO AIBR-REPORT-LINE (1:41).
029000     WRITE   AIBR-REPORT-LINE.
029100*
029200 A299-WRITE-REPORT-HEADER-EX.
029300     EXIT.
029400*
029500*---------------------------------------------------------------*
029600* 41-COLUMN HEADER ROW ON THE UPLOAD FILE - COLUMN NAMES IN
029700* THE SAME ORDER AS THE OUTPUT LAYOUT.
029800*---------------------------------------------------------------*
029900 A300-WRITE-UPLOAD-HEADER.
030000     MOVE    SPACES               TO AIBU-CSV-LINE.
030100     STRING  "ENTRY DATE,POSTING DATE,ORGANIZATION,"
030200             "ORGANIZATION BRANCH,VENDOR INV NO,VENDOR INV DATE,"
030300             "CURRENCY,EXCHRATE,NARRATION,DUE DATE,"
030400             "CHARGE OR GL,CHARGE OR GL NAME,CHARGE OR GL AMOUNT,"
030500             "DR OR CR,COST CENTER,BRANCH,CHARGE NARRATION,"
030600             "TAXGROUP,TAX TYPE,SAC OR HSN,"
030700             "TAXCODE1,TAXAMT1,TAXCODE2,TAXAMT2,TAXCODE3,TAXAMT3,"
030800             "TAXCODE4,TAXAMT4,AVAIL TAX CREDIT,LOB,REF TYPE,"
030900             "REF NO,AMOUNT,START DATE,END DATE,WHT CODE,"
031000             "WHT PERCENTAGE,WHT TAXABLE,WHT AMOUNT,ROUND OFF,"
031100             "CC CODE"
031200             DELIMITED BY SIZE    INTO AIBU-CSV-LINE.
031300     WRITE   AIBU-CSV-LINE.
031400*
031500 A399-WRITE-UPLOAD-HEADER-EX.
031600     EXIT.
031700*
031800*---------------------------------------------------------------*
031900* SORT THE NORMALISED INVOICE FILE INTO CUSTOMER GSTIN SEQUENCE
032000* AND OPEN THE SORTED FILE FOR THE CONTROL-BREAK PASS.  BLANK
032100* GSTINS (UNKNOWN GROUP) COLLATE LOW UNDER ASCENDING KEY.
032200*---------------------------------------------------------------*
032300 B000-SORT-AND-OPEN-SORTED.
032400     SORT    AIBWRK
032500             ON ASCENDING KEY AIBS-CUSTOMER-GSTIN
032600             USING AIBNRM
032700             GIVING AIBSRT.
032800     OPEN    INPUT AIBSRT.
032900     IF      NOT WK-C-SUCCESSFUL
033000         DISPLAY "AIBCSVG - AIBSRT OPEN ERROR " WK-C-FILE-STATUS
033100         GO TO Z000-END-PROGRAM-ROUTINE
033200     END-IF.
033300*
033400 B099-SORT-AND-OPEN-SORTED-EX.
033500     EXIT.
033600*
033700*---------------------------------------------------------------*
033800* MAIN CONTROL-BREAK LOOP.  ON A CUSTOMER GSTIN CHANGE, CLOSE
033900* THE PRIOR GROUP (IF ANY) AND OPEN A NEW ONE BEFORE TALLYING
034000* AND SPLITTING THE CURRENT INVOICE.
034100*---------------------------------------------------------------*
034200 C000-PROCESS-ONE-RECORD.
034300     READ    AIBSRT
034400         AT END
034500             SET  WK-C-CSVG-EOF-YES TO TRUE
034600             IF   NOT WK-C-CSVG-FIRST-GRP-YES
034700                 PERFORM D100-WRITE-GROUP-TRAILER
034800                    THRU D199-WRITE-GROUP-TRAILER-EX
034900             END-IF
035000             GO TO C099-PROCESS-ONE-RECORD-EX.
035100*
035200     ADD     1 TO WK-N-CSVG-READ-CNT.
035300*
035400     IF      AIBN-CUSTOMER-GSTIN NOT = WK-C-CSVG-PREV-GSTIN
035500         IF  NOT WK-C-CSVG-FIRST-GRP-YES
035600             PERFORM D100-WRITE-GROUP-TRAILER
035700                THRU D199-WRITE-GROUP-TRAILER-EX
035800         END-IF
035900         PERFORM D000-WRITE-GROUP-HEADER
036000            THRU D099-WRITE-GROUP-HEADER-EX
036100         MOVE    "N"              TO WK-C-CSVG-FIRST-GRP-SW
036200         MOVE    AIBN-CUSTOMER-GSTIN
036300                                  TO WK-C-CSVG-PREV-GSTIN
036400         MOVE    ZERO             TO WK-N-CSVG-GRP-INV-CNT
036500                                     WK-N-CSVG-GRP-ROW-CNT
036600                                     WK-A-CSVG-GRP-CHG-AMT
036700                                     WK-A-CSVG-GRP-TOT-AMT
036800     END-IF.
036900*
037000     ADD     1 TO WK-N-CSVG-GRP-INV-CNT.
037100     PERFORM C100-TALLY-DISPOSITION
037200        THRU C199-TALLY-DISPOSITION-EX.
037300*
037400     IF      WK-C-CSVG-SKIP-YES
037500         CONTINUE
037600     ELSE
037700         MOVE    "N"              TO WK-C-CSVG-ROW-EMIT-SW
037800         PERFORM C300-DERIVE-ORG-AND-BRANCHES
037900            THRU C399-DERIVE-ORG-AND-BRANCHES-EX
038000         PERFORM C600-ASSEMBLE-NARRATION
038100            THRU C699-ASSEMBLE-NARRATION-EX
038200         IF  AIBN-TAXABLE-VALUE > ZERO
038300             OR (AIBN-TAXABLE-VALUE = ZERO
038400                  AND AIBN-TOTAL-AMOUNT > ZERO
038500                  AND AIBN-NON-TAXABLE-VALUE = ZERO)
038600             PERFORM C400-BUILD-TAXABLE-ROW
038700                THRU C499-BUILD-TAXABLE-ROW-EX
038800             MOVE "Y"             TO WK-C-CSVG-ROW-EMIT-SW
038900         END-IF
039000         IF  AIBN-NON-TAXABLE-VALUE > ZERO
039100             PERFORM C500-BUILD-NONTAXABLE-ROW
039200                THRU C599-BUILD-NONTAXABLE-ROW-EX
039300             MOVE "Y"             TO WK-C-CSVG-ROW-EMIT-SW
039400         END-IF
039500         IF  NOT WK-C-CSVG-ROW-EMIT-YES
039600             PERFORM C400-BUILD-TAXABLE-ROW
039700                THRU C499-BUILD-TAXABLE-ROW-EX
039800             MOVE "Y"             TO WK-C-CSVG-ROW-EMIT-SW
039900         END-IF
040000         PERFORM C800-WRITE-INVOICE-AUDIT-LINE
040100            THRU C899-WRITE-INVOICE-AUDIT-LINE-EX
040200         IF  WK-C-CSVG-ROW-EMIT-YES
040300             ADD  AIBN-TOTAL-AMOUNT TO WK-A-CSVG-GRP-TOT-AMT
040400                                       WK-A-CSVG-GRD-TOT-AMT
040500         END-IF
040600     END-IF.
040700*
040800 C099-PROCESS-ONE-RECORD-EX.
040900     EXIT.
041000*
041100*---------------------------------------------------------------*
041200* GRAND COUNTERS AND THE EXTRACTION-ERROR/NO-INVOICE-NUMBER
041300* SKIP RULE.
041400*---------------------------------------------------------------*
041500 C100-TALLY-DISPOSITION.
041600     MOVE    "N"                  TO WK-C-CSVG-SKIP-SW.
041700     IF      AIBN-DISPOSITION = "OK"
041800         ADD  1 TO WK-N-CSVG-OK-CNT
041900     ELSE
042000         ADD  1 TO WK-N-CSVG-REJECT-CNT
042100     END-IF.
042200     IF      AIBN-ERROR-COUNT > ZERO
042300         ADD  1 TO WK-N-CSVG-VAL-ERR-CNT
042400     END-IF.
042500     IF      (AIBN-ERROR-COUNT > ZERO
042600                 OR AIBN-DISPOSITION NOT = "OK")
042700             AND AIBN-INVOICE-NUMBER = SPACES
042800         SET  WK-C-CSVG-SKIP-YES  TO TRUE
042900     END-IF.
043000*
043100 C199-TALLY-DISPOSITION-EX.
043200     EXIT.
043300*
043400*---------------------------------------------------------------*
043500* ORGANIZATION (TABLE 4, BY CANONICAL AIRLINE), CUSTOMER BRANCH
043600* AND VENDOR/ORGANIZATION BRANCH (BOTH VIA AIBXGST, WHICH
043700* ALREADY CARRIES THE CODE-37 REMAP AND THE GUJARAT DEFAULT).
043800*---------------------------------------------------------------*
043900 C300-DERIVE-ORG-AND-BRANCHES.
044000     MOVE    AIBN-AIRLINE         TO WK-C-CSVG-ORG-NAME.
044100     SET     AIBT-ORG-IX          TO 1.
044200     SEARCH  AIBT-ORG-ENTRY
044300         WHEN AIBT-ORG-AIRLINE (AIBT-ORG-IX) = AIBN-AIRLINE
044400             MOVE AIBT-ORG-NAME (AIBT-ORG-IX)
044500                                  TO WK-C-CSVG-ORG-NAME.
044600*
044700     MOVE    SPACES               TO WK-C-XGST-RECORD.
044800     MOVE    AIBN-CUSTOMER-GSTIN  TO WK-XGST-I-CUST-GSTIN.
044900     MOVE    AIBN-VENDOR-GSTIN    TO WK-XGST-I-VEND-GSTIN.
045000     CALL    "AIBXGST" USING WK-C-XGST-RECORD.
045100     MOVE    WK-XGST-O-CUST-BRANCH
045200                                  TO WK-C-CSVG-CUST-BRANCH.
045300     MOVE    WK-XGST-O-VEND-BRANCH
045400                                  TO WK-C-CSVG-VEND-BRANCH.
045500*
045600 C399-DERIVE-ORG-AND-BRANCHES-EX.
045700     EXIT.
045800*
045900*---------------------------------------------------------------*
046000* TAXABLE ROW - CHARGE AMOUNT IS THE TAXABLE VALUE, OR THE
046100* INVOICE TOTAL WHEN TAXABLE IS ZERO (THE RULE-2/EDGE-CASE
046200* FALLBACK).
046300*---------------------------------------------------------------*
046400 C400-BUILD-TAXABLE-ROW.
046500     IF      AIBN-TAXABLE-VALUE > ZERO
046600         MOVE AIBN-TAXABLE-VALUE  TO WK-A-CSVG-ROW-AMOUNT
046700     ELSE
046800         MOVE AIBN-TOTAL-AMOUNT   TO WK-A-CSVG-ROW-AMOUNT
046900     END-IF.
047000     MOVE    "Taxable"            TO AIBU-TAX-TYPE.
047100     MOVE    "996425"             TO AIBU-SAC-OR-HSN.
047200     MOVE    "Yes"                TO AIBU-AVAIL-TAX-CREDIT.
047300     IF      AIBN-CUSTOMER-GSTIN NOT = SPACES
047400         MOVE "GSTIN"             TO AIBU-TAX-GROUP
047500     ELSE
047600         MOVE SPACES              TO AIBU-TAX-GROUP
047700     END-IF.
047800     PERFORM C700-ASSIGN-TAXCODES
047900        THRU C799-ASSIGN-TAXCODES-EX.
048000     PERFORM C900-BUILD-COMMON-FIELDS
048100        THRU C999-BUILD-COMMON-FIELDS-EX.
048200     PERFORM E000-WRITE-UPLOAD-LINE
048300        THRU E099-WRITE-UPLOAD-LINE-EX.
048400*
048500 C499-BUILD-TAXABLE-ROW-EX.
048600     EXIT.
048700*
048800*---------------------------------------------------------------*
048900* NON-TAXABLE ROW - AIRPORT CHARGES.  NO TAX CODES, NO SAC, NO
049000* TAX CREDIT, NO TAX GROUP.
049100*---------------------------------------------------------------*
049200 C500-BUILD-NONTAXABLE-ROW.
049300     MOVE    AIBN-NON-TAXABLE-VALUE
049400                                  TO WK-A-CSVG-ROW-AMOUNT.
049500     MOVE    "Non-Taxable"        TO AIBU-TAX-TYPE.
049600     MOVE    SPACES               TO AIBU-SAC-OR-HSN
049700                                     AIBU-TAX-GROUP.
049800     MOVE    "No"                 TO AIBU-AVAIL-TAX-CREDIT.
049900     MOVE    SPACES               TO AIBU-TAXCODE1 AIBU-TAXCODE2
050000                                     AIBU-TAXCODE3 AIBU-TAXCODE4.
050100     MOVE    ZERO                 TO AIBU-TAXAMT1 AIBU-TAXAMT2
050200                                     AIBU-TAXAMT3 AIBU-TAXAMT4.
050300     PERFORM C900-BUILD-COMMON-FIELDS
050400        THRU C999-BUILD-COMMON-FIELDS-EX.
050500     PERFORM E000-WRITE-UPLOAD-LINE
050600        THRU E099-WRITE-UPLOAD-LINE-EX.
050700*
050800 C599-BUILD-NONTAXABLE-ROW-EX.
050900     EXIT.
051000*
051100*---------------------------------------------------------------*
051200* NARRATION - ORGANIZATION, THEN ROUTING, PNR, PASSENGER WHEN
051300* PRESENT.
051400*---------------------------------------------------------------*
051500 C600-ASSEMBLE-NARRATION.
051600     MOVE    SPACES               TO WK-C-CSVG-NARRATION.
051700     MOVE    1                    TO WK-N-CSVG-NARR-PTR.
051800     STRING  "BEING AMOUNT PAYABLE TO " DELIMITED BY SIZE
051900             WK-C-CSVG-ORG-NAME    DELIMITED BY SIZE
052000             INTO WK-C-CSVG-NARRATION
052100             WITH POINTER WK-N-CSVG-NARR-PTR.
052200     IF      AIBN-ROUTING NOT = SPACES
052300         STRING " FROM "           DELIMITED BY SIZE
052400                AIBN-ROUTING       DELIMITED BY SIZE
052500                INTO WK-C-CSVG-NARRATION
052600                WITH POINTER WK-N-CSVG-NARR-PTR
052700     END-IF.
052800     IF      AIBN-PNR NOT = SPACES
052900         STRING " PNR:"            DELIMITED BY SIZE
053000                AIBN-PNR           DELIMITED BY SIZE
053100                INTO WK-C-CSVG-NARRATION
053200                WITH POINTER WK-N-CSVG-NARR-PTR
053300     END-IF.
053400     IF      AIBN-PASSENGER-NAME NOT = SPACES
053500         STRING " PAX:"            DELIMITED BY SIZE
053600                AIBN-PASSENGER-NAME DELIMITED BY SIZE
053700                INTO WK-C-CSVG-NARRATION
053800                WITH POINTER WK-N-CSVG-NARR-PTR
053900     END-IF.
054000*
054100 C699-ASSEMBLE-NARRATION-EX.
054200     EXIT.
054300*
054400*---------------------------------------------------------------*
054500* TAX CODE ASSIGNMENT - IGST TAKES PRIORITY, ELSE CGST (PLUS
054600* SGST IF ALSO PRESENT), ELSE SGST ALONE.
054700*---------------------------------------------------------------*
054800 C700-ASSIGN-TAXCODES.
054900     MOVE    SPACES               TO AIBU-TAXCODE1 AIBU-TAXCODE2
055000                                     AIBU-TAXCODE3 AIBU-TAXCODE4.
055100     MOVE    ZERO                 TO AIBU-TAXAMT1 AIBU-TAXAMT2
055200                                     AIBU-TAXAMT3 AIBU-TAXAMT4.
055300     IF      AIBN-IGST-AMOUNT > ZERO
055400         MOVE "IGST"              TO AIBU-TAXCODE1
055500         MOVE AIBN-IGST-AMOUNT    TO AIBU-TAXAMT1
055600     ELSE
055700     IF      AIBN-CGST-AMOUNT > ZERO
055800         MOVE "CGST"              TO AIBU-TAXCODE1
055900         MOVE AIBN-CGST-AMOUNT    TO AIBU-TAXAMT1
056000         IF  AIBN-SGST-AMOUNT > ZERO
056100             MOVE "SGST"          TO AIBU-TAXCODE2
056200             MOVE AIBN-SGST-AMOUNT TO AIBU-TAXAMT2
056300         END-IF
056400     ELSE
056500     IF      AIBN-SGST-AMOUNT > ZERO
056600         MOVE "SGST"              TO AIBU-TAXCODE1
056700         MOVE AIBN-SGST-AMOUNT    TO AIBU-TAXAMT1
056800     END-IF END-IF END-IF.
056900*
057000 C799-ASSIGN-TAXCODES-EX.
057100     EXIT.
057200*
057300*---------------------------------------------------------------*
057400* FIELDS COMMON TO BOTH ROW SHAPES.  NOTE THE GROUP/GRAND TOTAL-
057500* AMOUNT ACCUMULATORS ARE *NOT* ADDED HERE - AIBN-TOTAL-AMOUNT
057600* IS A PER-INVOICE FIGURE AND A TWO-ROW INVOICE WOULD CALL THIS
057700* PARAGRAPH TWICE, SO THAT ADD LIVES IN C000 ONCE PER INVOICE -
057800* GST0256.
057900*---------------------------------------------------------------*
058000 C900-BUILD-COMMON-FIELDS.
058100     MOVE    WK-C-RUN-DATE        TO AIBU-ENTRY-DATE
058200                                     AIBU-POSTING-DATE
058300                                     AIBU-DUE-DATE.
058400     MOVE    WK-C-CSVG-ORG-NAME   TO AIBU-ORGANIZATION.
058500     MOVE    WK-C-CSVG-VEND-BRANCH TO AIBU-ORG-BRANCH.
058600     MOVE    AIBN-INVOICE-NUMBER  TO AIBU-VENDOR-INV-NO.
058700     MOVE    AIBN-INVOICE-DATE    TO AIBU-VENDOR-INV-DATE.
058800     MOVE    "INR"                TO AIBU-CURRENCY.
058900     MOVE    "1"                  TO AIBU-EXCH-RATE.
059000     MOVE    WK-C-CSVG-NARRATION  TO AIBU-NARRATION.
059100     MOVE    "TRAVELLING EXPENSES" TO AIBU-CHARGE-GL
059200                                      AIBU-CHARGE-GL-NAME.
059300     MOVE    WK-A-CSVG-ROW-AMOUNT TO AIBU-CHARGE-GL-AMOUNT.
059400     IF      AIBN-INVOICE-TYPE = "TAX_INVOICE"
059500         MOVE "Dr"                TO AIBU-DR-OR-CR
059600     ELSE
059700         MOVE "Cr"                TO AIBU-DR-OR-CR
059800     END-IF.
059900     MOVE    SPACE                TO AIBU-COST-CENTER
060000                                     AIBU-CHARGE-NARRATION
060100                                     AIBU-LOB AIBU-REF-TYPE
060200                                     AIBU-REF-NO AIBU-START-DATE
060300                                     AIBU-END-DATE AIBU-WHT-CODE
060400                                     AIBU-WHT-PERCENTAGE
060500                                     AIBU-WHT-TAXABLE
060600                                     AIBU-WHT-AMOUNT
060700                                     AIBU-CC-CODE.
060800     MOVE    WK-C-CSVG-CUST-BRANCH TO AIBU-BRANCH.
060900     MOVE    AIBN-TOTAL-AMOUNT    TO AIBU-AMOUNT.
061000     MOVE    "Yes"                TO AIBU-ROUND-OFF.
061100*
061200     ADD     1 TO WK-N-CSVG-GRP-ROW-CNT WK-N-CSVG-ROWS-CNT.
061300     ADD     WK-A-CSVG-ROW-AMOUNT TO WK-A-CSVG-GRP-CHG-AMT
061400                                     WK-A-CSVG-GRD-CHG-AMT.
061500*
061600 C999-BUILD-COMMON-FIELDS-EX.
061700     EXIT.
061800*
061900*---------------------------------------------------------------*
062000* ONE LINE PER INVOICE ON THE SHARED AUDIT REPORT, NOTING HOW
062100* MANY UPLOAD ROWS THIS INVOICE PRODUCED.
062200*---------------------------------------------------------------*
062300 C800-WRITE-INVOICE-AUDIT-LINE.
062400     MOVE    SPACES               TO AIBR-REPORT-LINE.
062500     MOVE    AIBN-INVOICE-NUMBER  TO AIBR-CDL-INVNO.
062600     MOVE    AIBN-AIRLINE         TO AIBR-CDL-AIRLINE.
062700     MOVE    " ROWS: "            TO AIBR-CDL-ROWS-LIT.
062800     MOVE    2                    TO AIBR-CDL-ROWS.
062900     IF      NOT (AIBN-TAXABLE-VALUE > ZERO
063000                 AND AIBN-NON-TAXABLE-VALUE > ZERO)
063100         MOVE 1                   TO AIBR-CDL-ROWS
063200     END-IF.
063300     MOVE    " TOTAL: "           TO AIBR-CDL-TOT-LIT.
063400     MOVE    AIBN-TOTAL-AMOUNT    TO AIBR-CDL-TOTAL.
063500     WRITE   AIBR-REPORT-LINE.
063600*
063700 C899-WRITE-INVOICE-AUDIT-LINE-EX.
063800     EXIT.
063900*
064000*---------------------------------------------------------------*
064100* GROUP HEADER - GSTIN AND ITS STATE, AT THE START OF A NEW
064200* CUSTOMER GSTIN GROUP.  A BLANK GSTIN IS REPORTED AS UNKNOWN.
064300*---------------------------------------------------------------*
064400 D000-WRITE-GROUP-HEADER.
064500     MOVE    SPACES               TO WK-C-CSVG-GRP-STATE.
064600     IF      AIBN-CUSTOMER-GSTIN = SPACES
064700         MOVE "UNKNOWN"           TO WK-C-CSVG-GRP-STATE
064800     ELSE
064900         MOVE AIBN-PLACE-OF-SUPPLY TO WK-C-CSVG-GRP-STATE
065000     END-IF.
065100*
065200     MOVE    SPACES               TO AIBR-REPORT-LINE.
065300     MOVE    " GROUP GSTIN: "     TO AIBR-GRP-LABEL-1.
065400     IF      AIBN-CUSTOMER-GSTIN = SPACES
065500         MOVE "UNKNOWN"           TO AIBR-GRP-GSTIN
065600     ELSE
065700         MOVE AIBN-CUSTOMER-GSTIN TO AIBR-GRP-GSTIN
065800     END-IF.
065900     MOVE    " STATE: "           TO AIBR-GRP-LABEL-2.
066000     MOVE    WK-C-CSVG-GRP-STATE  TO AIBR-GRP-STATE.
066100     WRITE   AIBR-REPORT-LINE.
066200*
066300 D099-WRITE-GROUP-HEADER-EX.
066400     EXIT.
066500*
066600*---------------------------------------------------------------*
066700* GROUP TRAILER - INVOICE COUNT, ROW COUNT AND THE GROUP'S
066800* CONTROL TOTALS, WRITTEN WHEN THE GSTIN CHANGES OR AT EOF.
066900*---------------------------------------------------------------*
067000 D100-WRITE-GROUP-TRAILER.
067100     MOVE    SPACES               TO AIBR-REPORT-LINE.
067200     MOVE    " GROUP GSTIN: "     TO AIBR-GRP-LABEL-1.
067300     IF      WK-C-CSVG-PREV-GSTIN = SPACES
067400         MOVE "UNKNOWN"           TO AIBR-GRP-GSTIN
067500     ELSE
067600         MOVE WK-C-CSVG-PREV-GSTIN TO AIBR-GRP-GSTIN
067700     END-IF.
067800     MOVE    " INVOICES: "        TO AIBR-GRP-LABEL-3.
067900     MOVE    WK-N-CSVG-GRP-INV-CNT TO AIBR-GRP-INV-CNT.
068000     MOVE    " ROWS: "            TO AIBR-GRP-LABEL-4.
068100     MOVE    WK-N-CSVG-GRP-ROW-CNT TO AIBR-GRP-ROW-CNT.
068200     MOVE    " CHG: "             TO AIBR-GRP-LABEL-5.
068300     MOVE    WK-A-CSVG-GRP-CHG-AMT TO AIBR-GRP-CHG-AMT.
068400     MOVE    " TOT: "             TO AIBR-GRP-LABEL-6.
068500     MOVE    WK-A-CSVG-GRP-TOT-AMT TO AIBR-GRP-TOT-AMT.
068600     WRITE   AIBR-REPORT-LINE.
068700*
068800 D199-WRITE-GROUP-TRAILER-EX.
068900     EXIT.
069000*
069100*---------------------------------------------------------------*
069200* GRAND TOTALS AT END OF RUN.
069300*---------------------------------------------------------------*
069400 D900-WRITE-GRAND-TOTALS.
069500     MOVE    SPACES               TO AIBR-REPORT-LINE.
069600     MOVE    " GRAND - READ: "    TO AIBR-GRD-LABEL-1.
069700     MOVE    WK-N-CSVG-READ-CNT   TO AIBR-GRD-READ.
069800     MOVE    "  OK: "             TO AIBR-GRD-LABEL-2.
069900     MOVE    WK-N-CSVG-OK-CNT     TO AIBR-GRD-OK.
070000     MOVE    "  REJ: "            TO AIBR-GRD-LABEL-3.
070100     MOVE    WK-N-CSVG-REJECT-CNT TO AIBR-GRD-REJ.
070200     MOVE    "  ERR: "            TO AIBR-GRD-LABEL-4.
070300     MOVE    WK-N-CSVG-VAL-ERR-CNT TO AIBR-GRD-ERR.
070400     MOVE    "  ROWS WRT: "       TO AIBR-GRD-LABEL-5.
070500     MOVE    WK-N-CSVG-ROWS-CNT   TO AIBR-GRD-ROWS.
070600     MOVE    "  TOT: "            TO AIBR-GRD-LABEL-6.
070700     MOVE    WK-A-CSVG-GRD-TOT-AMT TO AIBR-GRD-TOTAL.
070800     WRITE   AIBR-REPORT-LINE.
070900*
071000 D999-WRITE-GRAND-TOTALS-EX.
071100     EXIT.
071200*
071300*---------------------------------------------------------------*
071400* EDITS EVERY AMOUNT COLUMN THROUGH AIBXAMT AND STRINGS THE 41
071500* COLUMNS, COMMA-DELIMITED, INTO THE UPLOAD LINE.
071600*---------------------------------------------------------------*
071700 E000-WRITE-UPLOAD-LINE.
071800     MOVE    SPACES               TO AIBU-CSV-LINE.
071900     MOVE    1                    TO WK-N-CSVG-LINE-PTR.
072000     SET     WK-XAMT-I-WIDTH-AMT  TO TRUE.
072100*
072200     MOVE    AIBU-CHARGE-GL-AMOUNT TO WK-XAMT-I-AMOUNT.
072300     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
072400     MOVE    WK-XAMT-O-EDITED     TO WK-C-CSVG-EDIT-TEXT.
072500*
072600     STRING  AIBU-ENTRY-DATE      DELIMITED BY SIZE
072700             "," AIBU-POSTING-DATE DELIMITED BY SIZE
072800             "," AIBU-ORGANIZATION DELIMITED BY SIZE
072900             "," AIBU-ORG-BRANCH   DELIMITED BY SIZE
073000             "," AIBU-VENDOR-INV-NO DELIMITED BY SIZE
073100             "," AIBU-VENDOR-INV-DATE DELIMITED BY SIZE
073200             "," AIBU-CURRENCY     DELIMITED BY SIZE
073300             "," AIBU-EXCH-RATE    DELIMITED BY SIZE
073400             "," AIBU-NARRATION    DELIMITED BY SIZE
073500             "," AIBU-DUE-DATE     DELIMITED BY SIZE
073600             "," AIBU-CHARGE-GL    DELIMITED BY SIZE
073700             "," AIBU-CHARGE-GL-NAME DELIMITED BY SIZE
073800             "," WK-C-CSVG-EDIT-TEXT DELIMITED BY SIZE
073900             "," AIBU-DR-OR-CR     DELIMITED BY SIZE
074000             "," AIBU-COST-CENTER  DELIMITED BY SIZE
074100             "," AIBU-BRANCH       DELIMITED BY SIZE
074200             "," AIBU-CHARGE-NARRATION DELIMITED BY SIZE
074300             "," AIBU-TAX-GROUP    DELIMITED BY SIZE
074400             "," AIBU-TAX-TYPE     DELIMITED BY SIZE
074500             "," AIBU-SAC-OR-HSN   DELIMITED BY SIZE
074600             INTO AIBU-CSV-LINE
074700             WITH POINTER WK-N-CSVG-LINE-PTR.
074800*
074900     PERFORM E100-APPEND-TAXCODE-COLUMNS
075000        THRU E199-APPEND-TAXCODE-COLUMNS-EX.
075100     WRITE   AIBU-CSV-LINE.
075200*
075300 E099-WRITE-UPLOAD-LINE-EX.
075400     EXIT.
075500*
075600*---------------------------------------------------------------*
075700* THE FOUR TAXCODE/AMOUNT PAIRS AND THE REMAINING TRAILING
075800* COLUMNS - SPLIT OUT OF E000 TO KEEP EACH STRING WITHIN THE
075900* COMPILER'S OPERAND LIMIT.
076000*---------------------------------------------------------------*
076100 E100-APPEND-TAXCODE-COLUMNS.
076200     MOVE    AIBU-TAXAMT1         TO WK-XAMT-I-AMOUNT.
076300     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
076400     STRING  "," AIBU-TAXCODE1    DELIMITED BY SIZE
076500             "," WK-XAMT-O-EDITED DELIMITED BY SIZE
076600             INTO AIBU-CSV-LINE
076700             WITH POINTER WK-N-CSVG-LINE-PTR.
076800*
076900     MOVE    AIBU-TAXAMT2         TO WK-XAMT-I-AMOUNT.
077000     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
077100     STRING  "," AIBU-TAXCODE2    DELIMITED BY SIZE
077200             "," WK-XAMT-O-EDITED DELIMITED BY SIZE
077300             INTO AIBU-CSV-LINE
077400             WITH POINTER WK-N-CSVG-LINE-PTR.
077500*
077600     MOVE    AIBU-TAXAMT3         TO WK-XAMT-I-AMOUNT.
077700     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
077800     STRING  "," AIBU-TAXCODE3    DELIMITED BY SIZE
077900             "," WK-XAMT-O-EDITED DELIMITED BY SIZE
078000             INTO AIBU-CSV-LINE
078100             WITH POINTER WK-N-CSVG-LINE-PTR.
078200*
078300     MOVE    SPACES               TO AIBU-TAXCODE4.
078400     MOVE    ZERO                 TO WK-XAMT-I-AMOUNT.
078500     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
078600     STRING  "," AIBU-TAXCODE4    DELIMITED BY SIZE
078700             "," WK-XAMT-O-EDITED DELIMITED BY SIZE
078800             "," AIBU-AVAIL-TAX-CREDIT DELIMITED BY SIZE
078900             "," AIBU-LOB         DELIMITED BY SIZE
079000             "," AIBU-REF-TYPE    DELIMITED BY SIZE
079100             "," AIBU-REF-NO      DELIMITED BY SIZE
079200             INTO AIBU-CSV-LINE
079300             WITH POINTER WK-N-CSVG-LINE-PTR.
079400*
079500     MOVE    AIBU-AMOUNT          TO WK-XAMT-I-AMOUNT.
079600     CALL    "AIBXAMT" USING WK-C-XAMT-RECORD.
079700     STRING  "," WK-XAMT-O-EDITED DELIMITED BY SIZE
079800             "," AIBU-START-DATE  DELIMITED BY SIZE
079900             "," AIBU-END-DATE    DELIMITED BY SIZE
080000             "," AIBU-WHT-CODE    DELIMITED BY SIZE
080100             "," AIBU-WHT-PERCENTAGE DELIMITED BY SIZE
080200             "," AIBU-WHT-TAXABLE DELIMITED BY SIZE
080300             "," AIBU-WHT-AMOUNT  DELIMITED BY SIZE
080400             "," AIBU-ROUND-OFF   DELIMITED BY SIZE
080500             "," AIBU-CC-CODE     DELIMITED BY SIZE
080600             INTO AIBU-CSV-LINE
080700             WITH POINTER WK-N-CSVG-LINE-PTR.
080800*
080900 E199-APPEND-TAXCODE-COLUMNS-EX.
081000     EXIT.
081100*---------------------------------------------------------------*
081200*                   PROGRAM SUBROUTINE                         *
081300*---------------------------------------------------------------*
081400 Z000-END-PROGRAM-ROUTINE.
081500     CLOSE   AIBUPL.
081600     IF      NOT WK-C-SUCCESSFUL
081700         DISPLAY "AIBCSVG - AIBUPL CLOSE ERROR " WK-C-FILE-STATUS
081800     END-IF.
081900     CLOSE   AIBRPT.
082000     IF      NOT WK-C-SUCCESSFUL
082100         DISPLAY "AIBCSVG - AIBRPT CLOSE ERROR " WK-C-FILE-STATUS
082200     END-IF.
082300     CLOSE   AIBSRT.
082400     IF      NOT WK-C-SUCCESSFUL
082500         DISPLAY "AIBCSVG - AIBSRT CLOSE ERROR " WK-C-FILE-STATUS
082600     END-IF.
082700     STOP RUN.
082800*
082900 Z999-END-PROGRAM-ROUTINE-EX.
083000     EXIT.
083100*
083200******************************************************************
083300************** END OF PROGRAM SOURCE -  AIBCSVG *****************
083400******************************************************************
