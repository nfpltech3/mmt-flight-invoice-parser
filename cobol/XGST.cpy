000100*--------------------------------------------------------------*
000200* XGST.CPY  -  LINKAGE RECORD, GSTIN DECODER  (AIBXGST PGM)
000300* CALLER PASSES THE CUSTOMER AND VENDOR GSTIN TEXT; AIBXGST
000400* RETURNS THE STATE CODE/NAME FROM THE CUSTOMER GSTIN AND THE
000500* BRANCH NAMES LOOKED UP AGAINST AIBTABS TABLES 2 AND 3 - WITH
000600* THE CODE-37 (ANDHRA PRADESH (NEW)) FALL-BACK TO CODE 28 FOR
000700* THE BRANCH-NAME LOOKUP ONLY, PER THE STATE-TABLE NOTE.
000800*--------------------------------------------------------------*
000900 01  WK-C-XGST-RECORD.
001000     05  WK-XGST-I-CUST-GSTIN     PIC X(15).
001100     05  WK-XGST-I-VEND-GSTIN     PIC X(15).
001200     05  WK-XGST-O-STATE-CODE     PIC X(02).
001300     05  WK-XGST-O-STATE-NAME     PIC X(28).
001400     05  WK-XGST-O-CUST-BRANCH    PIC X(10).
001500     05  WK-XGST-O-VEND-BRANCH    PIC X(12).
001600     05  WK-XGST-O-STATUS         PIC X(01).
001700         88  WK-XGST-O-FOUND               VALUE "F".
001800         88  WK-XGST-O-NOT-FOUND            VALUE "N".
