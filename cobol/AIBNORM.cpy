000100*--------------------------------------------------------------*
000200* AIBNORM.CPY  -  NORMALISED INVOICE RECORD  (WORKING)
000300* OUTPUT OF THE RULE ENGINE (AIBEXTR), HELD ON THE AIBNRM
000400* INTERMEDIATE FILE, CONSUMED BY THE CSV GENERATOR (AIBCSVG).
000500* SORT KEY FOR THE CSV GENERATOR IS AIBN-CUSTOMER-GSTIN.
000600*--------------------------------------------------------------*
000700 01  AIBN-NORM-RECORD.
000800     05  AIBN-FILE-NAME          PIC X(40).
000900*                                CARRIED FOR THE AUDIT REPORT
001000     05  AIBN-AIRLINE            PIC X(20).
001100     05  AIBN-INVOICE-TYPE       PIC X(11).
001200     05  AIBN-INVOICE-NUMBER     PIC X(20).
001300     05  AIBN-INVOICE-DATE       PIC X(11).
001400     05  AIBN-CUSTOMER-NAME      PIC X(40).
001500     05  AIBN-CUSTOMER-GSTIN     PIC X(15).
001600     05  AIBN-VENDOR-GSTIN       PIC X(15).
001700     05  AIBN-STATE-CODE         PIC X(02).
001800     05  AIBN-PLACE-OF-SUPPLY    PIC X(30).
001900     05  AIBN-CURRENCY           PIC X(03).
002000     05  AIBN-TAXABLE-VALUE      PIC S9(09)V99.
002100     05  AIBN-NON-TAXABLE-VALUE  PIC S9(09)V99.
002200     05  AIBN-CGST-RATE          PIC S9(03)V9.
002300     05  AIBN-CGST-AMOUNT        PIC S9(09)V99.
002400     05  AIBN-SGST-RATE          PIC S9(03)V9.
002500     05  AIBN-SGST-AMOUNT        PIC S9(09)V99.
002600     05  AIBN-IGST-RATE          PIC S9(03)V9.
002700     05  AIBN-IGST-AMOUNT        PIC S9(09)V99.
002800     05  AIBN-TOTAL-AMOUNT       PIC S9(09)V99.
002900     05  AIBN-PNR                PIC X(06).
003000     05  AIBN-PASSENGER-NAME     PIC X(30).
003100     05  AIBN-ROUTING            PIC X(10).
003200     05  AIBN-FLIGHT-FROM        PIC X(03).
003300     05  AIBN-FLIGHT-TO          PIC X(03).
003400     05  AIBN-ERROR-COUNT        PIC 9(02).
003500     05  AIBN-ERROR-FLAGS.
003600         10  AIBN-ERR-NO-INVNO       PIC X(01) VALUE "N".
003700             88  AIBN-ERR-NO-INVNO-SET        VALUE "Y".
003800         10  AIBN-ERR-NO-DATE        PIC X(01) VALUE "N".
003900             88  AIBN-ERR-NO-DATE-SET         VALUE "Y".
004000         10  AIBN-ERR-NO-GSTIN       PIC X(01) VALUE "N".
004100             88  AIBN-ERR-NO-GSTIN-SET        VALUE "Y".
004200         10  AIBN-ERR-ZERO-TOTAL     PIC X(01) VALUE "N".
004300             88  AIBN-ERR-ZERO-TOTAL-SET      VALUE "Y".
004400         10  AIBN-ERR-CREDIT-REJ     PIC X(01) VALUE "N".
004500             88  AIBN-ERR-CREDIT-REJ-SET      VALUE "Y".
004600         10  AIBN-ERR-NO-PARSER      PIC X(01) VALUE "N".
004700             88  AIBN-ERR-NO-PARSER-SET       VALUE "Y".
004800     05  AIBN-DISPOSITION        PIC X(13).
004900*                                OK / REJECTED-CREDIT / NO-PARSER
005000     05  FILLER                 PIC X(20).
