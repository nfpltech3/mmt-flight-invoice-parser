000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBXAMT.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO EDIT A SIGNED AMOUNT OR RATE
001200*               FOR THE UPLOAD ROW AND THE AUDIT REPORT.  AN
001300*               AMOUNT IS EDITED TO TWO DECIMALS, A RATE TO ONE
001400*               DECIMAL - NO ROUNDING, NO CURRENCY SYMBOL, NO
001500*               THOUSANDS COMMA, SINCE THE OUTPUT LINE ITSELF IS
001600*               COMMA-DELIMITED.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION
002000*=================================================================
002100* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR AMOUNT-COLUMN EDIT   ORIGINAL
002200*           PER GST0091 REQUEST.
002300* 19SEP93 - RKALIAP - GST0114 - RATE-COLUMN EDIT ADDED, ONE        GST0114
002400*           DECIMAL, FOR THE TAX-RATE FIELDS ON THE AUDIT REPORT.
002500* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002600*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
002700* 30OCT02 - PSUBRAM - GST0188 - ZERO AMOUNT NOW EDITS TO "0.00"    GST0188
002800*           RATHER THAN AN ALL-BLANK FIELD.
002900*-----------------------------------------------------------------
003000*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    CLASS AIBX-NUMERIC-CLASS IS "0" THRU "9"
003900                   UPSI-0 ON STATUS IS AIBX-TRACE-ON.
004000*
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM AIBXAMT **".
004800*
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000     COPY AIBCOMW.
005100 01  WK-N-XAMT-COUNTERS.
005200     05  WK-N-XAMT-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
005300     05  FILLER                  PIC X(05) VALUE SPACES.
005400*
005500* EDIT WORK FIELDS, GROUPED SO THE TRACE DISPLAY CAN DUMP BOTH
005600* AT ONCE REGARDLESS OF WHICH ONE THIS CALL ACTUALLY USED.
005700 01  WK-C-XAMT-EDIT-FIELDS.
005800     05  WK-C-XAMT-EDIT-AMOUNT        PIC -(07)9.99.
005900     05  WK-C-XAMT-EDIT-RATE          PIC -(03)9.9.
006000 01  WK-C-XAMT-EDIT-ALPHA REDEFINES WK-C-XAMT-EDIT-FIELDS
006100             PIC X(17).
006200*
006300* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006400* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006500*
006600 01  WK-N-XAMT-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006700 01  WK-C-XAMT-CALL-CNT-VIEW REDEFINES WK-N-XAMT-CALL-CNT-D.
006800     05  WK-C-XAMT-CALL-CNT-TXT  PIC X(07).
006900*
007000* LABELLED TABLE VIEW OF THE TWO EDIT MODES, FOR THE TRACE
007100* DISPLAY IN Z000 BELOW WHEN UPSI-0 IS ON - SAME TECHNIQUE AS
007200* THE MONTH TABLE IN AIBXDTE.
007300 01  WK-C-XAMT-TRACE-LITERALS.
007400     05  FILLER  PIC X(12) VALUE "AMOUNT EDIT ".
007500     05  FILLER  PIC X(12) VALUE "RATE EDIT   ".
007600 01  WK-C-XAMT-TRACE-TABLE REDEFINES WK-C-XAMT-TRACE-LITERALS.
007700     05  WK-C-XAMT-TRACE-ENTRY OCCURS 2 TIMES
007800                 INDEXED BY WK-C-XAMT-TRACE-IX.
007900         10  WK-C-XAMT-TRACE-LBL  PIC X(12).
008000*
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY XAMT.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-XAMT-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     ADD 1 TO WK-N-XAMT-CALL-CNT.
009100     IF      WK-XAMT-I-WIDTH-RATE
009200         PERFORM B000-EDIT-RATE
009300            THRU B099-EDIT-RATE-EX
009400     ELSE
009500         PERFORM A000-EDIT-AMOUNT
009600            THRU A099-EDIT-AMOUNT-EX.
009700     PERFORM Z000-END-PROGRAM-ROUTINE
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.
009900     EXIT PROGRAM.
010000*
010100*---------------------------------------------------------------*
010200* AMOUNT FIELDS EDIT TO TWO DECIMALS, LEADING SIGN ONLY WHEN
010300* NEGATIVE, ZERO-SUPPRESSED TO THE LEFT OF THE DECIMAL POINT.
010400*---------------------------------------------------------------*
010500 A000-EDIT-AMOUNT.
010600     MOVE    SPACES                   TO WK-XAMT-O-EDITED.
010700     MOVE    WK-XAMT-I-AMOUNT         TO WK-C-XAMT-EDIT-AMOUNT.
010800     MOVE    WK-C-XAMT-EDIT-AMOUNT    TO WK-XAMT-O-EDITED.
010900*
011000 A099-EDIT-AMOUNT-EX.
011100     EXIT.
011200*
011300*---------------------------------------------------------------*
011400* RATE FIELDS EDIT TO ONE DECIMAL - THE AIB TAX RATES ARE ALL
011500* HELD AS PIC S9(03)V9, SO THE HIGH-ORDER THREE DIGITS OF THE
011600* INCOMING AMOUNT FIELD ARE DISCARDED ON THE MOVE.
011700*---------------------------------------------------------------*
011800 B000-EDIT-RATE.
011900     MOVE    SPACES                   TO WK-XAMT-O-EDITED.
012000     MOVE    WK-XAMT-I-AMOUNT         TO WK-C-XAMT-EDIT-RATE.
012100     MOVE    WK-C-XAMT-EDIT-RATE      TO WK-XAMT-O-EDITED.
012200*
012300 B099-EDIT-RATE-EX.
012400     EXIT.
012500*---------------------------------------------------------------*
012600*                   PROGRAM SUBROUTINE                         *
012700*---------------------------------------------------------------*
012800 Z000-END-PROGRAM-ROUTINE.
012900     IF      AIBX-TRACE-ON
013000         MOVE    WK-N-XAMT-CALL-CNT   TO WK-N-XAMT-CALL-CNT-D
013100         DISPLAY "AIBXAMT CALLS TO DATE - " WK-C-XAMT-CALL-CNT-TXT
013200         DISPLAY "AIBXAMT EDIT FIELDS    - " WK-C-XAMT-EDIT-ALPHA
013300         IF      WK-XAMT-I-WIDTH-RATE
013400             DISPLAY "  " WK-C-XAMT-TRACE-LBL (2)
013500                     WK-C-XAMT-EDIT-RATE
013600         ELSE
013700             DISPLAY "  " WK-C-XAMT-TRACE-LBL (1)
013800                     WK-C-XAMT-EDIT-AMOUNT
013900         END-IF
014000     END-IF.
014100*
014200 Z999-END-PROGRAM-ROUTINE-EX.
014300     EXIT.
014400*
014500******************************************************************
014600************** END OF PROGRAM SOURCE -  AIBXAMT *****************
014700******************************************************************
