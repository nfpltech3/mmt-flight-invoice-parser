000100*--------------------------------------------------------------*
000200* VTAX.CPY  -  LINKAGE RECORD, AIRLINE TAX-RULE SUBROUTINES
000300* SHARED BY AIBVAIN, AIBVAEX, AIBVIGO, AIBVAKA AND AIBVGUL.
000400* CALLER (AIBEXTR) MOVES THE RAW INVOICE AMOUNTS IN, THE CALLED
000500* AIRLINE ROUTINE RETURNS THE DERIVED TAXABLE/TAX BREAKUP.
000600*--------------------------------------------------------------*
000700 01  WK-C-VTAX-RECORD.
000800     05  WK-C-VTAX-INPUT.
000900         10  WK-VTAX-I-TAXABLE-RAW    PIC S9(09)V99.
001000         10  WK-VTAX-I-DISCOUNT-RAW   PIC S9(09)V99.
001100         10  WK-VTAX-I-NON-TAX-RAW    PIC S9(09)V99.
001200         10  WK-VTAX-I-CGST-AMT-RAW   PIC S9(09)V99.
001300         10  WK-VTAX-I-SGST-AMT-RAW   PIC S9(09)V99.
001400         10  WK-VTAX-I-IGST-AMT-RAW   PIC S9(09)V99.
001500         10  WK-VTAX-I-IGST-RATE-RAW  PIC S9(03)V9.
001600         10  WK-VTAX-I-TOTAL-RAW      PIC S9(09)V99.
001700     05  WK-C-VTAX-OUTPUT.
001800         10  WK-VTAX-O-TAXABLE-VALUE  PIC S9(09)V99.
001900         10  WK-VTAX-O-NON-TAX-VALUE  PIC S9(09)V99.
002000         10  WK-VTAX-O-CGST-RATE      PIC S9(03)V9.
002100         10  WK-VTAX-O-CGST-AMOUNT    PIC S9(09)V99.
002200         10  WK-VTAX-O-SGST-RATE      PIC S9(03)V9.
002300         10  WK-VTAX-O-SGST-AMOUNT    PIC S9(09)V99.
002400         10  WK-VTAX-O-IGST-RATE      PIC S9(03)V9.
002500         10  WK-VTAX-O-IGST-AMOUNT    PIC S9(09)V99.
002600         10  WK-VTAX-O-TOTAL-AMOUNT   PIC S9(09)V99.
