000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBXAIR.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DETECT THE INVOICE TYPE FROM
001200*               THE DOCUMENT FILE NAME AND THE CANONICAL AIRLINE
001300*               FROM THE RAW AIRLINE-KEY TEXT FOUND ON THE
001400*               DOCUMENT.  A FILE NAME CARRYING "CREDIT" IS
001500*               REJECTED BEFORE ANY AIRLINE TEST.  THE AIRLINE
001600*               KEY IS TESTED IN A FIXED PRIORITY ORDER SINCE
001700*               MORE THAN ONE KEYWORD CAN APPEAR ON A GIVEN
001800*               DOCUMENT.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION
002200*=================================================================
002300* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR AIR INDIA AND GULF   ORIGINAL
002400*           AIR KEYWORD DETECTION PER GST0091 REQUEST.
002500* 19SEP93 - RKALIAP - GST0114 - INDIGO / INTERGLOBE AVIATION       GST0114
002600*           KEYWORD TEST ADDED.
002700* 02FEB94 - RKALIAP - GST0126 - AIR INDIA EXPRESS TESTED AHEAD OF  GST0126
002800*           AIR INDIA, OTHERWISE EVERY EXPRESS DOCUMENT WAS
002900*           MISTAKEN FOR AN ORDINARY AIR INDIA INVOICE.
003000* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
003100*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
003200* 22AUG94 - SMURTHY - GST0132 - AKASA AIR / SNV AVIATION KEYWORD   GST0132
003300*           TEST ADDED.
003400* 14JUN08 - N VASUDEV - GST0231 - ORGANIZATION NAME LOOKUP MOVED   GST0231
003500*           TO THE AIBTABS STATIC TABLE 4, WAS HARD-CODED HERE.
003600*-----------------------------------------------------------------
003700*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    CLASS AIBX-ALPHA-CLASS IS "A" THRU "Z"
004600                   UPSI-0 ON STATUS IS AIBX-TRACE-ON.
004700*
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM AIBXAIR **".
005500*
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700     COPY AIBCOMW.
005800     COPY AIBTABS.
005900 01  WK-N-XAIR-COUNTERS.
006000     05  WK-N-XAIR-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
006100     05  FILLER                  PIC X(05) VALUE SPACES.
006200*
006300* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006400* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006500*
006600 01  WK-N-XAIR-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006700 01  WK-C-XAIR-CALL-CNT-VIEW REDEFINES WK-N-XAIR-CALL-CNT-D.
006800     05  WK-C-XAIR-CALL-CNT-TXT  PIC X(07).
006900*
007000* LABELLED TABLE VIEW OF THE THREE DETECTION RESULTS, FOR THE
007100* TRACE LOOP IN Z000 BELOW WHEN UPSI-0 IS ON - SAME TECHNIQUE AS
007200* THE MONTH TABLE IN AIBXDTE.  FLAT ALPHA VIEW BELOW IT GIVES A
007300* ONE-LINE DUMP OF THE SAME AREA FOR THE SUMMARY TRACE LINE.
007400 01  WK-C-XAIR-TRACE-LITERALS.
007500     05  FILLER  PIC X(12) VALUE "INVOICE TYPE".
007600     05  FILLER  PIC X(12) VALUE "AIRLINE CODE".
007700     05  FILLER  PIC X(12) VALUE "ORG NAME    ".
007800 01  WK-C-XAIR-TRACE-TABLE REDEFINES WK-C-XAIR-TRACE-LITERALS.
007900     05  WK-C-XAIR-TRACE-ENTRY OCCURS 3 TIMES
008000                 INDEXED BY WK-C-XAIR-TRACE-IX.
008100         10  WK-C-XAIR-TRACE-LBL  PIC X(12).
008200 01  WK-C-XAIR-TRACE-FULL REDEFINES WK-C-XAIR-TRACE-LITERALS
008300             PIC X(36).
008400*
008500 01  WK-C-XAIR-UP-FILE-NAME          PIC X(40) VALUE SPACES.
008600 01  WK-C-XAIR-UP-AIRLINE-KEY        PIC X(20) VALUE SPACES.
008700 01  WK-N-XAIR-HIT-COUNTERS.
008800     05  WK-N-XAIR-HIT-CNT       PIC 9(03) COMP VALUE ZERO.
008900     05  FILLER                  PIC X(05) VALUE SPACES.
009000*
009100*****************
009200 LINKAGE SECTION.
009300*****************
009400 COPY XAIR.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-XAIR-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     ADD 1 TO WK-N-XAIR-CALL-CNT.
010100     PERFORM A000-UPPER-CASE-KEYS
010200        THRU A099-UPPER-CASE-KEYS-EX.
010300     PERFORM B000-DETECT-INVOICE-TYPE
010400        THRU B099-DETECT-INVOICE-TYPE-EX.
010500     IF      NOT WK-XAIR-O-CREDIT-SET
010600         PERFORM C000-DETECT-AIRLINE
010700            THRU C099-DETECT-AIRLINE-EX.
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z999-END-PROGRAM-ROUTINE-EX.
011000     EXIT PROGRAM.
011100*
011200*---------------------------------------------------------------*
011300* BOTH KEY FIELDS ARE UPPER-CASED ONCE SO EVERY CONTAINS-TEST
011400* BELOW CAN BE A STRAIGHT LITERAL COMPARE.
011500*---------------------------------------------------------------*
011600 A000-UPPER-CASE-KEYS.
011700     MOVE    WK-XAIR-I-FILE-NAME     TO WK-C-XAIR-UP-FILE-NAME.
011800     MOVE    WK-XAIR-I-AIRLINE-KEY   TO WK-C-XAIR-UP-AIRLINE-KEY.
011900     INSPECT WK-C-XAIR-UP-FILE-NAME
012000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
012100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012200     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
012300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
012400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012500*
012600 A099-UPPER-CASE-KEYS-EX.
012700     EXIT.
012800*
012900*---------------------------------------------------------------*
013000* CREDIT IN THE FILE NAME REJECTS THE DOCUMENT OUTRIGHT, AHEAD
013100* OF DEBIT AND TAX_INVOICE, SINCE A CREDIT NOTE FILE NAME CAN
013200* STILL CARRY THE WORD INVOICE SOMEWHERE IN IT.
013300*---------------------------------------------------------------*
013400 B000-DETECT-INVOICE-TYPE.
013500     MOVE    SPACES                  TO WK-XAIR-O-INVOICE-TYPE.
013600     MOVE    "N"                      TO WK-XAIR-O-CREDIT-SW.
013700*
013800     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
013900     INSPECT WK-C-XAIR-UP-FILE-NAME
014000             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "CREDIT".
014100     IF      WK-N-XAIR-HIT-CNT > ZERO
014200         SET  WK-XAIR-O-CREDIT-SET    TO TRUE
014300         GO TO B099-DETECT-INVOICE-TYPE-EX.
014400*
014500     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
014600     INSPECT WK-C-XAIR-UP-FILE-NAME
014700             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "DEBIT".
014800     IF      WK-N-XAIR-HIT-CNT > ZERO
014900         SET  WK-XAIR-O-DEBIT-NOTE    TO TRUE
015000         GO TO B099-DETECT-INVOICE-TYPE-EX.
015100*
015200     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
015300     INSPECT WK-C-XAIR-UP-FILE-NAME
015400             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "TAX_INVOICE".
015500     IF      WK-N-XAIR-HIT-CNT > ZERO
015600         SET  WK-XAIR-O-TAX-INVOICE   TO TRUE
015700         GO TO B099-DETECT-INVOICE-TYPE-EX.
015800*
015900     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
016000     INSPECT WK-C-XAIR-UP-FILE-NAME
016100             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "INVOICE".
016200     IF      WK-N-XAIR-HIT-CNT > ZERO
016300         SET  WK-XAIR-O-TAX-INVOICE   TO TRUE
016400     ELSE
016500         SET  WK-XAIR-O-TYPE-UNKNOWN  TO TRUE.
016600*
016700 B099-DETECT-INVOICE-TYPE-EX.
016800     EXIT.
016900*
017000*---------------------------------------------------------------*
017100* AIRLINE-KEY IS TESTED IN A FIXED PRIORITY ORDER - AIR INDIA
017200* EXPRESS MUST BE TESTED AHEAD OF PLAIN AIR INDIA.  NO MATCH
017300* SETS THE NO-PARSER SWITCH AND LEAVES THE AIRLINE FIELD BLANK.
017400*---------------------------------------------------------------*
017500 C000-DETECT-AIRLINE.
017600     MOVE    SPACES                  TO WK-XAIR-O-AIRLINE
017700                                         WK-XAIR-O-ORG-NAME.
017800     MOVE    "N"                      TO WK-XAIR-O-NO-PARSER-SW.
017900*
018000     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
018100     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
018200             TALLYING WK-N-XAIR-HIT-CNT
018300             FOR ALL "AIR INDIA EXPRESS".
018400     IF      WK-N-XAIR-HIT-CNT > ZERO
018500         SET  WK-XAIR-O-AIR-INDIA-EXP TO TRUE
018600         GO TO C050-DETECT-AIRLINE-FOUND.
018700*
018800     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
018900     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
019000             TALLYING WK-N-XAIR-HIT-CNT
019100             FOR ALL "AIR INDIA LTD".
019200     IF      WK-N-XAIR-HIT-CNT > ZERO
019300         SET  WK-XAIR-O-AIR-INDIA     TO TRUE
019400         GO TO C050-DETECT-AIRLINE-FOUND.
019500*
019600     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
019700     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
019800             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "INDIGO".
019900     IF      WK-N-XAIR-HIT-CNT > ZERO
020000         SET  WK-XAIR-O-INDIGO        TO TRUE
020100         GO TO C050-DETECT-AIRLINE-FOUND.
020200*
020300     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
020400     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
020500             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "INTERGLOBE".
020600     IF      WK-N-XAIR-HIT-CNT > ZERO
020700         SET  WK-XAIR-O-INDIGO        TO TRUE
020800         GO TO C050-DETECT-AIRLINE-FOUND.
020900*
021000     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
021100     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
021200             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "AKASA".
021300     IF      WK-N-XAIR-HIT-CNT > ZERO
021400         SET  WK-XAIR-O-AKASA         TO TRUE
021500         GO TO C050-DETECT-AIRLINE-FOUND.
021600*
021700     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
021800     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
021900             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "SNV AVIATION".
022000     IF      WK-N-XAIR-HIT-CNT > ZERO
022100         SET  WK-XAIR-O-AKASA         TO TRUE
022200         GO TO C050-DETECT-AIRLINE-FOUND.
022300*
022400     MOVE    ZERO                     TO WK-N-XAIR-HIT-CNT.
022500     INSPECT WK-C-XAIR-UP-AIRLINE-KEY
022600             TALLYING WK-N-XAIR-HIT-CNT FOR ALL "GULF AIR".
022700     IF      WK-N-XAIR-HIT-CNT > ZERO
022800         SET  WK-XAIR-O-GULF-AIR      TO TRUE
022900         GO TO C050-DETECT-AIRLINE-FOUND.
023000*
023100     SET     WK-XAIR-O-NO-PARSER-SET  TO TRUE.
023200     GO TO C099-DETECT-AIRLINE-EX.
023300*
023400 C050-DETECT-AIRLINE-FOUND.
023500     PERFORM D000-LOOKUP-ORG-NAME
023600        THRU D099-LOOKUP-ORG-NAME-EX.
023700*
023800 C099-DETECT-AIRLINE-EX.
023900     EXIT.
024000*
024100*---------------------------------------------------------------*
024200* ORGANIZATION (LEGAL) NAME LOOKUP AGAINST AIBTABS TABLE 4,
024300* KEYED ON THE CANONICAL AIRLINE CODE JUST SET ABOVE.  NOT
024400* FOUND (SHOULD NOT OCCUR) LEAVES THE AIRLINE CODE ITSELF AS
024500* THE ORGANIZATION NAME.
024600*---------------------------------------------------------------*
024700 D000-LOOKUP-ORG-NAME.
024800     SET     AIBT-ORG-IX             TO 1.
024900     SEARCH  AIBT-ORG-ENTRY
025000         AT END
025100             MOVE WK-XAIR-O-AIRLINE   TO WK-XAIR-O-ORG-NAME
025200         WHEN AIBT-ORG-AIRLINE (AIBT-ORG-IX) = WK-XAIR-O-AIRLINE
025300             MOVE AIBT-ORG-NAME (AIBT-ORG-IX)
025400                                  TO WK-XAIR-O-ORG-NAME.
025500*
025600 D099-LOOKUP-ORG-NAME-EX.
025700     EXIT.
025800*---------------------------------------------------------------*
025900*                   PROGRAM SUBROUTINE                         *
026000*---------------------------------------------------------------*
026100 Z000-END-PROGRAM-ROUTINE.
026200     IF      AIBX-TRACE-ON
026300         MOVE    WK-N-XAIR-CALL-CNT   TO WK-N-XAIR-CALL-CNT-D
026400         DISPLAY "AIBXAIR CALLS TO DATE - " WK-C-XAIR-CALL-CNT-TXT
026500         DISPLAY "AIBXAIR TRACE COLUMNS  - " WK-C-XAIR-TRACE-FULL
026600         SET     WK-C-XAIR-TRACE-IX   TO 1
026700         PERFORM Z100-DISPLAY-TRACE-TABLE
026800            THRU Z199-DISPLAY-TRACE-TABLE-EX
026900            3 TIMES
027000     END-IF.
027100*
027200 Z999-END-PROGRAM-ROUTINE-EX.
027300     EXIT.
027400*
027500*---------------------------------------------------------------*
027600* DISPLAYS ONE DETECTION RESULT AND ITS CURRENT VALUE, STEPS
027700* THE INDEX.
027800*---------------------------------------------------------------*
027900 Z100-DISPLAY-TRACE-TABLE.
028000     EVALUATE WK-C-XAIR-TRACE-IX
028100         WHEN 1
028200             DISPLAY "  " WK-C-XAIR-TRACE-LBL (1)
028300                     WK-XAIR-O-INVOICE-TYPE
028400         WHEN 2
028500             DISPLAY "  " WK-C-XAIR-TRACE-LBL (2)
028600                     WK-XAIR-O-AIRLINE
028700         WHEN 3
028800             DISPLAY "  " WK-C-XAIR-TRACE-LBL (3)
028900                     WK-XAIR-O-ORG-NAME
029000     END-EVALUATE.
029100     SET     WK-C-XAIR-TRACE-IX UP BY 1.
029200*
029300 Z199-DISPLAY-TRACE-TABLE-EX.
029400     EXIT.
029500*
029600******************************************************************
029700************** END OF PROGRAM SOURCE -  AIBXAIR *****************
029800******************************************************************
