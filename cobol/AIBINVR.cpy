000100*--------------------------------------------------------------*
000200* AIBINVR.CPY  -  INVOICE HEADER RECORD  (INPUT)
000300* ONE RECORD PER AIRLINE INVOICE, AS PRE-TOKENISED BY THE
000400* DOCUMENT-EXTRACTION STEP (OUT OF SCOPE OF THIS SUITE).  HELD
000500* ON THE AIBINV INPUT FILE, ONE RECORD PER INVOICE, ANY ORDER.
000600*--------------------------------------------------------------*
000700 01  AIBI-INVOICE-RECORD.
000800     05  AIBI-FILE-NAME          PIC X(40).
000900*                                DOCUMENT NAME - DRIVES TYPE
001000*                                DETECTION, CREDIT = REJECT
001100     05  AIBI-AIRLINE-KEY        PIC X(20).
001200*                                RAW AIRLINE ID TEXT ON DOCUMENT
001300     05  AIBI-INVOICE-NUMBER     PIC X(20).
001400     05  AIBI-INVOICE-DATE-RAW   PIC X(12).
001500     05  AIBI-CUSTOMER-NAME      PIC X(40).
001600     05  AIBI-CUSTOMER-GSTIN     PIC X(15).
001700     05  AIBI-VENDOR-GSTIN       PIC X(15).
001800     05  AIBI-PNR                PIC X(06).
001900*                                GULF AIR - TICKET/DOC NUMBER,
002000*                                LEFTMOST 6 CHARS IF LONGER
002100     05  AIBI-PASSENGER-NAME     PIC X(30).
002200     05  AIBI-FLIGHT-FROM        PIC X(03).
002300     05  AIBI-FLIGHT-TO          PIC X(03).
002400     05  AIBI-TAXABLE-RAW        PIC S9(09)V99.
002500*                                GROSS, BEFORE DISCOUNT
002600     05  AIBI-DISCOUNT-RAW       PIC S9(09)V99.
002700     05  AIBI-NON-TAXABLE-RAW    PIC S9(09)V99.
002800     05  AIBI-CGST-AMT-RAW       PIC S9(09)V99.
002900     05  AIBI-SGST-AMT-RAW       PIC S9(09)V99.
003000     05  AIBI-IGST-AMT-RAW       PIC S9(09)V99.
003100     05  AIBI-IGST-RATE-RAW      PIC S9(03)V9.
003200     05  AIBI-TOTAL-AMOUNT-RAW   PIC S9(09)V99.
003300     05  FILLER                 PIC X(20).
