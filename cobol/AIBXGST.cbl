000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBXGST.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DECODE A CUSTOMER GSTIN TO ITS
001200*               STATE CODE AND STATE NAME, AND TO LOOK UP THE
001300*               CUSTOMER AND VENDOR BRANCH NAMES AGAINST THE
001400*               AIBTABS STATIC TABLES.  A CUSTOMER GSTIN NOT
001500*               FOUND IN THE BRANCH MAP FALLS BACK TO ITS STATE
001600*               NAME, CODE 37 BEING TREATED AS CODE 28 FOR THE
001700*               BRANCH FALL-BACK ONLY.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION
002100*=================================================================
002200* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR THE 36-STATE GSTIN   ORIGINAL
002300*           TABLE PER GST0091 REQUEST.
002400* 19SEP93 - RKALIAP - GST0114 - CUSTOMER AND VENDOR BRANCH TABLE   GST0114
002500*           LOOKUPS ADDED, WITH STATE-NAME FALLBACK.
002600* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002700*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
002800* 30OCT02 - PSUBRAM - GST0188 - LADAKH (CODE 38) AND ANDHRA        GST0188
002900*           PRADESH (NEW) (CODE 37) ADDED TO THE STATE TABLE
003000*           FOLLOWING THE STATE BIFURCATION.
003100* 14JUN08 - N VASUDEV - GST0231 - CODE 37 NOW FALLS BACK TO CODE   GST0231
003200*           28 FOR THE BRANCH LOOKUP ONLY, STATE NAME UNCHANGED.
003300* 02MAR11 - N VASUDEV - GST0255 - CUSTOMER BRANCH DEFAULTS TO      GST0255
003400*           GUJARAT WHEN THE STATE-NAME FALLBACK IS ALSO BLANK.
003500*-----------------------------------------------------------------
003600*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    CLASS AIBX-NUMERIC-CLASS IS "0" THRU "9"
004500                   UPSI-0 ON STATUS IS AIBX-TRACE-ON.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM AIBXGST **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600     COPY AIBCOMW.
005700     COPY AIBTABS.
005800 01  WK-N-XGST-COUNTERS.
005900     05  WK-N-XGST-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
006000     05  FILLER                  PIC X(05) VALUE SPACES.
006100*
006200* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006300* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006400*
006500 01  WK-N-XGST-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006600 01  WK-C-XGST-CALL-CNT-VIEW REDEFINES WK-N-XGST-CALL-CNT-D.
006700     05  WK-C-XGST-CALL-CNT-TXT  PIC X(07).
006800*
006900* LABELLED TABLE VIEW OF THE FOUR DECODE RESULTS, FOR THE TRACE
007000* LOOP IN Z000 BELOW WHEN UPSI-0 IS ON - SAME TECHNIQUE AS THE
007100* MONTH TABLE IN AIBXDTE.  FLAT ALPHA VIEW BELOW IT GIVES A
007200* ONE-LINE DUMP OF THE SAME AREA FOR THE SUMMARY TRACE LINE.
007300 01  WK-C-XGST-TRACE-LITERALS.
007400     05  FILLER  PIC X(10) VALUE "STATE NAME".
007500     05  FILLER  PIC X(10) VALUE "CUST BRNCH".
007600     05  FILLER  PIC X(10) VALUE "VEND BRNCH".
007700 01  WK-C-XGST-TRACE-TABLE REDEFINES WK-C-XGST-TRACE-LITERALS.
007800     05  WK-C-XGST-TRACE-ENTRY OCCURS 3 TIMES
007900                 INDEXED BY WK-C-XGST-TRACE-IX.
008000         10  WK-C-XGST-TRACE-LBL  PIC X(10).
008100 01  WK-C-XGST-TRACE-FULL REDEFINES WK-C-XGST-TRACE-LITERALS
008200             PIC X(30).
008300*
008400 01  WK-C-XGST-LOOKUP-CODE            PIC X(02) VALUE SPACES.
008500*
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY XGST.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-XGST-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     ADD 1 TO WK-N-XGST-CALL-CNT.
009600     PERFORM A000-DECODE-GSTIN
009700        THRU A099-DECODE-GSTIN-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000     EXIT PROGRAM.
010100*
010200*---------------------------------------------------------------*
010300* GSTIN SHORTER THAN 2 CHARACTERS LEAVES STATE CODE AND NAME
010400* BLANK.  OTHERWISE THE STATE CODE IS THE FIRST TWO CHARACTERS.
010500*---------------------------------------------------------------*
010600 A000-DECODE-GSTIN.
010700     MOVE    SPACES               TO WK-XGST-O-STATE-CODE
010800                                      WK-XGST-O-STATE-NAME
010900                                      WK-XGST-O-CUST-BRANCH
011000                                      WK-XGST-O-VEND-BRANCH.
011100     SET     WK-XGST-O-NOT-FOUND  TO TRUE.
011200*
011300     IF      WK-XGST-I-CUST-GSTIN (1:2) = SPACES
011400         GO TO A099-DECODE-GSTIN-EX.
011500*
011600     MOVE    WK-XGST-I-CUST-GSTIN (1:2) TO WK-XGST-O-STATE-CODE.
011700     PERFORM B000-LOOKUP-STATE-NAME
011800        THRU B099-LOOKUP-STATE-NAME-EX.
011900     PERFORM C000-LOOKUP-CUST-BRANCH
012000        THRU C099-LOOKUP-CUST-BRANCH-EX.
012100     PERFORM E000-LOOKUP-VEND-BRANCH
012200        THRU E099-LOOKUP-VEND-BRANCH-EX.
012300*
012400 A099-DECODE-GSTIN-EX.
012500     EXIT.
012600*
012700*---------------------------------------------------------------*
012800* STATE-NAME LOOKUP AGAINST TABLE 1 OF AIBTABS, KEYED ON THE
012900* TWO-DIGIT STATE CODE.
013000*---------------------------------------------------------------*
013100 B000-LOOKUP-STATE-NAME.
013200     SET     AIBT-GST-IX          TO 1.
013300     SEARCH  AIBT-GST-ENTRY
013400         WHEN AIBT-GST-CODE (AIBT-GST-IX) = WK-XGST-O-STATE-CODE
013500             MOVE AIBT-GST-NAME (AIBT-GST-IX)
013600                                  TO WK-XGST-O-STATE-NAME
013700             SET  WK-XGST-O-FOUND TO TRUE.
013800*
013900 B099-LOOKUP-STATE-NAME-EX.
014000     EXIT.
014100*
014200*---------------------------------------------------------------*
014300* CUSTOMER BRANCH LOOKUP AGAINST TABLE 2, KEYED ON THE FULL
014400* 15-CHARACTER CUSTOMER GSTIN.  NOT FOUND FALLS BACK TO THE
014500* STATE NAME, EXCEPT CODE 37 FALLS BACK TO CODE 28'S STATE NAME
014600* FOR THE BRANCH FALLBACK ONLY - THE STATE-CODE/NAME OUTPUT IN
014700* B000 ABOVE IS UNAFFECTED.  STILL BLANK AFTER THE STATE-NAME
014800* FALLBACK DEFAULTS TO GUJARAT.
014900*---------------------------------------------------------------*
015000 C000-LOOKUP-CUST-BRANCH.
015100     SET     AIBT-CBR-IX          TO 1.
015200     SEARCH  AIBT-CBR-ENTRY
015300         AT END
015400             MOVE WK-XGST-O-STATE-CODE
015500                                  TO WK-C-XGST-LOOKUP-CODE
015600             IF WK-C-XGST-LOOKUP-CODE = "37"
015700                 MOVE "28"        TO WK-C-XGST-LOOKUP-CODE
015800             END-IF
015900             PERFORM D000-LOOKUP-CUST-STATE-NAME
016000                THRU D099-LOOKUP-CUST-STATE-NAME-EX
016100             IF WK-XGST-O-CUST-BRANCH = SPACES
016200                 MOVE "GUJARAT"   TO WK-XGST-O-CUST-BRANCH
016300             END-IF
016400         WHEN AIBT-CBR-GSTIN (AIBT-CBR-IX) = WK-XGST-I-CUST-GSTIN
016500             MOVE AIBT-CBR-BRANCH (AIBT-CBR-IX)
016600                                  TO WK-XGST-O-CUST-BRANCH.
016700*
016800 C099-LOOKUP-CUST-BRANCH-EX.
016900     EXIT.
017000*
017100*---------------------------------------------------------------*
017200* CUSTOMER BRANCH FALLBACK - STATE NAME BY THE (POSSIBLY CODE-37
017300* REMAPPED) TWO-DIGIT CODE.
017400*---------------------------------------------------------------*
017500 D000-LOOKUP-CUST-STATE-NAME.
017600     SET     AIBT-GST-IX          TO 1.
017700     SEARCH  AIBT-GST-ENTRY
017800         WHEN AIBT-GST-CODE (AIBT-GST-IX) = WK-C-XGST-LOOKUP-CODE
017900             MOVE AIBT-GST-NAME (AIBT-GST-IX) (1:10)
018000                                  TO WK-XGST-O-CUST-BRANCH.
018100*
018200 D099-LOOKUP-CUST-STATE-NAME-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600* VENDOR BRANCH LOOKUP AGAINST TABLE 3, KEYED ON THE FULL
018700* 15-CHARACTER VENDOR GSTIN.  NO VENDOR GSTIN GIVES BLANK.
018800* NOT FOUND FALLS BACK TO THE PLAIN STATE NAME - NO CODE-37
018900* REMAP ON THE VENDOR SIDE.
019000*---------------------------------------------------------------*
019100 E000-LOOKUP-VEND-BRANCH.
019200     IF      WK-XGST-I-VEND-GSTIN (1:2) = SPACES
019300         GO TO E099-LOOKUP-VEND-BRANCH-EX.
019400*
019500     SET     AIBT-VBR-IX          TO 1.
019600     SEARCH  AIBT-VBR-ENTRY
019700         AT END
019800             MOVE WK-XGST-I-VEND-GSTIN (1:2)
019900                                  TO WK-C-XGST-LOOKUP-CODE
020000             PERFORM F000-LOOKUP-VEND-STATE-NAME
020100                THRU F099-LOOKUP-VEND-STATE-NAME-EX
020200         WHEN AIBT-VBR-GSTIN (AIBT-VBR-IX) = WK-XGST-I-VEND-GSTIN
020300             MOVE AIBT-VBR-BRANCH (AIBT-VBR-IX)
020400                                  TO WK-XGST-O-VEND-BRANCH.
020500*
020600 E099-LOOKUP-VEND-BRANCH-EX.
020700     EXIT.
020800*
020900*---------------------------------------------------------------*
021000* VENDOR BRANCH FALLBACK - PLAIN STATE NAME BY THE VENDOR
021100* GSTIN'S OWN TWO-DIGIT CODE.
021200*---------------------------------------------------------------*
021300 F000-LOOKUP-VEND-STATE-NAME.
021400     SET     AIBT-GST-IX          TO 1.
021500     SEARCH  AIBT-GST-ENTRY
021600         WHEN AIBT-GST-CODE (AIBT-GST-IX) = WK-C-XGST-LOOKUP-CODE
021700             MOVE AIBT-GST-NAME (AIBT-GST-IX) (1:12)
021800                                  TO WK-XGST-O-VEND-BRANCH.
021900*
022000 F099-LOOKUP-VEND-STATE-NAME-EX.
022100     EXIT.
022200*---------------------------------------------------------------*
022300*                   PROGRAM SUBROUTINE                         *
022400*---------------------------------------------------------------*
022500 Z000-END-PROGRAM-ROUTINE.
022600     IF      AIBX-TRACE-ON
022700         MOVE    WK-N-XGST-CALL-CNT   TO WK-N-XGST-CALL-CNT-D
022800         DISPLAY "AIBXGST CALLS TO DATE - " WK-C-XGST-CALL-CNT-TXT
022900         DISPLAY "AIBXGST TRACE COLUMNS  - " WK-C-XGST-TRACE-FULL
023000         SET     WK-C-XGST-TRACE-IX   TO 1
023100         PERFORM Z100-DISPLAY-TRACE-TABLE
023200            THRU Z199-DISPLAY-TRACE-TABLE-EX
023300            3 TIMES
023400     END-IF.
023500*
023600 Z999-END-PROGRAM-ROUTINE-EX.
023700     EXIT.
023800*
023900*---------------------------------------------------------------*
024000* DISPLAYS ONE COLUMN LABEL AND ITS CURRENT VALUE, STEPS INDEX.
024100*---------------------------------------------------------------*
024200 Z100-DISPLAY-TRACE-TABLE.
024300     EVALUATE WK-C-XGST-TRACE-IX
024400         WHEN 1
024500             DISPLAY "  " WK-C-XGST-TRACE-LBL (1)
024600                     WK-XGST-O-STATE-NAME
024700         WHEN 2
024800             DISPLAY "  " WK-C-XGST-TRACE-LBL (2)
024900                     WK-XGST-O-CUST-BRANCH
025000         WHEN 3
025100             DISPLAY "  " WK-C-XGST-TRACE-LBL (3)
025200                     WK-XGST-O-VEND-BRANCH
025300     END-EVALUATE.
025400     SET     WK-C-XGST-TRACE-IX UP BY 1.
025500*
025600 Z199-DISPLAY-TRACE-TABLE-EX.
025700     EXIT.
025800*
025900******************************************************************
026000************** END OF PROGRAM SOURCE -  AIBXGST *****************
026100******************************************************************
