000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBVAEX.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DERIVE THE TAXABLE VALUE AND
001200*               TAX BREAKUP FOR AN AIR INDIA EXPRESS INVOICE.
001300*               TAXABLE VALUE AND IGST RATE/AMOUNT ARE TAKEN
001400*               FROM THE SAC-996425 ROW AS PRINTED.  NON-TAXABLE
001500*               VALUE IS THE "AIRPORT TAXES - PASS THROUGH"
001600*               AMOUNT, OR ANY PRINTED "NON TAXABLE" VALUE -
001700*               EXTRACTION ALREADY RESOLVES THE TWO ONTO ONE
001800*               INPUT COLUMN, SEE GST0255.  GRAND TOTAL IS THE
001900*               LAST AMOUNT ON THE GRAND TOTAL LINE.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION
002300*=================================================================
002400* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR AIR INDIA EXPRESS    ORIGINAL
002500*           SAC-996425 ROW EXTRACTION PER GST0091 REQUEST.
002600* 02FEB94 - RKALIAP - GST0126 - AIRPORT TAX PASS-THROUGH FALLBACK  GST0126
002700*           TO PRINTED NON-TAXABLE VALUE WHEN PASS-THROUGH IS
002800*           ZERO OR NOT PRESENT ON THE INVOICE.
002900* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
003000*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
003100* 30OCT02 - PSUBRAM - GST0188 - IGST RATE NOW TAKEN VERBATIM FROM  GST0188
003200*           THE SAC ROW RATHER THAN A HOUSE CONSTANT.
003300* 14JUN08 - N VASUDEV - GST0231 - GRAND TOTAL NOW MOVED FROM THE   GST0231
003400*           TOTAL-AMOUNT-RAW FIELD, NOT RECOMPUTED.
003500* 24MAY13 - N VASUDEV - GST0255 - PASS-THROUGH FALLBACK WAS        GST0255
003600*           READING THE DISCOUNT COLUMN INSTEAD OF A SEPARATE
003700*           NON-TAXABLE SOURCE - EXTRACTION ALREADY COLLAPSES
003800*           PASS-THROUGH AND PRINTED NON-TAXABLE ONTO THE SAME
003900*           INPUT COLUMN SO THE FALLBACK IS REMOVED OUTRIGHT.
004000*-----------------------------------------------------------------
004100*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    CLASS AIBV-NUMERIC-CLASS IS "0" THRU "9"
005000                   UPSI-0 ON STATUS IS AIBV-TRACE-ON.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM AIBVAEX **".
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100     COPY AIBCOMW.
006200 01  WK-N-VAEX-COUNTERS.
006300     05  WK-N-VAEX-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
006400     05  FILLER                  PIC X(05) VALUE SPACES.
006500*
006600* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006700* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006800*
006900 01  WK-N-VAEX-CALL-CNT-D        PIC 9(07) VALUE ZERO.
007000 01  WK-C-VAEX-CALL-CNT-VIEW REDEFINES WK-N-VAEX-CALL-CNT-D.
007100     05  WK-C-VAEX-CALL-CNT-TXT  PIC X(07).
007200*
007300* LABELLED TABLE VIEW OF THE TRACE COLUMNS, FOR THE TRACE LOOP
007400* IN Z000 BELOW WHEN UPSI-0 IS ON - SAME TECHNIQUE AS THE MONTH
007500* TABLE IN AIBXDTE.  FLAT ALPHA VIEW BELOW IT GIVES A ONE-LINE
007600* DUMP OF THE SAME AREA FOR THE SUMMARY TRACE LINE.
007700 01  WK-C-VAEX-TRACE-LITERALS.
007800     05  FILLER  PIC X(12) VALUE "TAXABLE VAL ".
007900     05  FILLER  PIC X(12) VALUE "IGST AMOUNT ".
008000     05  FILLER  PIC X(12) VALUE "NON-TAX VAL ".
008100 01  WK-C-VAEX-TRACE-TABLE REDEFINES WK-C-VAEX-TRACE-LITERALS.
008200     05  WK-C-VAEX-TRACE-ENTRY OCCURS 3 TIMES
008300                 INDEXED BY WK-C-VAEX-TRACE-IX.
008400         10  WK-C-VAEX-TRACE-LBL  PIC X(12).
008500 01  WK-C-VAEX-TRACE-FULL REDEFINES WK-C-VAEX-TRACE-LITERALS
008600             PIC X(36).
008700*
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY VTAX.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VTAX-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     ADD 1 TO WK-N-VAEX-CALL-CNT.
009800     PERFORM A000-DERIVE-AIREXP-TAX
009900        THRU A099-DERIVE-AIREXP-TAX-EX.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z999-END-PROGRAM-ROUTINE-EX.
010200     EXIT PROGRAM.
010300*
010400*---------------------------------------------------------------*
010500* SAC-996425 ROW CARRIES TAXABLE VALUE AND THE IGST RATE/AMOUNT
010600* AS PRINTED - NO CGST/SGST SPLIT ON AIR INDIA EXPRESS INVOICES.
010700*---------------------------------------------------------------*
010800 A000-DERIVE-AIREXP-TAX.
010900     MOVE    ZEROES                  TO WK-C-VTAX-OUTPUT.
011000     MOVE    WK-VTAX-I-TAXABLE-RAW    TO WK-VTAX-O-TAXABLE-VALUE.
011100     MOVE    WK-VTAX-I-IGST-RATE-RAW  TO WK-VTAX-O-IGST-RATE.
011200     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
011300     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
011400*
011500     MOVE    WK-VTAX-I-NON-TAX-RAW    TO WK-VTAX-O-NON-TAX-VALUE.
011600*
011700 A099-DERIVE-AIREXP-TAX-EX.
011800     EXIT.
011900*
012000*---------------------------------------------------------------*
012100*                   PROGRAM SUBROUTINE                         *
012200*---------------------------------------------------------------*
012300 Z000-END-PROGRAM-ROUTINE.
012400     IF      AIBV-TRACE-ON
012500         MOVE    WK-N-VAEX-CALL-CNT   TO WK-N-VAEX-CALL-CNT-D
012600         DISPLAY "AIBVAEX CALLS TO DATE - " WK-C-VAEX-CALL-CNT-TXT
012700         DISPLAY "AIBVAEX TRACE COLUMNS  - " WK-C-VAEX-TRACE-FULL
012800         SET     WK-C-VAEX-TRACE-IX   TO 1
012900         PERFORM Z100-DISPLAY-TRACE-TABLE
013000            THRU Z199-DISPLAY-TRACE-TABLE-EX
013100            3 TIMES
013200     END-IF.
013300*
013400 Z999-END-PROGRAM-ROUTINE-EX.
013500     EXIT.
013600*
013700*---------------------------------------------------------------*
013800* DISPLAYS ONE COLUMN LABEL AND ITS CURRENT VALUE, STEPS INDEX.
013900*---------------------------------------------------------------*
014000 Z100-DISPLAY-TRACE-TABLE.
014100     EVALUATE WK-C-VAEX-TRACE-IX
014200         WHEN 1
014300             DISPLAY "  " WK-C-VAEX-TRACE-LBL (1)
014400                     WK-VTAX-O-TAXABLE-VALUE
014500         WHEN 2
014600             DISPLAY "  " WK-C-VAEX-TRACE-LBL (2)
014700                     WK-VTAX-O-IGST-AMOUNT
014800         WHEN 3
014900             DISPLAY "  " WK-C-VAEX-TRACE-LBL (3)
015000                     WK-VTAX-O-NON-TAX-VALUE
015100     END-EVALUATE.
015200     SET     WK-C-VAEX-TRACE-IX UP BY 1.
015300*
015400 Z199-DISPLAY-TRACE-TABLE-EX.
015500     EXIT.
015600*
015700******************************************************************
015800************** END OF PROGRAM SOURCE -  AIBVAEX *****************
015900******************************************************************
