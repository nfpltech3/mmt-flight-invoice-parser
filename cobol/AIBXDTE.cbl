000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBXDTE.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO NORMALISE AN INVOICE DATE OF
001200*               ANY OF THE SEVEN HOUSE-RECOGNISED LAYOUTS TO
001300*               DD-MMM-YYYY, TITLE-CASE THREE LETTER MONTH.
001400*               UNRECOGNISED INPUT IS PASSED THROUGH UNCHANGED.
001500*               BLANK INPUT GIVES BLANK OUTPUT.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION
001900*=================================================================
002000* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR DD/MM/YYYY AND       ORIGINAL
002100*           DD-MM-YYYY LAYOUTS PER GST0091 REQUEST.
002200* 19SEP93 - RKALIAP - GST0114 - DD-MON-YYYY AND DD MON YYYY        GST0114
002300*           LAYOUTS ADDED, ABBREVIATED AND FULL MONTH NAME.
002400* 02FEB94 - RKALIAP - GST0126 - YYYY-MM-DD LAYOUT ADDED FOR        GST0126
002500*           INVOICES RAISED BY THE NEW AIR INDIA EXPRESS SYSTEM.
002600* 11JAN99 - PSUBRAM - Y2K0042 - YEAR FIELD WIDENED TO A FULL       Y2K0042
002700*           4-DIGIT YEAR THROUGHOUT, WAS 2-DIGIT WITH A WINDOW.
002800* 30OCT02 - PSUBRAM - GST0188 - MONTH NAME TABLE MOVED TO          GST0188
002900*           WORKING-STORAGE, MATCH IS NOW CASE-INSENSITIVE.
003000* 14JUN08 - N VASUDEV - GST0231 - DD MONTH YYYY (FULL MONTH NAME,  GST0231
003100*           SPACE SEPARATED) LAYOUT ADDED.
003200* 09MAR13 - N VASUDEV - GST0249 - MONTH WAS ALL UPPER CASE         GST0249
003300*           CASE - NO FOLD WAS EVER APPLIED TO THE TABLE ABBREV.
003400*           2ND/3RD LETTERS NOW FOLDED TO LOWER CASE IN F000 SO
003500*           THE OUTPUT ROW CARRIES TRUE TITLE CASE.
003600* 17APR13 - N VASUDEV - GST0253 - DD-MM-YYYY WAS FALLING INTO THE  GST0253
003700*           DASH-MONTH-NAME PARSER AND COMING OUT BLANK/INVALID -
003800*           DASH LAYOUT WITH A NUMERIC MONTH TOKEN NOW ROUTES TO
003900*           B000 THE SAME AS THE SLASH LAYOUT DOES.
004000*-----------------------------------------------------------------
004100*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    CLASS AIBX-ALPHA-CLASS IS "A" THRU "Z"
005000                   UPSI-0 ON STATUS IS AIBX-TRACE-ON.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM AIBXDTE **".
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100     COPY AIBCOMW.
006200 01  WK-N-XDTE-COUNTERS.
006300     05  WK-N-XDTE-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
006400     05  WK-N-XDTE-SEP-IX        PIC 9(02) COMP VALUE ZERO.
006500     05  WK-N-XDTE-MON-NUM       PIC 9(02) COMP VALUE ZERO.
006600     05  FILLER                  PIC X(05) VALUE SPACES.
006700*
006800* MONTH NAME TABLE, ABBREVIATED FORM USED ON THE OUTPUT - SEE
006900* AIBTABS FOR THE HOUSE STYLE THIS FOLLOWS.
007000*
007100 01  WK-C-XDTE-MONTH-LITERALS.
007200     05  FILLER  PIC X(12) VALUE "01JANJANUARY".
007300     05  FILLER  PIC X(12) VALUE "02FEBFEBRUAR".
007400     05  FILLER  PIC X(12) VALUE "03MARMARCH  ".
007500     05  FILLER  PIC X(12) VALUE "04APRAPRIL  ".
007600     05  FILLER  PIC X(12) VALUE "05MAYMAY    ".
007700     05  FILLER  PIC X(12) VALUE "06JUNJUNE   ".
007800     05  FILLER  PIC X(12) VALUE "07JULJULY   ".
007900     05  FILLER  PIC X(12) VALUE "08AUGAUGUST ".
008000     05  FILLER  PIC X(12) VALUE "09SEPSEPTEMB".
008100     05  FILLER  PIC X(12) VALUE "10OCTOCTOBER".
008200     05  FILLER  PIC X(12) VALUE "11NOVNOVEMBE".
008300     05  FILLER  PIC X(12) VALUE "12DECDECEMBE".
008400 01  WK-C-XDTE-MONTH-TABLE REDEFINES WK-C-XDTE-MONTH-LITERALS.
008500     05  WK-C-XDTE-MON-ENTRY OCCURS 12 TIMES
008600                 INDEXED BY WK-C-XDTE-MON-IX.
008700         10  WK-C-XDTE-MON-NUM       PIC X(02).
008800         10  WK-C-XDTE-MON-ABBR      PIC X(03).
008900         10  WK-C-XDTE-MON-STEM      PIC X(07).
009000*
009100 01  WK-C-XDTE-RAW-UPPER             PIC X(12) VALUE SPACES.
009200 01  WK-C-XDTE-MONTH-TEXT             PIC X(09) VALUE SPACES.
009300 01  WK-C-XDTE-WORK-DATE.
009400     05  WK-C-XDTE-WORK-DD            PIC X(02) VALUE SPACES.
009500     05  WK-C-XDTE-WORK-MON           PIC X(03) VALUE SPACES.
009600     05  WK-C-XDTE-WORK-YYYY          PIC X(04) VALUE SPACES.
009700 01  WK-C-XDTE-WORK-ALPHA REDEFINES WK-C-XDTE-WORK-DATE
009800             PIC X(09).
009900*
010000* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
010100* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
010200*
010300 01  WK-N-XDTE-CALL-CNT-D        PIC 9(07) VALUE ZERO.
010400 01  WK-C-XDTE-CALL-CNT-VIEW REDEFINES WK-N-XDTE-CALL-CNT-D.
010500     05  WK-C-XDTE-CALL-CNT-TXT  PIC X(07).
010600*
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000 COPY XDTE.
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-XDTE-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     ADD 1 TO WK-N-XDTE-CALL-CNT.
011700     PERFORM A000-NORMALISE-DATE
011800        THRU A099-NORMALISE-DATE-EX.
011900     PERFORM Z000-END-PROGRAM-ROUTINE
012000        THRU Z999-END-PROGRAM-ROUTINE-EX.
012100     EXIT PROGRAM.
012200*
012300*---------------------------------------------------------------*
012400* BLANK INPUT GIVES BLANK OUTPUT.  OTHERWISE UPPER-CASE THE RAW
012500* TEXT AND TRY EACH OF THE SEVEN RECOGNISED LAYOUTS IN TURN.
012600* A DASH AT POSITION 3 IS AMBIGUOUS - DD-MM-YYYY (NUMERIC MONTH,
012700* SAME EDIT AS THE SLASH LAYOUT) VERSUS DD-MON-YYYY (MONTH NAME,
012800* TABLE LOOKUP) - SO THE MONTH TOKEN IS TESTED NUMERIC FIRST -
012900* GST0253.
013000* UNRECOGNISED INPUT FLOWS THROUGH UNCHANGED AND INVALID.
013100*---------------------------------------------------------------*
013200 A000-NORMALISE-DATE.
013300     MOVE    SPACES               TO WK-XDTE-O-NORM-DATE.
013400     SET     WK-XDTE-O-INVALID    TO TRUE.
013500     IF      WK-XDTE-I-RAW-DATE = SPACES
013600         GO TO A099-NORMALISE-DATE-EX.
013700*
013800     MOVE    WK-XDTE-I-RAW-DATE   TO WK-C-XDTE-RAW-UPPER.
013900     INSPECT WK-C-XDTE-RAW-UPPER
014000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
014100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014200*
014300     IF      WK-C-XDTE-RAW-UPPER(3:1) = "/"
014400         PERFORM B000-EDIT-SLASH-LAYOUT
014500            THRU B099-EDIT-SLASH-LAYOUT-EX
014600     ELSE IF WK-C-XDTE-RAW-UPPER(5:1) = "-"
014700                AND WK-C-XDTE-RAW-UPPER(1:4) IS NUMERIC
014800         PERFORM C000-EDIT-ISO-LAYOUT
014900            THRU C099-EDIT-ISO-LAYOUT-EX
015000     ELSE IF WK-C-XDTE-RAW-UPPER(3:1) = "-"
015100                AND WK-C-XDTE-RAW-UPPER(4:2) IS NUMERIC
015200         PERFORM B000-EDIT-SLASH-LAYOUT
015300            THRU B099-EDIT-SLASH-LAYOUT-EX
015400     ELSE IF WK-C-XDTE-RAW-UPPER(3:1) = "-"
015500         PERFORM D000-EDIT-DASH-MON-LAYOUT
015600            THRU D099-EDIT-DASH-MON-LAYOUT-EX
015700     ELSE IF WK-C-XDTE-RAW-UPPER(3:1) = " "
015800         PERFORM E000-EDIT-SPACE-MON-LAYOUT
015900            THRU E099-EDIT-SPACE-MON-LAYOUT-EX
016000     ELSE
016100         MOVE    WK-XDTE-I-RAW-DATE(1:11)
016200                                  TO WK-XDTE-O-NORM-DATE.
016300*
016400 A099-NORMALISE-DATE-EX.
016500     EXIT.
016600*
016700*---------------------------------------------------------------*
016800* DD/MM/YYYY OR DD-MM-YYYY - NUMERIC DAY AND MONTH, SEPARATOR
016900* AT POSITION 3 AND 6 - SLASH OR DASH, NEITHER IS TESTED HERE
017000* SINCE A000 ALREADY SORTED THAT OUT - GST0253.
017100*---------------------------------------------------------------*
017200 B000-EDIT-SLASH-LAYOUT.
017300     IF      WK-C-XDTE-RAW-UPPER(1:2) IS NUMERIC
017400             AND WK-C-XDTE-RAW-UPPER(4:2) IS NUMERIC
017500         MOVE    WK-C-XDTE-RAW-UPPER(1:2)  TO WK-C-XDTE-WORK-DD
017600         MOVE    WK-C-XDTE-RAW-UPPER(4:2)  TO WK-N-XDTE-MON-NUM
017700         SET     WK-C-XDTE-MON-IX          TO WK-N-XDTE-MON-NUM
017800         MOVE    WK-C-XDTE-MON-ABBR (WK-C-XDTE-MON-IX)
017900                                  TO WK-C-XDTE-WORK-MON
018000         MOVE    WK-C-XDTE-RAW-UPPER(7:4)  TO WK-C-XDTE-WORK-YYYY
018100         PERFORM F000-ASSEMBLE-OUTPUT
018200            THRU F099-ASSEMBLE-OUTPUT-EX.
018300*
018400 B099-EDIT-SLASH-LAYOUT-EX.
018500     EXIT.
018600*
018700*---------------------------------------------------------------*
018800* YYYY-MM-DD - ISO LAYOUT, YEAR FIRST.
018900*---------------------------------------------------------------*
019000 C000-EDIT-ISO-LAYOUT.
019100     IF      WK-C-XDTE-RAW-UPPER(6:2) IS NUMERIC
019200             AND WK-C-XDTE-RAW-UPPER(9:2) IS NUMERIC
019300         MOVE    WK-C-XDTE-RAW-UPPER(9:2)  TO WK-C-XDTE-WORK-DD
019400         MOVE    WK-C-XDTE-RAW-UPPER(6:2)  TO WK-N-XDTE-MON-NUM
019500         SET     WK-C-XDTE-MON-IX          TO WK-N-XDTE-MON-NUM
019600         MOVE    WK-C-XDTE-MON-ABBR (WK-C-XDTE-MON-IX)
019700                                  TO WK-C-XDTE-WORK-MON
019800         MOVE    WK-C-XDTE-RAW-UPPER(1:4)  TO WK-C-XDTE-WORK-YYYY
019900         PERFORM F000-ASSEMBLE-OUTPUT
020000            THRU F099-ASSEMBLE-OUTPUT-EX.
020100*
020200 C099-EDIT-ISO-LAYOUT-EX.
020300     EXIT.
020400*
020500*---------------------------------------------------------------*
020600* DD-MON-YYYY OR DD-MONTH-YYYY - DASH SEPARATED, MONTH SPELLED.
020700* MONTH NAME LENGTH VARIES (MAY TO SEPTEMBER) SO THE THREE
020800* PARTS ARE SPLIT OUT BY THE DASH DELIMITER RATHER THAN BY A
020900* FIXED COLUMN POSITION.
021000*---------------------------------------------------------------*
021100 D000-EDIT-DASH-MON-LAYOUT.
021200     INITIALIZE WK-C-XDTE-MONTH-TEXT.
021300     UNSTRING WK-C-XDTE-RAW-UPPER DELIMITED BY "-"
021400             INTO WK-C-XDTE-WORK-DD
021500                  WK-C-XDTE-MONTH-TEXT
021600                  WK-C-XDTE-WORK-YYYY.
021700     PERFORM G000-SEARCH-MONTH-TABLE
021800        THRU G099-SEARCH-MONTH-TABLE-EX.
021900     IF      WK-XDTE-O-VALID
022000         PERFORM F000-ASSEMBLE-OUTPUT
022100            THRU F099-ASSEMBLE-OUTPUT-EX.
022200*
022300 D099-EDIT-DASH-MON-LAYOUT-EX.
022400     EXIT.
022500*
022600*---------------------------------------------------------------*
022700* DD MON YYYY OR DD MONTH YYYY - SPACE SEPARATED, MONTH SPELLED.
022800*---------------------------------------------------------------*
022900 E000-EDIT-SPACE-MON-LAYOUT.
023000     INITIALIZE WK-C-XDTE-MONTH-TEXT.
023100     UNSTRING WK-C-XDTE-RAW-UPPER DELIMITED BY " "
023200             INTO WK-C-XDTE-WORK-DD
023300                  WK-C-XDTE-MONTH-TEXT
023400                  WK-C-XDTE-WORK-YYYY.
023500     PERFORM G000-SEARCH-MONTH-TABLE
023600        THRU G099-SEARCH-MONTH-TABLE-EX.
023700     IF      WK-XDTE-O-VALID
023800         PERFORM F000-ASSEMBLE-OUTPUT
023900            THRU F099-ASSEMBLE-OUTPUT-EX.
024000*
024100 E099-EDIT-SPACE-MON-LAYOUT-EX.
024200     EXIT.
024300*
024400*---------------------------------------------------------------*
024500* DD-MMM-YYYY IS ALREADY THE HOUSE OUTPUT LAYOUT - BUILD IT FROM
024600* THE THREE WORK FIELDS.  THE MONTH TABLE CARRIES THE ABBREVI-
024700* ATION ALL UPPER CASE (SEARCH MATCHING IS CASE-INSENSITIVE BY
024800* DESIGN, SEE G000), SO THE 2ND AND 3RD LETTERS ARE FOLDED TO
024900* LOWER CASE HERE TO GIVE THE REQUIRED TITLE-CASE MONTH ON THE
025000* OUTPUT ROW - GST0249.
025100*---------------------------------------------------------------*
025200 F000-ASSEMBLE-OUTPUT.
025300     MOVE    SPACES               TO WK-XDTE-O-NORM-DATE.
025400     INSPECT WK-C-XDTE-WORK-MON (2:2)
025500             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025600                     TO "abcdefghijklmnopqrstuvwxyz".
025700     STRING  WK-C-XDTE-WORK-DD    DELIMITED BY SIZE
025800             "-"                  DELIMITED BY SIZE
025900             WK-C-XDTE-WORK-MON   DELIMITED BY SIZE
026000             "-"                  DELIMITED BY SIZE
026100             WK-C-XDTE-WORK-YYYY  DELIMITED BY SIZE
026200                                  INTO WK-XDTE-O-NORM-DATE.
026300     SET     WK-XDTE-O-VALID      TO TRUE.
026400*
026500 F099-ASSEMBLE-OUTPUT-EX.
026600     EXIT.
026700*
026800*---------------------------------------------------------------*
026900* SEARCH THE MONTH TABLE FOR A THREE-LETTER OR FULL-WORD MATCH
027000* AGAINST CHARACTERS 4 THROUGH 8 OF THE RAW TEXT.
027100*---------------------------------------------------------------*
027200 G000-SEARCH-MONTH-TABLE.
027300     SET     WK-XDTE-O-INVALID    TO TRUE.
027400     SET     WK-C-XDTE-MON-IX     TO 1.
027500     SEARCH  WK-C-XDTE-MON-ENTRY
027600         WHEN (WK-C-XDTE-MON-ABBR (WK-C-XDTE-MON-IX) =
027700                   WK-C-XDTE-MONTH-TEXT (1:3))
027800            OR (WK-C-XDTE-MON-STEM (WK-C-XDTE-MON-IX) =
027900                   WK-C-XDTE-MONTH-TEXT (1:7))
028000             MOVE WK-C-XDTE-MON-ABBR (WK-C-XDTE-MON-IX)
028100                                  TO WK-C-XDTE-WORK-MON
028200             SET  WK-XDTE-O-VALID TO TRUE.
028300*
028400 G099-SEARCH-MONTH-TABLE-EX.
028500     EXIT.
028600*---------------------------------------------------------------*
028700*                   PROGRAM SUBROUTINE                         *
028800*---------------------------------------------------------------*
028900 Z000-END-PROGRAM-ROUTINE.
029000     IF      AIBX-TRACE-ON
029100         MOVE    WK-N-XDTE-CALL-CNT   TO WK-N-XDTE-CALL-CNT-D
029200         DISPLAY "AIBXDTE CALLS TO DATE - " WK-C-XDTE-CALL-CNT-TXT
029300         DISPLAY "AIBXDTE WORK DATE      - " WK-C-XDTE-WORK-ALPHA
029400     END-IF.
029500*
029600 Z999-END-PROGRAM-ROUTINE-EX.
029700     EXIT.
029800*
029900******************************************************************
030000************** END OF PROGRAM SOURCE -  AIBXDTE *****************
030100******************************************************************
