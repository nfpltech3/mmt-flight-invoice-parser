000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBVAKA.
000500 AUTHOR.         S MURTHY.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   22 AUG 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO DERIVE THE TAXABLE VALUE AND
001200*               TAX BREAKUP FOR AN AKASA AIR INVOICE FROM THE
001300*               GRAND TOTAL LINE'S EIGHT COLUMNS.  TAXABLE VALUE
001400*               IS NET-TOTAL LESS NON-TAXABLE.  THE IGST RATE IS
001500*               NOT PRINTED AND IS CLASSIFIED FROM THE RATIO OF
001600*               IGST AMOUNT TO TAXABLE VALUE, WITHIN A TOLERANCE
001700*               OF ONE POINT AROUND 5.0.  WHEN CGST AND SGST ARE
001800*               BOTH PRESENT THE INVOICE IS INTRA-STATE AND THE
001900*               IGST COLUMNS ARE FORCED TO ZERO.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION
002300*=================================================================
002400* 22AUG94 - SMURTHY - ORIGINAL - WRITTEN FOR AKASA AIR GRAND      ORIGINAL
002500*           TOTAL LINE EXTRACTION PER GST0132 REQUEST.
002600* 09FEB97 - SMURTHY - GST0149 - SAC-ROW FALLBACK ADDED FOR         GST0149
002700*           INVOICES PRINTING NO GRAND TOTAL LINE.
002800* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE FIELDS WIDENED TO A       Y2K0042
002900*           FULL 4-DIGIT YEAR ACROSS ALL AIB WORK AREAS.
003000* 30OCT02 - PSUBRAM - GST0188 - INTRA-STATE OVERRIDE RULE ADDED,   GST0188
003100*           CGST AND SGST BOTH PRESENT NOW ZEROES OUT IGST.
003200* 14JUN08 - N VASUDEV - GST0231 - IGST RATE TOLERANCE NARROWED     GST0231
003300*           TO ONE POINT AROUND 5.0, WAS TWO POINTS.
003400*-----------------------------------------------------------------
003500*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    CLASS AIBV-NUMERIC-CLASS IS "0" THRU "9"
004400                   UPSI-0 ON STATUS IS AIBV-TRACE-ON.
004500*
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM AIBVAKA **".
005300*
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500     COPY AIBCOMW.
005600 01  WK-N-VAKA-COUNTERS.
005700     05  WK-N-VAKA-CALL-CNT      PIC 9(07) COMP VALUE ZERO.
005800     05  FILLER                  PIC X(05) VALUE SPACES.
005900 01  WK-C-VAKA-WORK-AREA.
006000     05  WK-C-VAKA-IGST-PCT      PIC S9(05)V999 VALUE ZERO.
006100     05  WK-C-VAKA-IGST-DIFF     PIC S9(05)V999 VALUE ZERO.
006200     05  FILLER                  PIC X(05) VALUE SPACES.
006300*
006400* CALL-COUNTER VIEW, DIGITS SPLIT FROM THE COMP FORM FOR THE
006500* TRACE DISPLAY - COMP ITEMS DO NOT DISPLAY READABLY.
006600*
006700 01  WK-N-VAKA-CALL-CNT-D        PIC 9(07) VALUE ZERO.
006800 01  WK-C-VAKA-CALL-CNT-VIEW REDEFINES WK-N-VAKA-CALL-CNT-D.
006900     05  WK-C-VAKA-CALL-CNT-TXT  PIC X(07).
007000*
007100* LABELLED TABLE VIEW OF THE THREE GRAND-TOTAL-LINE TAX AMOUNTS,
007200* FOR THE TRACE LOOP IN Z000 BELOW WHEN UPSI-0 IS ON - SAME
007300* TECHNIQUE AS THE MONTH TABLE IN AIBXDTE.  FLAT ALPHA VIEW
007400* BELOW IT GIVES A ONE-LINE DUMP FOR THE SUMMARY TRACE LINE.
007500 01  WK-C-VAKA-TRACE-LITERALS.
007600     05  FILLER  PIC X(12) VALUE "CGST AMOUNT ".
007700     05  FILLER  PIC X(12) VALUE "SGST AMOUNT ".
007800     05  FILLER  PIC X(12) VALUE "IGST AMOUNT ".
007900 01  WK-C-VAKA-TRACE-TABLE REDEFINES WK-C-VAKA-TRACE-LITERALS.
008000     05  WK-C-VAKA-TRACE-ENTRY OCCURS 3 TIMES
008100                 INDEXED BY WK-C-VAKA-TRACE-IX.
008200         10  WK-C-VAKA-TRACE-LBL  PIC X(12).
008300 01  WK-C-VAKA-TRACE-FULL REDEFINES WK-C-VAKA-TRACE-LITERALS
008400             PIC X(36).
008500*
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY VTAX.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-VTAX-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     ADD 1 TO WK-N-VAKA-CALL-CNT.
009600     PERFORM A000-DERIVE-AKASA-TAX
009700        THRU A099-DERIVE-AKASA-TAX-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000     EXIT PROGRAM.
010100*
010200*---------------------------------------------------------------*
010300* NON-TAXABLE IS COLUMN 2 OF THE GRAND TOTAL LINE; TAXABLE IS
010400* NET-TOTAL (COLUMN 4) LESS NON-TAXABLE.  ON THE FLATTENED INPUT
010500* ROW NET-TOTAL IS CARRIED AS TAXABLE-RAW, SO THE SUBTRACTION IS
010600* DONE DIRECTLY AGAINST THE NON-TAXABLE-RAW COLUMN.
010700*---------------------------------------------------------------*
010800 A000-DERIVE-AKASA-TAX.
010900     MOVE    ZEROES                  TO WK-C-VTAX-OUTPUT.
011000     MOVE    WK-VTAX-I-NON-TAX-RAW    TO WK-VTAX-O-NON-TAX-VALUE.
011100     COMPUTE WK-VTAX-O-TAXABLE-VALUE =
011200             WK-VTAX-I-TAXABLE-RAW - WK-VTAX-I-NON-TAX-RAW.
011300     IF      WK-VTAX-O-TAXABLE-VALUE < ZERO
011400         PERFORM B000-FALLBACK-SAC-ROW
011500            THRU B099-FALLBACK-SAC-ROW-EX
011600         GO TO A099-DERIVE-AKASA-TAX-EX.
011700*
011800     MOVE    WK-VTAX-I-CGST-AMT-RAW   TO WK-VTAX-O-CGST-AMOUNT.
011900     MOVE    WK-VTAX-I-SGST-AMT-RAW   TO WK-VTAX-O-SGST-AMOUNT.
012000     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
012100     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
012200*
012300     IF      WK-VTAX-O-CGST-AMOUNT > ZERO
012400         MOVE    +2.5                 TO WK-VTAX-O-CGST-RATE.
012500     IF      WK-VTAX-O-SGST-AMOUNT > ZERO
012600         MOVE    +2.5                 TO WK-VTAX-O-SGST-RATE.
012700*
012800     IF      WK-VTAX-O-CGST-AMOUNT > ZERO
012900             AND WK-VTAX-O-SGST-AMOUNT > ZERO
013000         PERFORM C000-FORCE-INTRA-STATE
013100            THRU C099-FORCE-INTRA-STATE-EX
013200     ELSE
013300         PERFORM D000-CLASSIFY-IGST-RATE
013400            THRU D099-CLASSIFY-IGST-RATE-EX.
013500*
013600 A099-DERIVE-AKASA-TAX-EX.
013700     EXIT.
013800*
013900*---------------------------------------------------------------*
014000* GRAND TOTAL LINE MISSING - FALL BACK TO THE SAC ROW, TAXABLE
014100* VALUE AS PRINTED THERE, IGST AT THE STANDARD 5.0 RATE.
014200*---------------------------------------------------------------*
014300 B000-FALLBACK-SAC-ROW.
014400     MOVE    WK-VTAX-I-TAXABLE-RAW    TO WK-VTAX-O-TAXABLE-VALUE.
014500     MOVE    WK-VTAX-I-TOTAL-RAW      TO WK-VTAX-O-TOTAL-AMOUNT.
014600     MOVE    +5.0                     TO WK-VTAX-O-IGST-RATE.
014700     MOVE    WK-VTAX-I-IGST-AMT-RAW   TO WK-VTAX-O-IGST-AMOUNT.
014800*
014900 B099-FALLBACK-SAC-ROW-EX.
015000     EXIT.
015100*
015200*---------------------------------------------------------------*
015300* INTRA-STATE OVERRIDE - CGST AND SGST ARE BOTH PRESENT SO THE
015400* INVOICE IS INTRA-STATE; IGST AMOUNT AND RATE ARE FORCED TO
015500* ZERO REGARDLESS OF WHAT WAS PRINTED ON THE GRAND TOTAL LINE.
015600*---------------------------------------------------------------*
015700 C000-FORCE-INTRA-STATE.
015800     MOVE    ZERO                     TO WK-VTAX-O-IGST-AMOUNT
015900                                          WK-VTAX-O-IGST-RATE.
016000*
016100 C099-FORCE-INTRA-STATE-EX.
016200     EXIT.
016300*
016400*---------------------------------------------------------------*
016500* IGST RATE IS NOT PRINTED - CLASSIFIED FROM THE RATIO OF IGST
016600* AMOUNT TO TAXABLE VALUE.  WITHIN ONE POINT OF 5.0 IS CALLED
016700* 5.0, OTHERWISE 18.0.  ZERO TAXABLE VALUE DEFAULTS TO 5.0.
016800*---------------------------------------------------------------*
016900 D000-CLASSIFY-IGST-RATE.
017000     IF      WK-VTAX-O-TAXABLE-VALUE = ZERO
017100         MOVE    +5.0                 TO WK-VTAX-O-IGST-RATE
017200         GO TO D099-CLASSIFY-IGST-RATE-EX.
017300*
017400     COMPUTE WK-C-VAKA-IGST-PCT ROUNDED =
017500             (WK-VTAX-O-IGST-AMOUNT / WK-VTAX-O-TAXABLE-VALUE)
017600             * 100.
017700     COMPUTE WK-C-VAKA-IGST-DIFF = WK-C-VAKA-IGST-PCT - 5.0.
017800     IF      WK-C-VAKA-IGST-DIFF < ZERO
017900         COMPUTE WK-C-VAKA-IGST-DIFF = ZERO - WK-C-VAKA-IGST-DIFF.
018000*
018100     IF      WK-C-VAKA-IGST-DIFF < 1.0
018200         MOVE    +5.0                 TO WK-VTAX-O-IGST-RATE
018300     ELSE
018400         MOVE    +18.0                TO WK-VTAX-O-IGST-RATE.
018500*
018600 D099-CLASSIFY-IGST-RATE-EX.
018700     EXIT.
018800*---------------------------------------------------------------*
018900*                   PROGRAM SUBROUTINE                         *
019000*---------------------------------------------------------------*
019100 Z000-END-PROGRAM-ROUTINE.
019200     IF      AIBV-TRACE-ON
019300         MOVE    WK-N-VAKA-CALL-CNT   TO WK-N-VAKA-CALL-CNT-D
019400         DISPLAY "AIBVAKA CALLS TO DATE - " WK-C-VAKA-CALL-CNT-TXT
019500         DISPLAY "AIBVAKA TRACE COLUMNS  - " WK-C-VAKA-TRACE-FULL
019600         SET     WK-C-VAKA-TRACE-IX   TO 1
019700         PERFORM Z100-DISPLAY-TRACE-TABLE
019800            THRU Z199-DISPLAY-TRACE-TABLE-EX
019900            3 TIMES
020000     END-IF.
020100*
020200 Z999-END-PROGRAM-ROUTINE-EX.
020300     EXIT.
020400*
020500*---------------------------------------------------------------*
020600* DISPLAYS ONE COLUMN LABEL AND ITS CURRENT VALUE, STEPS INDEX.
020700*---------------------------------------------------------------*
020800 Z100-DISPLAY-TRACE-TABLE.
020900     EVALUATE WK-C-VAKA-TRACE-IX
021000         WHEN 1
021100             DISPLAY "  " WK-C-VAKA-TRACE-LBL (1)
021200                     WK-VTAX-O-CGST-AMOUNT
021300         WHEN 2
021400             DISPLAY "  " WK-C-VAKA-TRACE-LBL (2)
021500                     WK-VTAX-O-SGST-AMOUNT
021600         WHEN 3
021700             DISPLAY "  " WK-C-VAKA-TRACE-LBL (3)
021800                     WK-VTAX-O-IGST-AMOUNT
021900     END-EVALUATE.
022000     SET     WK-C-VAKA-TRACE-IX UP BY 1.
022100*
022200 Z199-DISPLAY-TRACE-TABLE-EX.
022300     EXIT.
022400*
022500******************************************************************
022600************** END OF PROGRAM SOURCE -  AIBVAKA *****************
022700******************************************************************
