000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     AIBEXTR.
000500 AUTHOR.         R KALIAPPAN.
000600 INSTALLATION.   AIRLINE INVOICE BATCH - HEAD OFFICE.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL ACCOUNTS PAYABLE USE.
001000*
001100*DESCRIPTION :  UNIT 1 - RULE ENGINE DRIVER.  READS THE AIBINV
001200*               INVOICE DETAIL FILE SEQUENTIALLY, ONE RECORD PER
001300*               INVOICE, AND FOR EACH RECORD DETECTS THE INVOICE
001400*               TYPE AND AIRLINE, NORMALISES THE DATE, DERIVES
001500*               THE PLACE OF SUPPLY, CALLS THE AIRLINE'S OWN TAX
001600*               RULE SUBROUTINE, VALIDATES THE REQUIRED FIELDS
001700*               AND WRITES ONE NORMALISED RECORD PER INVOICE TO
001800*               THE AIBNRM INTERMEDIATE FILE FOR THE CSV
001900*               GENERATOR (AIBEXTR), PLUS ONE DETAIL LINE PER
002000*               INVOICE AND A RUN-TOTALS LINE TO THE AIBRPT
002100*               RUN/AUDIT REPORT.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION
002500*=================================================================
002600* 04MAR91 - RKALIAP - ORIGINAL - WRITTEN FOR THE FOUR-AIRLINE     ORIGINAL
002700*           RULE ENGINE PER GST0091 REQUEST, AIR INDIA AND
002800*           GULF AIR ONLY.
002900* 19SEP93 - RKALIAP - GST0114 - AIR INDIA EXPRESS AND INDIGO       GST0114
003000*           ADDED TO THE AIRLINE DISPATCH.
003100* 02FEB94 - RKALIAP - GST0126 - REJECTED-CREDIT DISPOSITION        GST0126
003200*           ADDED, SEPARATE FROM THE NO-PARSER DISPOSITION.
003300* 11JAN99 - PSUBRAM - Y2K0042 - RUN-DATE ESTABLISHED VIA ACCEPT    Y2K0042
003400*           FROM DATE YYYYMMDD, WAS A TWO-DIGIT WINDOWED YEAR.
003500* 30OCT02 - PSUBRAM - GST0188 - VALIDATION ERROR COUNT ADDED TO    GST0188
003600*           THE NORMALISED RECORD AND THE RUN-TOTALS LINE.
003700* 14JUN08 - N VASUDEV - GST0231 - AKASA AIR ADDED TO THE AIRLINE   GST0231
003800*           DISPATCH FOLLOWING ITS GST0091 TABLE ADDITION.
003900* 21MAY13 - N VASUDEV - GST0252 - DETAIL LINE WAS DROPPING THE     GST0252
004000*           INVOICE TYPE ALTOGETHER - AIBR-DET-INVTYPE ADDED AND
004100*           MOVED IN B600 SO THE AUDIT REPORT CARRIES IT AS SPEC'D.
004200*-----------------------------------------------------------------
004300*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    CLASS AIBE-ALPHA-CLASS IS "A" THRU "Z"
005200                   UPSI-0 ON STATUS IS AIBE-TRACE-ON
005300                          OFF STATUS IS AIBE-TRACE-OFF
005400                   UPSI-1 ON STATUS IS AIBE-DEBUG-ON
005500                          OFF STATUS IS AIBE-DEBUG-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT  AIBINV               ASSIGN TO AIBINV
006000             ORGANIZATION IS SEQUENTIAL
006100             FILE STATUS IS WK-C-FILE-STATUS.
006200     SELECT  AIBNRM               ASSIGN TO AIBNRM
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT  AIBRPT               ASSIGN TO AIBRPT
006600             ORGANIZATION IS SEQUENTIAL
006700             FILE STATUS IS WK-C-FILE-STATUS.
006800*
006900 EJECT
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400***************
007500* INVOICE DETAIL INPUT - ONE RECORD PER INVOICE, ANY ORDER.
007600 FD  AIBINV
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS AIBI-INVOICE-RECORD.
007900     COPY AIBINVR.
008000*
008100* NORMALISED INVOICE INTERMEDIATE - ONE RECORD PER INVOICE, FED
008200* TO THE CSV GENERATOR (AIBCSVG) FOR SORT AND GROUP BREAK.
008300 FD  AIBNRM
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS AIBN-NORM-RECORD.
008600     COPY AIBNORM.
008700*
008800* RUN/AUDIT REPORT - HEADER, ONE DETAIL LINE PER INVOICE, AND A
008900* RUN-TOTALS LINE AT END OF UNIT 1.  AIBCSVG OPENS THIS SAME
009000* FILE EXTEND TO APPEND ITS OWN GROUP AND GRAND TOTAL LINES.
009100 FD  AIBRPT
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS AIBR-REPORT-LINE.
009400 01  AIBR-REPORT-LINE                PIC X(132).
009500 01  AIBR-HEADER-LINE REDEFINES AIBR-REPORT-LINE.
009600     05  AIBR-HDR-TITLE              PIC X(50).
009700     05  AIBR-HDR-DATE-LIT           PIC X(10).
009800     05  AIBR-HDR-RUN-DATE           PIC X(11).
009900     05  FILLER                      PIC X(61).
010000 01  AIBR-DETAIL-LINE REDEFINES AIBR-REPORT-LINE.
010100     05  AIBR-DET-FILENAME           PIC X(30).
010200     05  FILLER                      PIC X(02).
010300     05  AIBR-DET-AIRLINE            PIC X(20).
010400     05  FILLER                      PIC X(02).
010500     05  AIBR-DET-INVNO              PIC X(20).
010600     05  FILLER                      PIC X(02).
010700     05  AIBR-DET-DISPOSITION        PIC X(13).
010800     05  FILLER                      PIC X(02).
010900     05  AIBR-DET-INVTYPE            PIC X(11).
011000     05  FILLER                      PIC X(02).
011100     05  AIBR-DET-ERR-CNT            PIC ZZ9.
011200     05  FILLER                      PIC X(25).
011300 01  AIBR-TOTALS-LINE REDEFINES AIBR-REPORT-LINE.
011400     05  AIBR-TOT-LABEL-1            PIC X(20).
011500     05  AIBR-TOT-READ               PIC ZZZ,ZZ9.
011600     05  AIBR-TOT-LABEL-2            PIC X(10).
011700     05  AIBR-TOT-OK                 PIC ZZZ,ZZ9.
011800     05  AIBR-TOT-LABEL-3            PIC X(10).
011900     05  AIBR-TOT-REJ                PIC ZZZ,ZZ9.
012000     05  AIBR-TOT-LABEL-4            PIC X(10).
012100     05  AIBR-TOT-ERR                PIC ZZZ,ZZ9.
012200     05  FILLER                      PIC X(54).
012300*
012400 EJECT
012500*************************
012600 WORKING-STORAGE SECTION.
012700*************************
012800 01  FILLER                          PIC X(24)        VALUE
012900     "** PROGRAM AIBEXTR **".
013000*
013100* ------------------ PROGRAM WORKING STORAGE -------------------*
013200     COPY AIBCOMW.
013300 01  WK-N-EXTR-COUNTERS.
013400     05  WK-N-EXTR-READ-CNT      PIC 9(07) COMP VALUE ZERO.
013500     05  WK-N-EXTR-OK-CNT        PIC 9(07) COMP VALUE ZERO.
013600     05  WK-N-EXTR-REJECT-CNT    PIC 9(07) COMP VALUE ZERO.
013700     05  WK-N-EXTR-VAL-ERR-CNT   PIC 9(07) COMP VALUE ZERO.
013800     05  FILLER                  PIC X(05) VALUE SPACES.
013900 01  WK-C-EXTR-SWITCHES.
014000     05  WK-C-EXTR-FIRST-TIME    PIC X(01) VALUE "Y".
014100         88  WK-C-EXTR-FIRST-TIME-YES    VALUE "Y".
014200     05  WK-C-EXTR-EOF-SW        PIC X(01) VALUE "N".
014300         88  WK-C-EXTR-EOF-YES           VALUE "Y".
014400     05  FILLER                  PIC X(08) VALUE SPACES.
014500*
014600* ------------- CALLED-ROUTINE LINKAGE RECORDS ------------------*
014700* DECLARED HERE, IN WORKING STORAGE, AND PASSED ON THE CALL OF
014800* THE AIB DETECTION/NORMALISATION/TAX-RULE SUBROUTINES BELOW.
014900*
015000     COPY XAIR.
015100     COPY XDTE.
015200     COPY XGST.
015300     COPY VTAX.
015400*
015500*****************
015600 PROCEDURE DIVISION.
015700*****************
015800 MAIN-MODULE.
015900     PERFORM A000-OPEN-FILES
016000        THRU A099-OPEN-FILES-EX.
016100     PERFORM B000-PROCESS-ONE-INVOICE
016200        THRU B099-PROCESS-ONE-INVOICE-EX
016300        UNTIL WK-C-EXTR-EOF-YES.
016400     PERFORM Z100-REPORT-TOTALS
016500        THRU Z199-REPORT-TOTALS-EX.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z999-END-PROGRAM-ROUTINE-EX.
016800*
016900*---------------------------------------------------------------*
017000* FILES ARE OPENED ONCE ONLY - THIS IS A SINGLE-PASS BATCH RUN,
017100* BUT THE FIRST-TIME SWITCH IS HELD OUT OF HOUSE HABIT, THE SAME
017200* AS THE ON-LINE TRANSACTION PROGRAMS USE IT.
017300*---------------------------------------------------------------*
017400 A000-OPEN-FILES.
017500     IF      WK-C-EXTR-FIRST-TIME-YES
017600         OPEN    INPUT AIBINV
017700         IF NOT WK-C-SUCCESSFUL
017800             DISPLAY "AIBEXTR - OPEN FILE ERROR - AIBINV"
017900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000             GO TO Z000-END-PROGRAM-ROUTINE
018100         END-IF
018200         OPEN    OUTPUT AIBNRM
018300         IF NOT WK-C-SUCCESSFUL
018400             DISPLAY "AIBEXTR - OPEN FILE ERROR - AIBNRM"
018500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600             GO TO Z000-END-PROGRAM-ROUTINE
018700         END-IF
018800         OPEN    OUTPUT AIBRPT
018900         IF NOT WK-C-SUCCESSFUL
019000             DISPLAY "AIBEXTR - OPEN FILE ERROR - AIBRPT"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200             GO TO Z000-END-PROGRAM-ROUTINE
019300         END-IF
019400         MOVE    "N"              TO WK-C-EXTR-FIRST-TIME
019500         PERFORM A100-ESTABLISH-RUN-DATE
019600            THRU A199-ESTABLISH-RUN-DATE-EX
019700         PERFORM A200-WRITE-REPORT-HEADER
019800            THRU A299-WRITE-REPORT-HEADER-EX
019900     END-IF.
020000*
020100 A099-OPEN-FILES-EX.
020200     EXIT.
020300*
020400*---------------------------------------------------------------*
020500* THE RUN DATE IS BUILT AS AN ISO YYYY-MM-DD STRING AND PASSED
020600* TO AIBXDTE FOR NORMALISING, RATHER THAN ASSEMBLED HERE A
020700* SECOND TIME - ONE MONTH-NAME TABLE FOR THE WHOLE SUITE.
020800*---------------------------------------------------------------*
020900 A100-ESTABLISH-RUN-DATE.
021000     ACCEPT  WK-N-RUN-DATE-YMD    FROM DATE YYYYMMDD.
021100     MOVE    SPACES               TO WK-C-XDTE-RECORD.
021200     STRING  WK-N-RUN-YY          DELIMITED BY SIZE
021300             "-"                  DELIMITED BY SIZE
021400             WK-N-RUN-MM          DELIMITED BY SIZE
021500             "-"                  DELIMITED BY SIZE
021600             WK-N-RUN-DD          DELIMITED BY SIZE
021700                                  INTO WK-XDTE-I-RAW-DATE.
021800     CALL    "AIBXDTE"            USING WK-C-XDTE-RECORD.
021900     MOVE    WK-XDTE-O-NORM-DATE  TO WK-C-RUN-DATE.
022000*
022100 A199-ESTABLISH-RUN-DATE-EX.
022200     EXIT.
022300*
022400 A200-WRITE-REPORT-HEADER.
022500     MOVE    SPACES               TO AIBR-REPORT-LINE.
022600     MOVE    "AIRLINE INVOICE GST RULE ENGINE - RUN/AUDIT REPORT"
022700                                  TO AIBR-HDR-TITLE.
022800     MOVE    "RUN DATE: "         TO AIBR-HDR-DATE-LIT.
022900     MOVE    WK-C-RUN-DATE        TO AIBR-HDR-RUN-DATE.
023000     WRITE   AIBR-REPORT-LINE.
023100*
023200 A299-WRITE-REPORT-HEADER-EX.
023300     EXIT.
023400*
023500*---------------------------------------------------------------*
023600* ONE INVOICE PER ITERATION - DETECT, NORMALISE, DERIVE TAX,
023700* VALIDATE, THEN WRITE THE REPORT DETAIL LINE AND THE NORMAL-
023800* ISED RECORD.  A CREDIT-NOTE OR NO-PARSER REJECTION SKIPS THE
023900* NORMALISATION AND TAX-DERIVATION STEPS ENTIRELY.
024000*---------------------------------------------------------------*
024100 B000-PROCESS-ONE-INVOICE.
024200     READ    AIBINV
024300         AT END
024400             SET  WK-C-EXTR-EOF-YES  TO TRUE
024500             GO TO B099-PROCESS-ONE-INVOICE-EX.
024600*
024700     ADD     1                    TO WK-N-EXTR-READ-CNT.
024800     INITIALIZE                      AIBN-NORM-RECORD.
024900     MOVE    AIBI-FILE-NAME       TO AIBN-FILE-NAME.
025000     MOVE    AIBI-INVOICE-NUMBER  TO AIBN-INVOICE-NUMBER.
025100     MOVE    AIBI-CUSTOMER-NAME   TO AIBN-CUSTOMER-NAME.
025200     MOVE    AIBI-CUSTOMER-GSTIN  TO AIBN-CUSTOMER-GSTIN.
025300     MOVE    AIBI-VENDOR-GSTIN    TO AIBN-VENDOR-GSTIN.
025400     MOVE    AIBI-PNR             TO AIBN-PNR.
025500     MOVE    AIBI-PASSENGER-NAME  TO AIBN-PASSENGER-NAME.
025600     MOVE    AIBI-FLIGHT-FROM     TO AIBN-FLIGHT-FROM.
025700     MOVE    AIBI-FLIGHT-TO       TO AIBN-FLIGHT-TO.
025800     MOVE    "INR"                TO AIBN-CURRENCY.
025900*
026000     PERFORM B100-DETECT-TYPE-AIRLINE
026100        THRU B199-DETECT-TYPE-AIRLINE-EX.
026200*
026300     IF      AIBN-ERR-CREDIT-REJ-SET OR AIBN-ERR-NO-PARSER-SET
026400         PERFORM B200-REJECT-DISPOSITION
026500            THRU B299-REJECT-DISPOSITION-EX
026600     ELSE
026700         PERFORM B300-NORMALIZE-DATE
026800            THRU B399-NORMALIZE-DATE-EX
026900         PERFORM B350-DERIVE-PLACE-OF-SUPPLY
027000            THRU B359-DERIVE-PLACE-OF-SUPPLY-EX
027100         PERFORM B400-DERIVE-TAX
027200            THRU B499-DERIVE-TAX-EX
027300         PERFORM B500-VALIDATE
027400            THRU B599-VALIDATE-EX
027500         MOVE    "OK"             TO AIBN-DISPOSITION
027600         ADD     1                TO WK-N-EXTR-OK-CNT
027700     END-IF.
027800*
027900     PERFORM B600-WRITE-REPORT-DETAIL
028000        THRU B699-WRITE-REPORT-DETAIL-EX.
028100     PERFORM B700-WRITE-NORM-RECORD
028200        THRU B799-WRITE-NORM-RECORD-EX.
028300*
028400 B099-PROCESS-ONE-INVOICE-EX.
028500     EXIT.
028600*
028700*---------------------------------------------------------------*
028800* AIBXAIR RETURNS THE CANONICAL AIRLINE, THE INVOICE TYPE, AND
028900* THE CREDIT/NO-PARSER REJECTION SWITCHES OFF THE DOCUMENT NAME
029000* AND THE RAW AIRLINE-KEY TEXT.
029100*---------------------------------------------------------------*
029200 B100-DETECT-TYPE-AIRLINE.
029300     MOVE    SPACES               TO WK-C-XAIR-RECORD.
029400     MOVE    AIBI-FILE-NAME       TO WK-XAIR-I-FILE-NAME.
029500     MOVE    AIBI-AIRLINE-KEY     TO WK-XAIR-I-AIRLINE-KEY.
029600     CALL    "AIBXAIR"            USING WK-C-XAIR-RECORD.
029700*
029800     MOVE    WK-XAIR-O-AIRLINE    TO AIBN-AIRLINE.
029900     MOVE    WK-XAIR-O-INVOICE-TYPE
030000                                  TO AIBN-INVOICE-TYPE.
030100     IF      WK-XAIR-O-CREDIT-SET
030200         SET  AIBN-ERR-CREDIT-REJ-SET TO TRUE.
030300     IF      WK-XAIR-O-NO-PARSER-SET
030400         SET  AIBN-ERR-NO-PARSER-SET  TO TRUE.
030500*
030600 B199-DETECT-TYPE-AIRLINE-EX.
030700     EXIT.
030800*
030900*---------------------------------------------------------------*
031000* A REJECTED CREDIT NOTE OR AN UNKNOWN AIRLINE CARRIES ONLY ITS
031100* OWN REJECTION ERROR AND PRODUCES NO UPLOAD ROWS IN UNIT 2.
031200*---------------------------------------------------------------*
031300 B200-REJECT-DISPOSITION.
031400     ADD     1                    TO WK-N-EXTR-REJECT-CNT.
031500     IF      AIBN-ERR-CREDIT-REJ-SET
031600         MOVE    "REJECT-CREDIT"  TO AIBN-DISPOSITION
031700     ELSE
031800         MOVE    "NO-PARSER"      TO AIBN-DISPOSITION
031900     END-IF.
032000*
032100 B299-REJECT-DISPOSITION-EX.
032200     EXIT.
032300*
032400 B300-NORMALIZE-DATE.
032500     MOVE    SPACES               TO WK-C-XDTE-RECORD.
032600     MOVE    AIBI-INVOICE-DATE-RAW
032700                                  TO WK-XDTE-I-RAW-DATE.
032800     CALL    "AIBXDTE"            USING WK-C-XDTE-RECORD.
032900     MOVE    WK-XDTE-O-NORM-DATE  TO AIBN-INVOICE-DATE.
033000*
033100 B399-NORMALIZE-DATE-EX.
033200     EXIT.
033300*
033400*---------------------------------------------------------------*
033500* STATE CODE AND PLACE OF SUPPLY COME FROM THE CUSTOMER GSTIN
033600* ONLY AT THIS STAGE - THE VENDOR/CUSTOMER BRANCH LOOKUPS USED
033700* ON THE UPLOAD ROW ARE A CSV-GENERATOR (AIBCSVG) CONCERN.
033800*---------------------------------------------------------------*
033900 B350-DERIVE-PLACE-OF-SUPPLY.
034000     MOVE    SPACES               TO WK-C-XGST-RECORD.
034100     MOVE    AIBI-CUSTOMER-GSTIN  TO WK-XGST-I-CUST-GSTIN.
034200     CALL    "AIBXGST"            USING WK-C-XGST-RECORD.
034300*
034400     MOVE    WK-XGST-O-STATE-CODE TO AIBN-STATE-CODE.
034500     IF      WK-XGST-O-FOUND
034600         MOVE    WK-XGST-O-STATE-NAME
034700                                  TO AIBN-PLACE-OF-SUPPLY
034800     ELSE
034900         MOVE    "UNKNOWN"        TO AIBN-PLACE-OF-SUPPLY
035000     END-IF.
035100*
035200     MOVE    SPACES               TO AIBN-ROUTING.
035300     IF      AIBI-FLIGHT-FROM NOT = SPACES
035400             AND AIBI-FLIGHT-TO NOT = SPACES
035500         STRING  AIBI-FLIGHT-FROM DELIMITED BY SIZE
035600                 " TO "           DELIMITED BY SIZE
035700                 AIBI-FLIGHT-TO   DELIMITED BY SIZE
035800                                  INTO AIBN-ROUTING
035900     ELSE
036000         IF      AIBI-FLIGHT-FROM NOT = SPACES
036100             MOVE    AIBI-FLIGHT-FROM
036200                                  TO AIBN-ROUTING
036300         END-IF
036400     END-IF.
036500*
036600 B359-DERIVE-PLACE-OF-SUPPLY-EX.
036700     EXIT.
036800*
036900*---------------------------------------------------------------*
037000* THE RAW AMOUNTS ARE PASSED UNCHANGED TO THE AIRLINE'S OWN TAX
037100* RULE SUBROUTINE - AIR INDIA EXPRESS IS TESTED AHEAD OF AIR
037200* INDIA, THE SAME ORDER AIBXAIR USES FOR THE KEYWORD MATCH.  AN
037300* UNKNOWN AIRLINE LEAVES THE TAX FIELDS AT ZERO.
037400*---------------------------------------------------------------*
037500 B400-DERIVE-TAX.
037600     MOVE    ZEROES               TO WK-C-VTAX-RECORD.
037700     MOVE    AIBI-TAXABLE-RAW     TO WK-VTAX-I-TAXABLE-RAW.
037800     MOVE    AIBI-DISCOUNT-RAW    TO WK-VTAX-I-DISCOUNT-RAW.
037900     MOVE    AIBI-NON-TAXABLE-RAW TO WK-VTAX-I-NON-TAX-RAW.
038000     MOVE    AIBI-CGST-AMT-RAW    TO WK-VTAX-I-CGST-AMT-RAW.
038100     MOVE    AIBI-SGST-AMT-RAW    TO WK-VTAX-I-SGST-AMT-RAW.
038200     MOVE    AIBI-IGST-AMT-RAW    TO WK-VTAX-I-IGST-AMT-RAW.
038300     MOVE    AIBI-IGST-RATE-RAW   TO WK-VTAX-I-IGST-RATE-RAW.
038400     MOVE    AIBI-TOTAL-AMOUNT-RAW
038500                                  TO WK-VTAX-I-TOTAL-RAW.
038600*
038700     EVALUATE TRUE
038800         WHEN WK-XAIR-O-AIR-INDIA-EXP
038900             CALL "AIBVAEX"       USING WK-C-VTAX-RECORD
039000         WHEN WK-XAIR-O-AIR-INDIA
039100             CALL "AIBVAIN"       USING WK-C-VTAX-RECORD
039200         WHEN WK-XAIR-O-INDIGO
039300             CALL "AIBVIGO"       USING WK-C-VTAX-RECORD
039400         WHEN WK-XAIR-O-AKASA
039500             CALL "AIBVAKA"       USING WK-C-VTAX-RECORD
039600         WHEN WK-XAIR-O-GULF-AIR
039700             CALL "AIBVGUL"       USING WK-C-VTAX-RECORD
039800         WHEN OTHER
039900             CONTINUE
040000     END-EVALUATE.
040100*
040200     MOVE    WK-VTAX-O-TAXABLE-VALUE  TO AIBN-TAXABLE-VALUE.
040300     MOVE    WK-VTAX-O-NON-TAX-VALUE  TO AIBN-NON-TAXABLE-VALUE.
040400     MOVE    WK-VTAX-O-CGST-RATE      TO AIBN-CGST-RATE.
040500     MOVE    WK-VTAX-O-CGST-AMOUNT    TO AIBN-CGST-AMOUNT.
040600     MOVE    WK-VTAX-O-SGST-RATE      TO AIBN-SGST-RATE.
040700     MOVE    WK-VTAX-O-SGST-AMOUNT    TO AIBN-SGST-AMOUNT.
040800     MOVE    WK-VTAX-O-IGST-RATE      TO AIBN-IGST-RATE.
040900     MOVE    WK-VTAX-O-IGST-AMOUNT    TO AIBN-IGST-AMOUNT.
041000     MOVE    WK-VTAX-O-TOTAL-AMOUNT   TO AIBN-TOTAL-AMOUNT.
041100*
041200 B499-DERIVE-TAX-EX.
041300     EXIT.
041400*
041500*---------------------------------------------------------------*
041600* REQUIRED FIELDS ARE FLAGGED, NOT ABORTED - THE RECORD STILL
041700* GOES FORWARD TO AIBCSVG WITH ITS DISPOSITION "OK" AND ITS
041800* ERROR FLAGS SET.
041900*---------------------------------------------------------------*
042000 B500-VALIDATE.
042100     MOVE    ZERO                 TO AIBN-ERROR-COUNT.
042200     IF      AIBI-INVOICE-NUMBER = SPACES
042300         SET     AIBN-ERR-NO-INVNO-SET    TO TRUE
042400         ADD     1                TO AIBN-ERROR-COUNT
042500     END-IF.
042600     IF      AIBI-INVOICE-DATE-RAW = SPACES
042700         SET     AIBN-ERR-NO-DATE-SET     TO TRUE
042800         ADD     1                TO AIBN-ERROR-COUNT
042900     END-IF.
043000     IF      AIBI-CUSTOMER-GSTIN = SPACES
043100         SET     AIBN-ERR-NO-GSTIN-SET    TO TRUE
043200         ADD     1                TO AIBN-ERROR-COUNT
043300     END-IF.
043400     IF      AIBN-TOTAL-AMOUNT = ZERO
043500         SET     AIBN-ERR-ZERO-TOTAL-SET  TO TRUE
043600         ADD     1                TO AIBN-ERROR-COUNT
043700     END-IF.
043800     IF      AIBN-ERROR-COUNT > ZERO
043900         ADD     1                TO WK-N-EXTR-VAL-ERR-CNT
044000     END-IF.
044100*
044200 B599-VALIDATE-EX.
044300     EXIT.
044400*
044500 B600-WRITE-REPORT-DETAIL.
044600     MOVE    SPACES               TO AIBR-REPORT-LINE.
044700     MOVE    AIBN-FILE-NAME (1:30)
044800                                  TO AIBR-DET-FILENAME.
044900     MOVE    AIBN-AIRLINE         TO AIBR-DET-AIRLINE.
045000     MOVE    AIBN-INVOICE-NUMBER  TO AIBR-DET-INVNO.
045100     MOVE    AIBN-DISPOSITION     TO AIBR-DET-DISPOSITION.
045200     MOVE    AIBN-INVOICE-TYPE    TO AIBR-DET-INVTYPE.
045300     MOVE    AIBN-ERROR-COUNT     TO AIBR-DET-ERR-CNT.
045400     WRITE   AIBR-REPORT-LINE.
045500*
045600 B699-WRITE-REPORT-DETAIL-EX.
045700     EXIT.
045800*
045900*---------------------------------------------------------------*
046000* THE NORMALISED RECORD IS WRITTEN FOR EVERY INVOICE READ,
046100* REJECTED OR NOT - AIBCSVG MAKES THE SKIP DECISION BY
046200* DISPOSITION AND INVOICE-NUMBER PRESENCE ON ITS OWN PASS.
046300*---------------------------------------------------------------*
046400 B700-WRITE-NORM-RECORD.
046500     WRITE   AIBN-NORM-RECORD.
046600*
046700 B799-WRITE-NORM-RECORD-EX.
046800     EXIT.
046900*
047000 Z100-REPORT-TOTALS.
047100     MOVE    SPACES               TO AIBR-REPORT-LINE.
047200     MOVE    " RUN TOTALS - READ: "
047300                                  TO AIBR-TOT-LABEL-1.
047400     MOVE    WK-N-EXTR-READ-CNT   TO AIBR-TOT-READ.
047500     MOVE    "   OK:    "         TO AIBR-TOT-LABEL-2.
047600     MOVE    WK-N-EXTR-OK-CNT     TO AIBR-TOT-OK.
047700     MOVE    "  REJ:    "         TO AIBR-TOT-LABEL-3.
047800     MOVE    WK-N-EXTR-REJECT-CNT TO AIBR-TOT-REJ.
047900     MOVE    "  ERR:    "         TO AIBR-TOT-LABEL-4.
048000     MOVE    WK-N-EXTR-VAL-ERR-CNT
048100                                  TO AIBR-TOT-ERR.
048200     WRITE   AIBR-REPORT-LINE.
048300*
048400 Z199-REPORT-TOTALS-EX.
048500     EXIT.
048600*---------------------------------------------------------------*
048700*                   PROGRAM SUBROUTINE                         *
048800*---------------------------------------------------------------*
048900 Z000-END-PROGRAM-ROUTINE.
049000     CLOSE   AIBINV.
049100     IF NOT WK-C-SUCCESSFUL
049200         DISPLAY "AIBEXTR - CLOSE ERROR - AIBINV"
049300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049400     END-IF.
049500     CLOSE   AIBNRM.
049600     IF NOT WK-C-SUCCESSFUL
049700         DISPLAY "AIBEXTR - CLOSE ERROR - AIBNRM"
049800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049900     END-IF.
050000     CLOSE   AIBRPT.
050100     IF NOT WK-C-SUCCESSFUL
050200         DISPLAY "AIBEXTR - CLOSE ERROR - AIBRPT"
050300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050400     END-IF.
050500     STOP RUN.
050600*
050700 Z999-END-PROGRAM-ROUTINE-EX.
050800     EXIT.
050900*
051000******************************************************************
051100************** END OF PROGRAM SOURCE -  AIBEXTR *****************
051200******************************************************************
